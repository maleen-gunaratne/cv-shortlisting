000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CVFOR01.
000400 AUTHOR.        L. FERRAZ.
000500 INSTALLATION.  FOURSYS.
000600 DATE-WRITTEN.  25/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.
000900*-----------------------------------------------------------------
001000*    PROGRAMADOR..: L. FERRAZ
001100*    ANALISTA.....: J. PEIXOTO
001200*    CONSULTORIA..: FOURSYS SISTEMAS
001300*    DATA.........: 25/02/1989
001400*    OBJETIVO.....: SUBPROGRAMA CHAMADO POR CVMAN01 PARA RESOLVER
001500*                   O DIRETORIO E O NOME FISICO DE DESTINO DE UM
001600*                   ARQUIVO DE CURRICULO, DE ACORDO COM A
001700*                   SITUACAO FINAL DO REGISTRO, E PARA CONTAR
001800*                   QUANTOS ARQUIVOS FORAM ARQUIVADOS EM CADA
001900*                   DIRETORIO DURANTE O LOTE. NAO MOVE O ARQUIVO
002000*                   FISICAMENTE - ISSO E TAREFA DO JCL/UTILITARIO
002100*                   DE COPIA CHAMADO DEPOIS DESTE MODULO.
002200*    MODULOS......: NENHUM (SUBPROGRAMA FOLHA).
002300*-----------------------------------------------------------------
002400*    ALTERACOES:
002500*    25/02/1989 LFR CH-0189-023 VERSAO ORIGINAL - SO RESOLVIA O
002600*               DIRETORIO PELA SITUACAO.
002700*    30/07/1990 LFR CH-0190-058 INCLUIDA A PASTA POR DATA E A
002800*               RESOLUCAO DE COLISAO DE NOME POR SUFIXO NUMERICO.
002900*    03/11/1998 LFR CH-0198-108 VIRADA DO SECULO - SEM IMPACTO
003000*               NESTE MODULO; REVISAO DE ROTINA.
003100*    14/03/2001 PRC CH-0201-019 INCLUIDA A FUNCAO "C" (CONTAGEM
003200*               DE ARQUIVOS POR DIRETORIO), PARA USO DO RELATORIO
003300*               DE FIM DE LOTE.
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 77  WS-I                           PIC 9(02)  VALUE ZEROS COMP-3.
004600 77  WS-POS-PONTO                   PIC 9(02)  VALUE ZEROS COMP-3.
004700 77  WS-POS-DIGITO                  PIC 9(02)  VALUE ZEROS COMP-3.
004800 77  WS-TENTATIVA                   PIC 9(04)  VALUE ZEROS COMP-3.
004900 77  WS-ACHOU-LIVRE                 PIC X(01)  VALUE "N".
005000 77  WS-QT-DESTINOS                 PIC 9(04)  VALUE ZEROS COMP-3.
005100 77  WS-IDX-DEST                    PIC 9(04)  VALUE ZEROS COMP-3.
005200 77  WS-BASE-NOME                   PIC X(80)  VALUE SPACES.
005300 77  WS-EXTENSAO                    PIC X(10)  VALUE SPACES.
005400 77  WS-SUFIXO-EDIT                 PIC ZZZ9.
005500 77  WS-SUFIXO-TXT                  PIC X(05)  VALUE SPACES.
005600*
005700*    14/03/2001 PRC - TABELA EM MEMORIA COM OS NOMES JA ENTREGUES
005800*    NESTE LOTE, PARA RESOLVER COLISAO DE NOME E PARA A CONTAGEM
005900*    POR DIRETORIO; SUBSTITUI A LEITURA DE DIRETORIO DO S.O.
006000 01  WS-TABELA-DESTINOS.
006100     05  WS-DESTINO-ENTRADA OCCURS 1000 TIMES.
006200         10  WS-DESTINO-DIR         PIC X(20).
006300         10  WS-DESTINO-ARQ         PIC X(90).
006400*
006500 01  WS-NOME-CANDIDATO               PIC X(90)  VALUE SPACES.
006600*
006700 01  WS-NOME-ARQ-LOCAL                PIC X(80)  VALUE SPACES.
006800 01  WS-NOME-ARQ-RED REDEFINES WS-NOME-ARQ-LOCAL.
006900     05  WS-NOME-ARQ-CARACTER        PIC X(01) OCCURS 80 TIMES.
007000*
007100 01  WS-DATA-HOJE-LOCAL               PIC X(08)  VALUE SPACES.
007200 01  WS-DATA-HOJE-RED REDEFINES WS-DATA-HOJE-LOCAL.
007300     05  WS-DH-ANO                   PIC 9(04).
007400     05  WS-DH-MES                   PIC 9(02).
007500     05  WS-DH-DIA                   PIC 9(02).
007600*
007700 01  WS-NOME-CANDIDATO-RED REDEFINES WS-NOME-CANDIDATO.
007800     05  WS-CANDIDATO-CARACTER       PIC X(01) OCCURS 90 TIMES.
007900*
008000 LINKAGE SECTION.
008100     COPY "#CVBKFORL".
008200*
008300 PROCEDURE DIVISION USING LK-CVFOR-AREA.
008400*
008500 0000-PRINCIPAL SECTION.
008600     IF LK-FOR-FUNCAO = "C"
008700         PERFORM 0400-CONTAR-ARQUIVOS-DIRETORIO
008800     ELSE
008900         MOVE SPACES TO LK-FOR-DIRETORIO LK-FOR-PASTA-DATA
009000                        LK-FOR-NOME-DESTINO
009100         MOVE ZEROS TO LK-FOR-SUFIXO
009200         PERFORM 0100-DEFINIR-DIRETORIO
009300         IF LK-FOR-DATA-SW = "S"
009400             PERFORM 0200-MONTAR-PASTA-DATA
009500         END-IF
009600         PERFORM 0300-RESOLVER-COLISAO
009700     END-IF.
009800     GOBACK.
009900 0000-PRINCIPAL-FIM.
010000     EXIT.
010100*
010200*    25/02/1989 LFR - SHORTLISTED VAI PARA O DIRETORIO DE
010300*    APROVADOS, DUPLICATE PARA O DE DUPLICADOS, ERROR PARA O DE
010400*    ERROS; TODOS OS DEMAIS (PENDING, PROCESSING, REJECTED) VAO
010500*    PARA O DIRETORIO GENERICO DE OUTROS
010600*    19/11/2011 DTV CH-0211-100 LK-FOR-SITUACAO AMPLIADO PARA
010700*    X(11) - O CAMPO PASSOU A RECEBER O VALOR "SHORTLISTED"
010800*    POR EXTENSO, EM VEZ DA ABREVIACAO "SHORTLIST" USADA ANTES
010900 0100-DEFINIR-DIRETORIO SECTION.
011000     EVALUATE LK-FOR-SITUACAO
011100         WHEN "SHORTLISTED"
011200             MOVE "SHORTLISTED"  TO LK-FOR-DIRETORIO
011300         WHEN "DUPLICATE"
011400             MOVE "DUPLICATES"   TO LK-FOR-DIRETORIO
011500         WHEN "ERROR"
011600             MOVE "ERRORS"       TO LK-FOR-DIRETORIO
011700         WHEN OTHER
011800             MOVE "OTHERS"       TO LK-FOR-DIRETORIO
011900     END-EVALUATE.
012000 0100-DEFINIR-DIRETORIO-FIM.
012100     EXIT.
012200*
012300 0200-MONTAR-PASTA-DATA SECTION.
012400     MOVE LK-FOR-DATA-HOJE TO WS-DATA-HOJE-LOCAL.
012500     STRING WS-DH-ANO DELIMITED BY SIZE
012600            "-"       DELIMITED BY SIZE
012700            WS-DH-MES DELIMITED BY SIZE
012800            "-"       DELIMITED BY SIZE
012900            WS-DH-DIA DELIMITED BY SIZE
013000         INTO LK-FOR-PASTA-DATA.
013100 0200-MONTAR-PASTA-DATA-FIM.
013200     EXIT.
013300*
013400*    30/07/1990 LFR - SEPARA O NOME DO ARQUIVO EM BASE E EXTENSAO
013500*    PELO ULTIMO PONTO ENCONTRADO, DO FIM PARA O COMECO
013600 0300-RESOLVER-COLISAO SECTION.
013700     MOVE LK-FOR-NOME-ARQ TO WS-NOME-ARQ-LOCAL.
013800     MOVE ZEROS TO WS-POS-PONTO.
013900     PERFORM 0310-EXAMINAR-UMA-POSICAO
014000         VARYING WS-I FROM 80 BY -1
014100         UNTIL WS-I < 1 OR WS-POS-PONTO > 0.
014200     IF WS-POS-PONTO > 1
014300         MOVE WS-NOME-ARQ-LOCAL (1:WS-POS-PONTO - 1)
014400             TO WS-BASE-NOME
014500         MOVE WS-NOME-ARQ-LOCAL
014600                 (WS-POS-PONTO:81 - WS-POS-PONTO)
014700             TO WS-EXTENSAO
014800     ELSE
014900         MOVE WS-NOME-ARQ-LOCAL TO WS-BASE-NOME
015000         MOVE SPACES TO WS-EXTENSAO
015100     END-IF.
015200     MOVE "N" TO WS-ACHOU-LIVRE.
015300     PERFORM 0320-TESTAR-UMA-TENTATIVA
015400         VARYING WS-TENTATIVA FROM 0 BY 1
015500         UNTIL WS-TENTATIVA > 1000 OR WS-ACHOU-LIVRE = "S".
015600     IF WS-ACHOU-LIVRE = "S"
015700         PERFORM 0340-REGISTRAR-DESTINO
015800     ELSE
015900         MOVE SPACES TO LK-FOR-NOME-DESTINO
016000     END-IF.
016100 0300-RESOLVER-COLISAO-FIM.
016200     EXIT.
016300*
016400 0310-EXAMINAR-UMA-POSICAO SECTION.
016500     IF WS-NOME-ARQ-CARACTER (WS-I) = "."
016600         MOVE WS-I TO WS-POS-PONTO
016700     END-IF.
016800 0310-EXAMINAR-UMA-POSICAO-FIM.
016900     EXIT.
017000*
017100*    30/07/1990 LFR - TENTATIVA 0 USA O NOME ORIGINAL; DAS
017200*    TENTATIVAS 1 EM DIANTE, ACRESCENTA "_N" ANTES DA EXTENSAO,
017300*    ATE ACHAR UM NOME AINDA NAO USADO NESTE LOTE OU ESGOTAR AS
017400*    1000 TENTATIVAS PERMITIDAS
017500 0320-TESTAR-UMA-TENTATIVA SECTION.
017600     IF WS-TENTATIVA = 0
017700         STRING WS-BASE-NOME DELIMITED BY SPACE
017800                WS-EXTENSAO  DELIMITED BY SIZE
017900             INTO WS-NOME-CANDIDATO
018000     ELSE
018100         PERFORM 0330-FORMATAR-SUFIXO
018200         STRING WS-BASE-NOME  DELIMITED BY SPACE
018300                "_"           DELIMITED BY SIZE
018400                WS-SUFIXO-TXT DELIMITED BY SPACE
018500                WS-EXTENSAO   DELIMITED BY SIZE
018600             INTO WS-NOME-CANDIDATO
018700     END-IF.
018800     PERFORM 0325-VERIFICAR-DISPONIBILIDADE.
018900 0320-TESTAR-UMA-TENTATIVA-FIM.
019000     EXIT.
019100*
019200 0325-VERIFICAR-DISPONIBILIDADE SECTION.
019300     MOVE "S" TO WS-ACHOU-LIVRE.
019400     PERFORM 0326-COMPARAR-UM-DESTINO
019500         VARYING WS-IDX-DEST FROM 1 BY 1
019600         UNTIL WS-IDX-DEST > WS-QT-DESTINOS OR WS-ACHOU-LIVRE =
019700             "N".
019800 0325-VERIFICAR-DISPONIBILIDADE-FIM.
019900     EXIT.
020000*
020100 0326-COMPARAR-UM-DESTINO SECTION.
020200     IF WS-DESTINO-DIR (WS-IDX-DEST) = LK-FOR-DIRETORIO AND
020300        WS-DESTINO-ARQ (WS-IDX-DEST) = WS-NOME-CANDIDATO
020400         MOVE "N" TO WS-ACHOU-LIVRE
020500     END-IF.
020600 0326-COMPARAR-UM-DESTINO-FIM.
020700     EXIT.
020800*
020900 0330-FORMATAR-SUFIXO SECTION.
021000     MOVE WS-TENTATIVA TO WS-SUFIXO-EDIT.
021100     MOVE 1 TO WS-POS-DIGITO.
021200     PERFORM 0331-ACHAR-PRIMEIRO-DIGITO
021300         VARYING WS-POS-DIGITO FROM 1 BY 1
021400         UNTIL WS-POS-DIGITO > 4 OR
021500             WS-SUFIXO-EDIT (WS-POS-DIGITO:1) NOT = SPACE.
021600     MOVE SPACES TO WS-SUFIXO-TXT.
021700     MOVE WS-SUFIXO-EDIT (WS-POS-DIGITO:5 - WS-POS-DIGITO)
021800         TO WS-SUFIXO-TXT.
021900 0330-FORMATAR-SUFIXO-FIM.
022000     EXIT.
022100*
022200 0331-ACHAR-PRIMEIRO-DIGITO SECTION.
022300     CONTINUE.
022400 0331-ACHAR-PRIMEIRO-DIGITO-FIM.
022500     EXIT.
022600*
022700 0340-REGISTRAR-DESTINO SECTION.
022800     MOVE WS-NOME-CANDIDATO TO LK-FOR-NOME-DESTINO.
022900     MOVE WS-TENTATIVA      TO LK-FOR-SUFIXO.
023000     IF WS-QT-DESTINOS < 1000
023100         ADD 1 TO WS-QT-DESTINOS
023200         MOVE LK-FOR-DIRETORIO  TO WS-DESTINO-DIR (WS-QT-DESTINOS)
023300         MOVE WS-NOME-CANDIDATO TO WS-DESTINO-ARQ (WS-QT-DESTINOS)
023400     END-IF.
023500 0340-REGISTRAR-DESTINO-FIM.
023600     EXIT.
023700*
023800*    14/03/2001 PRC - CONTA, NA TABELA EM MEMORIA, QUANTOS
023900*    ARQUIVOS FORAM ENTREGUES AO DIRETORIO INFORMADO EM
024000*    LK-FOR-DIRETORIO, DEVOLVENDO O TOTAL EM LK-FOR-SUFIXO
024100 0400-CONTAR-ARQUIVOS-DIRETORIO SECTION.
024200     MOVE ZEROS TO LK-FOR-SUFIXO.
024300     PERFORM 0410-CONTAR-UM-DESTINO
024400         VARYING WS-IDX-DEST FROM 1 BY 1
024500         UNTIL WS-IDX-DEST > WS-QT-DESTINOS.
024600 0400-CONTAR-ARQUIVOS-DIRETORIO-FIM.
024700     EXIT.
024800*
024900 0410-CONTAR-UM-DESTINO SECTION.
025000     IF WS-DESTINO-DIR (WS-IDX-DEST) = LK-FOR-DIRETORIO
025100         ADD 1 TO LK-FOR-SUFIXO
025200     END-IF.
025300 0410-CONTAR-UM-DESTINO-FIM.
025400     EXIT.
