000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CVRSN01.
000400 AUTHOR.        A. NUNES.
000500 INSTALLATION.  FOURSYS.
000600 DATE-WRITTEN.  14/09/1993.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.
000900*-----------------------------------------------------------------
001000*    PROGRAMADOR..: A. NUNES
001100*    ANALISTA.....: J. PEIXOTO
001200*    CONSULTORIA..: FOURSYS SISTEMAS
001300*    DATA.........: 14/09/1993
001400*    OBJETIVO.....: RODADA DE REPROCESSAMENTO DE DUPLICIDADES DO
001500*                   LOTE CVSHORT. PERCORRE O MESTRE CVMAST DO
001600*                   PRIMEIRO AO ULTIMO REGISTRO RELATIVO E, PARA
001700*                   CADA CURRICULO AINDA NAO MARCADO COMO
001800*                   DUPLICATE, CONFRONTA CONTRA TODOS OS
001900*                   REGISTROS ANTERIORES NO PROPRIO ARQUIVO,
002000*                   USANDO O MODULO CVDUP01. EXECUTADO SOB
002100*                   DEMANDA (FORA DO LOTE NOTURNO) QUANDO A
002200*                   TABELA CVSKILF OU AS REGRAS DE COMPARACAO
002300*                   FORAM ALTERADAS DEPOIS QUE O LOTE JA RODOU.
002400*    ARQUIVOS.....: CVMAST (ENTRADA E SAIDA, RELATIVO, DINAMICO).
002500*    MODULOS......: CVDUP01 (DUPLICATEDETECTIONSERVICE).
002600*-----------------------------------------------------------------
002700*    ALTERACOES:
002800*    14/09/1993 ASN CH-0193-088 VERSAO ORIGINAL.
002900*    30/03/1995 MAC CH-0195-042 PASSOU A GRAVAR O SCORE DE
003000*               SIMILARIDADE NO REGISTRO MARCADO, NAO SO O ID DO
003100*               ORIGINAL.
003200*    16/11/1998 LFR CH-0198-121 VIRADA DO SECULO - REVISAO DE
003300*               ROTINA, SEM AJUSTE NECESSARIO NESTE MODULO.
003400*    25/01/1999 LFR CH-0199-009 TESTE DE VIRADA DE MILENIO EM
003500*               HOMOLOGACAO - OK.
003600*    05/09/2003 ASN CH-0203-061 A COMPARACAO PASSOU A PARAR NO
003700*               PRIMEIRO REGISTRO ANTERIOR QUE BATER, EM VEZ DE
003800*               CONTINUAR PROCURANDO O MELHOR SCORE (GANHO DE
003900*               DESEMPENHO EM LOTES GRANDES).
004000*    19/11/2011 DTV CH-0211-099 CORRIGIDO O REPROCESSAMENTO: OS
004100*               REGISTROS SEM DUPLICATA ACHADA FICAVAM COM A
004200*               SITUACAO INALTERADA E NUNCA ERAM REGRAVADOS; O
004300*               MODULO AGORA ZERA A SITUACAO PARA PROCESSING
004400*               ANTES DE CONFRONTAR E, NAO ACHANDO DUPLICATA,
004500*               RESTAURA PARA SHORTLISTED (SE TIVER HABILIDADE
004600*               CADASTRADA) OU REJECTED (SE NAO TIVER NENHUMA),
004700*               REGRAVANDO TODO REGISTRO VISITADO NA RODADA.
004800*    19/11/2011 DTV CH-0211-100 CV-SITUACAO AMPLIADO DE X(10)
004900*               PARA X(11) NO MESTRE; WS-AT-SITUACAO E WS-REG-
005000*               ATUAL AJUSTADOS NO MESMO TAMANHO E A MARCA DE
005100*               APROVADO PASSOU A SER GRAVADA POR EXTENSO,
005200*               "SHORTLISTED", EM VEZ DA ABREVIACAO ANTERIOR.
005300*-----------------------------------------------------------------
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     CLASS CLASSE-NUMERICA IS "0" THRU "9".
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CVMAST ASSIGN TO CVMAST
006400         ORGANIZATION IS RELATIVE
006500         ACCESS MODE IS DYNAMIC
006600         RELATIVE KEY IS WS-RRN-CHAVE
006700         FILE STATUS IS FS-CVMAST.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  CVMAST
007200     LABEL RECORDS ARE STANDARD.
007300     COPY "#CVBKMAST".
007400*
007500 WORKING-STORAGE SECTION.
007600 77  FS-CVMAST                      PIC X(02)  VALUE "00".
007700 77  WS-FIM-ARQUIVO                 PIC X(01)  VALUE "N".
007800 77  WS-ACHOU-DUPLICADO             PIC X(01)  VALUE "N".
007900 77  WS-ID-ORIGINAL                 PIC 9(09)  VALUE ZEROS
008000                                                COMP-3.
008100 77  WS-SCORE-ACHADO                PIC 9(03)V9(02) VALUE ZEROS
008200                                                COMP-3.
008300*
008400 01  WS-AREA-RRN.
008500     05  WS-RRN-CHAVE                PIC 9(07)  VALUE ZEROS
008600                                                COMP-3.
008700     05  WS-RRN-ATUAL                PIC 9(07)  VALUE ZEROS
008800                                                COMP-3.
008900     05  WS-RRN-ANTERIOR             PIC 9(07)  VALUE ZEROS
009000                                                COMP-3.
009100 01  WS-AREA-RRN-RED REDEFINES WS-AREA-RRN.
009200     05  WS-RRN-LINHA                PIC X(12).
009300*
009400 01  WS-CONTADORES.
009500     05  WS-QT-LIDOS                 PIC 9(07)  VALUE ZEROS
009600                                                COMP-3.
009700     05  WS-QT-COMPARACOES           PIC 9(07)  VALUE ZEROS
009800                                                COMP-3.
009900     05  WS-QT-NOVOS-DUPLICADOS      PIC 9(07)  VALUE ZEROS
010000                                                COMP-3.
010100     05  FILLER                      PIC X(04)  VALUE SPACES.
010200 01  WS-CONTADORES-RED REDEFINES WS-CONTADORES.
010300     05  WS-CONTADORES-LINHA         PIC X(16).
010400*
010500*    14/09/1993 ASN - COPIA DO REGISTRO ATUAL, TIRADA ANTES DE
010600*    COMECAR A LER OS REGISTROS ANTERIORES (A LEITURA RANDOMICA
010700*    RETORNA PARA O MESMO "BUFFER" DO REG-CVMAST, ENTAO O
010800*    REGISTRO ATUAL PRECISA SER GUARDADO ANTES QUE SEJA PISADO)
010900 01  WS-REG-ATUAL                    PIC X(1001).
011000 01  WS-REG-ATUAL-RED REDEFINES WS-REG-ATUAL.
011100     05  WS-AT-ID                    PIC 9(09).
011200     05  WS-AT-NOME                  PIC X(60).
011300     05  WS-AT-EMAIL                 PIC X(60).
011400     05  WS-AT-TELEFONE              PIC X(20).
011500     05  FILLER                      PIC X(240).
011600     05  FILLER                      PIC X(09).
011700     05  FILLER                      PIC X(06).
011800     05  WS-AT-SITUACAO              PIC X(11).
011900     05  WS-AT-QTD-HABILIDADES       PIC 9(03).
012000     05  FILLER                      PIC X(400).
012100     05  WS-AT-DUPLICADO-DE          PIC 9(09).
012200     05  WS-AT-SCORE                 PIC 9(03)V9(02).
012300     05  FILLER                      PIC X(09).
012400     05  WS-AT-ID-LOTE               PIC X(20).
012500     05  FILLER                      PIC X(100).
012600     05  FILLER                      PIC X(40).
012700*
012800     COPY "#CVBKDUPL".
012900*
013000 PROCEDURE DIVISION.
013100*
013200 0000-PRINCIPAL SECTION.
013300     OPEN I-O CVMAST.
013400     IF FS-CVMAST NOT = "00"
013500         DISPLAY "CVRSN01 - CVMAST NAO ABRIU - FS=" FS-CVMAST
013600     ELSE
013700         MOVE 1 TO WS-RRN-ATUAL
013800         PERFORM 0200-PROCESSAR-UM-REGISTRO
013900             UNTIL WS-FIM-ARQUIVO = "S"
014000         CLOSE CVMAST
014100     END-IF.
014200     PERFORM 0900-EXIBIR-TOTAIS.
014300     STOP RUN.
014400 0000-PRINCIPAL-FIM.
014500     EXIT.
014600*
014700*    14/09/1993 ASN - LE O REGISTRO ATUAL; SE NAO ESTIVER AINDA
014800*    MARCADO DUPLICATE, ZERA A SITUACAO PARA PROCESSING E
014900*    CONFRONTA COM TODOS OS REGISTROS DE NUMERO RELATIVO MENOR;
015000*    19/11/2011 DTV - NAO ACHANDO DUPLICATA, RESTAURA A SITUACAO
015100*    PELA ROTINA 0410 EM VEZ DE DEIXAR O REGISTRO SEM REGRAVAR
015200 0200-PROCESSAR-UM-REGISTRO SECTION.
015300     PERFORM 0210-LER-REGISTRO-ATUAL.
015400     IF WS-FIM-ARQUIVO = "N"
015500         ADD 1 TO WS-QT-LIDOS
015600         IF WS-AT-SITUACAO NOT = "DUPLICATE"
015700             MOVE "N" TO WS-ACHOU-DUPLICADO
015800             MOVE "PROCESSING" TO WS-AT-SITUACAO
015900             PERFORM 0300-COMPARAR-COM-ANTERIOR
016000                 VARYING WS-RRN-ANTERIOR FROM 1 BY 1
016100                     UNTIL WS-RRN-ANTERIOR >= WS-RRN-ATUAL
016200                        OR WS-ACHOU-DUPLICADO = "S"
016300             IF WS-ACHOU-DUPLICADO = "S"
016400                 PERFORM 0400-REGISTRAR-DUPLICADO
016500             ELSE
016600                 PERFORM 0410-RESTAURAR-SITUACAO
016700             END-IF
016800         END-IF
016900         ADD 1 TO WS-RRN-ATUAL
017000     END-IF.
017100 0200-PROCESSAR-UM-REGISTRO-FIM.
017200     EXIT.
017300*
017400 0210-LER-REGISTRO-ATUAL SECTION.
017500     MOVE WS-RRN-ATUAL TO WS-RRN-CHAVE.
017600     READ CVMAST
017700         INVALID KEY MOVE "S" TO WS-FIM-ARQUIVO
017800     END-READ.
017900     IF WS-FIM-ARQUIVO = "N"
018000         MOVE REG-CVMAST TO WS-REG-ATUAL
018100     END-IF.
018200 0210-LER-REGISTRO-ATUAL-FIM.
018300     EXIT.
018400*
018500*    05/09/2003 ASN - PARA NO PRIMEIRO REGISTRO ANTERIOR QUE
018600*    BATER; A CLAUSULA UNTIL DO PERFORM VARYING E' QUEM CONTROLA
018700*    A PARADA
018800 0300-COMPARAR-COM-ANTERIOR SECTION.
018900     MOVE WS-RRN-ANTERIOR TO WS-RRN-CHAVE.
019000     READ CVMAST
019100         INVALID KEY CONTINUE
019200     END-READ.
019300     ADD 1 TO WS-QT-COMPARACOES.
019400     MOVE WS-AT-NOME                TO LK-DUP-NOME-CAND.
019500     MOVE WS-AT-EMAIL               TO LK-DUP-EMAIL-CAND.
019600     MOVE WS-AT-TELEFONE            TO LK-DUP-TEL-CAND.
019700     MOVE CV-NOME-COMPLETO          TO LK-DUP-NOME-EXIST.
019800     MOVE CV-EMAIL                  TO LK-DUP-EMAIL-EXIST.
019900     MOVE CV-TELEFONE               TO LK-DUP-TEL-EXIST.
020000     MOVE "N"                       TO LK-DUP-BATEU.
020100     MOVE ZEROS                     TO LK-DUP-SCORE.
020200     CALL "CVDUP01" USING LK-CVDUP-AREA.
020300     IF LK-DUP-BATEU = "S"
020400         MOVE "S"     TO WS-ACHOU-DUPLICADO
020500         MOVE CV-ID   TO WS-ID-ORIGINAL
020600         MOVE LK-DUP-SCORE TO WS-SCORE-ACHADO
020700     END-IF.
020800 0300-COMPARAR-COM-ANTERIOR-FIM.
020900     EXIT.
021000*
021100*    30/03/1995 MAC - RESTAURA O REGISTRO ATUAL NO BUFFER E
021200*    GRAVA A MARCA DE DUPLICIDADE, O ID DO ORIGINAL E O SCORE
021300 0400-REGISTRAR-DUPLICADO SECTION.
021400     MOVE WS-REG-ATUAL TO REG-CVMAST.
021500     MOVE "DUPLICATE" TO CV-SITUACAO.
021600     MOVE WS-ID-ORIGINAL TO CV-DUPLICADO-DE.
021700     MOVE WS-SCORE-ACHADO TO CV-SCORE-SIMILARIDADE.
021800     MOVE WS-RRN-ATUAL TO WS-RRN-CHAVE.
021900     REWRITE REG-CVMAST
022000         INVALID KEY
022100             DISPLAY "CVRSN01 - ERRO NO REWRITE - RRN="
022200                 WS-RRN-CHAVE
022300     END-REWRITE.
022400     ADD 1 TO WS-QT-NOVOS-DUPLICADOS.
022500 0400-REGISTRAR-DUPLICADO-FIM.
022600     EXIT.
022700*
022800*    19/11/2011 DTV - NENHUM DUPLICADO FOI ACHADO PARA O REGISTRO
022900*    ATUAL: RESTAURA A SITUACAO PARA SHORTLISTED SE O CANDIDATO TE
023000*    AO MENOS UMA HABILIDADE CADASTRADA, OU PARA REJECTED SE NAO
023100*    TEM NENHUMA, E REGRAVA O REGISTRO - TODO REGISTRO VISITADO
023200*    NESTA RODADA PRECISA SER REGRAVADO, MESMO SEM DUPLICIDADE
023300 0410-RESTAURAR-SITUACAO SECTION.
023400     MOVE WS-REG-ATUAL TO REG-CVMAST.
023500     IF WS-AT-QTD-HABILIDADES > 0
023600         MOVE "SHORTLISTED" TO CV-SITUACAO
023700     ELSE
023800         MOVE "REJECTED" TO CV-SITUACAO
023900     END-IF.
024000     MOVE WS-RRN-ATUAL TO WS-RRN-CHAVE.
024100     REWRITE REG-CVMAST
024200         INVALID KEY
024300             DISPLAY "CVRSN01 - ERRO NO REWRITE - RRN="
024400                 WS-RRN-CHAVE
024500     END-REWRITE.
024600 0410-RESTAURAR-SITUACAO-FIM.
024700     EXIT.
024800*
024900 0900-EXIBIR-TOTAIS SECTION.
025000     DISPLAY "CVRSN01 - REPROCESSAMENTO DE DUPLICIDADES".
025100     DISPLAY "CVRSN01 - REGISTROS LIDOS........: " WS-QT-LIDOS.
025200     DISPLAY "CVRSN01 - COMPARACOES EFETUADAS..: "
025300         WS-QT-COMPARACOES.
025400     DISPLAY "CVRSN01 - NOVOS DUPLICADOS MARCADOS: "
025500         WS-QT-NOVOS-DUPLICADOS.
025600 0900-EXIBIR-TOTAIS-FIM.
025700     EXIT.
