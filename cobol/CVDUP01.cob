000100* IDENTIFICATION DIVISION.                                        CVR101
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CVDUP01.
000400 AUTHOR.        A. NUNES.
000500 INSTALLATION.  FOURSYS.
000600 DATE-WRITTEN.  12/08/1991.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.
000900*-----------------------------------------------------------------CVR102
001000*    PROGRAMADOR..: A. NUNES                                      CVR103
001100*    ANALISTA.....: J. PEIXOTO                                    CVR104
001200*    CONSULTORIA..: FOURSYS SISTEMAS                              CVR105
001300*    DATA.........: 12/08/1991                                    CVR106
001400*    OBJETIVO.....: SUBPROGRAMA DE COMPARACAO PURA, CHAMADO POR   CVR107
001500*                   CVMAN01 (CONTRA O MESTRE JA GRAVADO) E POR    CVR108
001600*                   CVRSN01 (NO RECALCULO DE DUPLICIDADE EM LOTE).CVR109
001700*                   COMPARA UM PAR CANDIDATO/EXISTENTE POR E-MAIL CVR110
001800*                   EXATO, TELEFONE NORMALIZADO EXATO OU NOME     CVR111
001900*                   APROXIMADO (COM CORROBORACAO), E DEVOLVE A    CVR112
002000*                   NOTA DE SIMILARIDADE COMPOSTA.                CVR113
002100*                   NAO ABRE ARQUIVO ALGUM - SUBPROGRAMA FOLHA.   CVR114
002200*    MODULOS......: NENHUM (SUBPROGRAMA FOLHA).                   CVR115
002300*-----------------------------------------------------------------CVR116
002400*    ALTERACOES:                                                  CVR117
002500*    12/08/1991 ASN CH-0191-077 VERSAO ORIGINAL - SO E-MAIL E     CVR118
002600*               TELEFONE EXATOS.                                  CVR119
002700*    07/02/1993 ASN CH-0193-014 INCLUIDO O CASAMENTO APROXIMADO   CVR120
002800*               DE NOME (RATIO, PARCIAL, TOKEN-SORT, TOKEN-SET).  CVR121
002900*    21/09/1995 MAC CH-0195-061 INCLUIDA A VERIFICACAO DE         CVR122
003000*               CORROBORACAO (SO CONFIRMA NOME SEMELHANTE COM     CVR123
003100*               E-MAIL OU TELEFONE CONDIZENTE).                   CVR124
003200*    03/11/1998 LFR CH-0198-107 VIRADA DO SECULO - SEM IMPACTO    CVR125
003300*               NESTA ROTINA; REVISAO DE ROTINA.                  CVR126
003400*    09/06/2003 ASN CH-0203-051 INCLUIDO O CALCULO DA NOTA DE     CVR127
003500*               SIMILARIDADE COMPOSTA, PARA GRAVACAO NO MESTRE.   CVR128
003600*-----------------------------------------------------------------CVR129
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS CLASSE-NUMERICA IS "0" THRU "9".
004400*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77  WS-LEN-A                       PIC 9(02)  VALUE ZEROS COMP-3.
004800 77  WS-LEN-B                       PIC 9(02)  VALUE ZEROS COMP-3.
004900 77  WS-DIF-TAM                     PIC 9(02)  VALUE ZEROS COMP-3.
005000 77  WS-I                           PIC 9(02)  VALUE ZEROS COMP-3.
005100 77  WS-J                           PIC 9(02)  VALUE ZEROS COMP-3.
005200 77  WS-CUSTO-SUBST                 PIC 9(01)  VALUE ZEROS COMP-3.
005300 77  WS-VALOR-ACIMA                 PIC 9(03)  VALUE ZEROS COMP-3.
005400 77  WS-VALOR-ESQUERDA              PIC 9(03)  VALUE ZEROS COMP-3.
005500 77  WS-VALOR-DIAGONAL              PIC 9(03)  VALUE ZEROS COMP-3.
005600 77  WS-MENOR-VALOR                 PIC 9(03)  VALUE ZEROS COMP-3.
005700 77  WS-DISTANCIA                   PIC 9(03)  VALUE ZEROS COMP-3.
005800 77  WS-MAIOR-TAM                   PIC 9(02)  VALUE ZEROS COMP-3.
005900 77  WS-RATIO-CALC                  PIC 9(03)  VALUE ZEROS COMP-3.
006000 77  WS-MELHOR-RATIO                PIC 9(03)  VALUE ZEROS COMP-3.
006100 77  WS-DESLOC                      PIC 9(02)  VALUE ZEROS COMP-3.
006200 77  WS-TAM-CURTA                   PIC 9(02)  VALUE ZEROS COMP-3.
006300 77  WS-TAM-LONGA                   PIC 9(02)  VALUE ZEROS COMP-3.
006400 77  WS-RATIO-NOME                  PIC 9(03)  VALUE ZEROS COMP-3.
006500 77  WS-RATIO-PARCIAL               PIC 9(03)  VALUE ZEROS COMP-3.
006600 77  WS-RATIO-TOKSORT               PIC 9(03)  VALUE ZEROS COMP-3.
006700 77  WS-RATIO-TOKSET                PIC 9(03)  VALUE ZEROS COMP-3.
006800 77  WS-SCORE-PONDERADO             PIC 9(03)V9(02) VALUE ZEROS
006900                                                COMP-3.
007000 77  WS-SOMA-PESOS                  PIC 9(03)V9(02) VALUE ZEROS
007100                                                COMP-3.
007200 77  WS-QT-FATORES                  PIC 9(01)  VALUE ZEROS COMP-3.
007300 77  WS-CANDIDATO-OK                PIC X(01)  VALUE "N".
007400 77  WS-CORROBORADO                 PIC X(01)  VALUE "N".
007500 77  WS-POS-ARROBA                  PIC 9(02)  VALUE ZEROS COMP-3.
007600 77  WS-POS-ARROBA2                 PIC 9(02)  VALUE ZEROS COMP-3.
007700 77  WS-QT-DIG-CAND                 PIC 9(02)  VALUE ZEROS COMP-3.
007800 77  WS-QT-DIG-EXIST                PIC 9(02)  VALUE ZEROS COMP-3.
007900 77  WS-QT-DIGITOS                  PIC 9(02)  VALUE ZEROS COMP-3.
008000 77  WS-POS-TOKEN                   PIC 9(02)  VALUE ZEROS COMP-3.
008100 77  WS-QT-TOKENS-TEMP              PIC 9(01)  VALUE ZEROS COMP-3.
008200 77  WS-QT-TOKENS-UNICOS            PIC 9(01)  VALUE ZEROS COMP-3.
008300 77  WS-IDX-TOK                     PIC 9(01)  VALUE ZEROS COMP-3.
008400 77  WS-IDX-TOK2                    PIC 9(01)  VALUE ZEROS COMP-3.
008500 77  WS-LEN-JUNTA                   PIC 9(02)  VALUE ZEROS COMP-3.
008600 77  WS-TOKEN-ATUAL                 PIC X(20)  VALUE SPACES.
008700 77  WS-TOKEN-TROCA                 PIC X(20)  VALUE SPACES.
008800*
008900 01  WS-DP-LINHAS.
009000     05  WS-DP-ANTERIOR             PIC 9(03) OCCURS 61 TIMES
009100                                                COMP-3.
009200     05  WS-DP-ATUAL                PIC 9(03) OCCURS 61 TIMES
009300                                                COMP-3.
009400*
009500*    07/02/1993 ASN - PARES DE REGISTRADORES DE TRABALHO USADOS   CVR201
009600*    PELA ROTINA GENERICA DE DISTANCIA (0900), REAPROVEITADOS A   CVR201
009700*    CADA CHAMADA PARA UM CALCULO DIFERENTE                       CVR201
009800 01  WS-STRING-A                    PIC X(60)  VALUE SPACES.
009900 01  WS-STRING-A-RED REDEFINES WS-STRING-A.
010000     05  WS-CARACTER-A              PIC X(01) OCCURS 60 TIMES.
010100*
010200 01  WS-STRING-B                    PIC X(60)  VALUE SPACES.
010300 01  WS-STRING-B-RED REDEFINES WS-STRING-B.
010400     05  WS-CARACTER-B              PIC X(01) OCCURS 60 TIMES.
010500*
010600 01  WS-STRING-CURTA                PIC X(60)  VALUE SPACES.
010700 01  WS-STRING-LONGA                PIC X(60)  VALUE SPACES.
010800 01  WS-STRING-JANELA               PIC X(60)  VALUE SPACES.
010900 01  WS-STRING-TOKENIZAR            PIC X(60)  VALUE SPACES.
011000 01  WS-STRING-TOKENIZAR-RED REDEFINES WS-STRING-TOKENIZAR.
011100     05  WS-CARACTER-TOKENIZAR      PIC X(01) OCCURS 60 TIMES.
011200*
011300 01  WS-STRING-JUNTA                PIC X(60)  VALUE SPACES.
011400*
011500 01  WS-TOKENS-TEMP.
011600     05  WS-TOKEN-TEMP              PIC X(20) OCCURS 6 TIMES.
011700*
011800 01  WS-NOME-CAND-GUARDADO          PIC X(60)  VALUE SPACES.
011900 01  WS-NOME-EXIST-GUARDADO         PIC X(60)  VALUE SPACES.
012000 01  WS-EMAIL-CAND-MINUSC           PIC X(60)  VALUE SPACES.
012100 01  WS-EMAIL-EXIST-MINUSC          PIC X(60)  VALUE SPACES.
012200 01  WS-LOCAL-CAND                  PIC X(30)  VALUE SPACES.
012300 01  WS-LOCAL-EXIST                 PIC X(30)  VALUE SPACES.
012400*
012500 01  WS-AREA-TELEFONES.
012600     05  WS-TEL-NORM-CAND           PIC X(20)  VALUE SPACES.
012700     05  WS-TEL-NORM-EXIST          PIC X(20)  VALUE SPACES.
012800     05  WS-TEL-BRUTO               PIC X(20)  VALUE SPACES.
012900     05  WS-TEL-TEMP                PIC X(20)  VALUE SPACES.
013000     05  WS-TEL-RESULTADO           PIC X(20)  VALUE SPACES.
013100     05  FILLER                     PIC X(10)  VALUE SPACES.
013200*
013300 LINKAGE SECTION.
013400     COPY "#CVBKDUPL".
013500*
013600 PROCEDURE DIVISION USING LK-CVDUP-AREA.
013700*
013800 0000-PRINCIPAL SECTION.
013900     MOVE "N" TO LK-DUP-BATEU.
014000     MOVE ZEROS TO LK-DUP-SCORE.
014100     MOVE LK-DUP-NOME-CAND  TO WS-NOME-CAND-GUARDADO.
014200     INSPECT WS-NOME-CAND-GUARDADO CONVERTING
014300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
014400         "abcdefghijklmnopqrstuvwxyz".
014500     MOVE LK-DUP-NOME-EXIST TO WS-NOME-EXIST-GUARDADO.
014600     INSPECT WS-NOME-EXIST-GUARDADO CONVERTING
014700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
014800         "abcdefghijklmnopqrstuvwxyz".
014900     MOVE LK-DUP-EMAIL-CAND  TO WS-EMAIL-CAND-MINUSC.
015000     INSPECT WS-EMAIL-CAND-MINUSC CONVERTING
015100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
015200         "abcdefghijklmnopqrstuvwxyz".
015300     MOVE LK-DUP-EMAIL-EXIST TO WS-EMAIL-EXIST-MINUSC.
015400     INSPECT WS-EMAIL-EXIST-MINUSC CONVERTING
015500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
015600         "abcdefghijklmnopqrstuvwxyz".
015700     PERFORM 0100-NORMALIZAR-TELEFONES.
015800     PERFORM 0200-TESTAR-EMAIL-EXATO.
015900     IF LK-DUP-BATEU NOT = "S"
016000         PERFORM 0300-TESTAR-TELEFONE-EXATO
016100     END-IF.
016200     IF LK-DUP-BATEU NOT = "S"
016300         PERFORM 0400-TESTAR-NOME-APROXIMADO
016400     END-IF.
016500     IF LK-DUP-BATEU = "S"
016600         PERFORM 0800-CALCULAR-SCORE-COMPOSTO
016700     END-IF.
016800     GOBACK.
016900 0000-PRINCIPAL-FIM.
017000     EXIT.
017100*
017200*    12/08/1991 ASN - TELEFONE SO CONTA DIGITOS; SE COMECAR POR   CVR202
017300*    "94" COM 11 DIGITOS OU MAIS, RETIRA O CODIGO DO PAIS (SRI    CVR202
017400*    LANKA); SE TIVER 11 DIGITOS COMECANDO POR "1", RETIRA O      CVR202
017500*    CODIGO DO PAIS (EUA)                                         CVR202
017600 0100-NORMALIZAR-TELEFONES SECTION.
017700     MOVE LK-DUP-TEL-CAND TO WS-TEL-BRUTO.
017800     PERFORM 0110-EXTRAIR-DIGITOS.
017900     PERFORM 0120-REMOVER-CODIGO-PAIS.
018000     MOVE WS-TEL-RESULTADO TO WS-TEL-NORM-CAND.
018100     MOVE WS-QT-DIGITOS    TO WS-QT-DIG-CAND.
018200     MOVE LK-DUP-TEL-EXIST TO WS-TEL-BRUTO.
018300     PERFORM 0110-EXTRAIR-DIGITOS.
018400     PERFORM 0120-REMOVER-CODIGO-PAIS.
018500     MOVE WS-TEL-RESULTADO TO WS-TEL-NORM-EXIST.
018600     MOVE WS-QT-DIGITOS    TO WS-QT-DIG-EXIST.
018700 0100-NORMALIZAR-TELEFONES-FIM.
018800     EXIT.
018900*
019000 0110-EXTRAIR-DIGITOS SECTION.
019100     MOVE SPACES TO WS-TEL-RESULTADO.
019200     MOVE ZEROS  TO WS-QT-DIGITOS.
019300     PERFORM 0111-EXAMINAR-UM-DIGITO
019400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 20.
019500 0110-EXTRAIR-DIGITOS-FIM.
019600     EXIT.
019700*
019800 0111-EXAMINAR-UM-DIGITO SECTION.
019900     IF WS-TEL-BRUTO (WS-I:1) >= "0" AND
020000        WS-TEL-BRUTO (WS-I:1) <= "9"
020100         ADD 1 TO WS-QT-DIGITOS
020200         MOVE WS-TEL-BRUTO (WS-I:1)
020300             TO WS-TEL-RESULTADO (WS-QT-DIGITOS:1)
020400     END-IF.
020500 0111-EXAMINAR-UM-DIGITO-FIM.
020600     EXIT.
020700*
020800 0120-REMOVER-CODIGO-PAIS SECTION.
020900     MOVE WS-TEL-RESULTADO TO WS-TEL-TEMP.
021000     IF WS-QT-DIGITOS >= 11 AND WS-TEL-TEMP (1:2) = "94"
021100         MOVE SPACES TO WS-TEL-RESULTADO
021200         MOVE WS-TEL-TEMP (3:18) TO WS-TEL-RESULTADO
021300         SUBTRACT 2 FROM WS-QT-DIGITOS
021400     ELSE
021500         IF WS-QT-DIGITOS = 11 AND WS-TEL-TEMP (1:1) = "1"
021600             MOVE SPACES TO WS-TEL-RESULTADO
021700             MOVE WS-TEL-TEMP (2:19) TO WS-TEL-RESULTADO
021800             SUBTRACT 1 FROM WS-QT-DIGITOS
021900         END-IF
022000     END-IF.
022100 0120-REMOVER-CODIGO-PAIS-FIM.
022200     EXIT.
022300*
022400 0200-TESTAR-EMAIL-EXATO SECTION.
022500     IF WS-EMAIL-CAND-MINUSC NOT = SPACES AND
022600        WS-EMAIL-EXIST-MINUSC NOT = SPACES
022700         IF WS-EMAIL-CAND-MINUSC = WS-EMAIL-EXIST-MINUSC
022800             MOVE "S" TO LK-DUP-BATEU
022900         END-IF
023000     END-IF.
023100 0200-TESTAR-EMAIL-EXATO-FIM.
023200     EXIT.
023300*
023400 0300-TESTAR-TELEFONE-EXATO SECTION.
023500     IF WS-TEL-NORM-CAND NOT = SPACES AND
023600        WS-TEL-NORM-EXIST NOT = SPACES
023700         IF WS-TEL-NORM-CAND = WS-TEL-NORM-EXIST
023800             MOVE "S" TO LK-DUP-BATEU
023900         END-IF
024000     END-IF.
024100 0300-TESTAR-TELEFONE-EXATO-FIM.
024200     EXIT.
024300*
024400*    07/02/1993 ASN - SO TENTA NOME APROXIMADO SE AS DUAS PONTAS  CVR203
024500*    TIVEREM NOME PREENCHIDO E AS DUAS NAO DIFERIREM EM MAIS DE   CVR203
024600*    10 CARACTERES DE TAMANHO                                     CVR203
024700 0400-TESTAR-NOME-APROXIMADO SECTION.
024800     IF WS-NOME-CAND-GUARDADO = SPACES OR
024900        WS-NOME-EXIST-GUARDADO = SPACES
025000         GO TO 0400-TESTAR-NOME-APROXIMADO-FIM
025100     END-IF.
025200     MOVE WS-NOME-CAND-GUARDADO  TO WS-STRING-A.
025300     PERFORM 0415-TAMANHO-A.
025400     MOVE WS-NOME-EXIST-GUARDADO TO WS-STRING-B.
025500     PERFORM 0416-TAMANHO-B.
025600     IF WS-LEN-A >= WS-LEN-B
025700         COMPUTE WS-DIF-TAM = WS-LEN-A - WS-LEN-B
025800     ELSE
025900         COMPUTE WS-DIF-TAM = WS-LEN-B - WS-LEN-A
026000     END-IF.
026100     IF WS-DIF-TAM > 10
026200         GO TO 0400-TESTAR-NOME-APROXIMADO-FIM
026300     END-IF.
026400     PERFORM 0900-CALCULAR-RATIO.
026500     MOVE WS-RATIO-CALC TO WS-RATIO-NOME.
026600     PERFORM 0940-CALCULAR-RATIO-PARCIAL.
026700     PERFORM 0950-CALCULAR-TOKEN-SORT-RATIO.
026800     PERFORM 0960-CALCULAR-TOKEN-SET-RATIO.
026900     COMPUTE WS-SCORE-PONDERADO =
027000         (WS-RATIO-NOME    * 0.30) +
027100         (WS-RATIO-PARCIAL * 0.20) +
027200         (WS-RATIO-TOKSORT * 0.25) +
027300         (WS-RATIO-TOKSET  * 0.25).
027400     MOVE "N" TO WS-CANDIDATO-OK.
027500     IF WS-SCORE-PONDERADO >= 95
027600         MOVE "S" TO WS-CANDIDATO-OK
027700     END-IF.
027800     IF WS-CANDIDATO-OK = "N" AND
027900        WS-RATIO-NOME >= 85 AND WS-RATIO-TOKSET >= 85
028000         MOVE "S" TO WS-CANDIDATO-OK
028100     END-IF.
028200     IF WS-CANDIDATO-OK = "N" AND
028300        WS-RATIO-PARCIAL >= 75 AND WS-RATIO-TOKSORT >= 75
028400         MOVE "S" TO WS-CANDIDATO-OK
028500     END-IF.
028600     IF WS-CANDIDATO-OK = "S"
028700         PERFORM 0450-VERIFICAR-CORROBORACAO
028800         IF WS-CORROBORADO = "S"
028900             MOVE "S" TO LK-DUP-BATEU
029000         END-IF
029100     END-IF.
029200 0400-TESTAR-NOME-APROXIMADO-FIM.
029300     EXIT.
029400*
029500*    21/09/1995 MAC - UM NOME SEMELHANTE SO CONFIRMA DUPLICIDADE  CVR204
029600*    SE FOR CORROBORADO POR E-MAIL (PARTE ANTES DO "@" SEMELHANTE)CVR204
029700*    OU TELEFONE (7 ULTIMOS DIGITOS IGUAIS); SEM NENHUM DOS DOIS  CVR204
029800*    CAMPOS, O NOME SOZINHO BASTA                                 CVR204
029900 0450-VERIFICAR-CORROBORACAO SECTION.
030000     MOVE "N" TO WS-CORROBORADO.
030100     IF WS-EMAIL-CAND-MINUSC NOT = SPACES AND
030200        WS-EMAIL-EXIST-MINUSC NOT = SPACES
030300         PERFORM 0460-EXTRAIR-PARTE-LOCAL
030400         MOVE WS-LOCAL-CAND  TO WS-STRING-A
030500         PERFORM 0415-TAMANHO-A
030600         MOVE WS-LOCAL-EXIST TO WS-STRING-B
030700         PERFORM 0416-TAMANHO-B
030800         PERFORM 0900-CALCULAR-RATIO
030900         IF WS-RATIO-CALC >= 80
031000             MOVE "S" TO WS-CORROBORADO
031100         END-IF
031200     ELSE
031300         IF WS-TEL-NORM-CAND NOT = SPACES AND
031400            WS-TEL-NORM-EXIST NOT = SPACES AND
031500            WS-QT-DIG-CAND >= 7 AND WS-QT-DIG-EXIST >= 7
031600             IF WS-TEL-NORM-CAND
031700                     (WS-QT-DIG-CAND - 6 : 7) =
031800                WS-TEL-NORM-EXIST
031900                     (WS-QT-DIG-EXIST - 6 : 7)
032000                 MOVE "S" TO WS-CORROBORADO
032100             END-IF
032200         ELSE
032300             MOVE "S" TO WS-CORROBORADO
032400         END-IF
032500     END-IF.
032600 0450-VERIFICAR-CORROBORACAO-FIM.
032700     EXIT.
032800*
032900 0460-EXTRAIR-PARTE-LOCAL SECTION.
033000     MOVE SPACES TO WS-LOCAL-CAND WS-LOCAL-EXIST.
033100     MOVE ZEROS  TO WS-POS-ARROBA WS-POS-ARROBA2.
033200     PERFORM 0461-PROCURAR-ARROBA-CAND
033300         VARYING WS-I FROM 1 BY 1
033400         UNTIL WS-I > 60 OR WS-POS-ARROBA > 0.
033500     PERFORM 0462-PROCURAR-ARROBA-EXIST
033600         VARYING WS-I FROM 1 BY 1
033700         UNTIL WS-I > 60 OR WS-POS-ARROBA2 > 0.
033800     IF WS-POS-ARROBA > 1
033900         MOVE WS-EMAIL-CAND-MINUSC (1:WS-POS-ARROBA - 1)
034000             TO WS-LOCAL-CAND
034100     END-IF.
034200     IF WS-POS-ARROBA2 > 1
034300         MOVE WS-EMAIL-EXIST-MINUSC (1:WS-POS-ARROBA2 - 1)
034400             TO WS-LOCAL-EXIST
034500     END-IF.
034600 0460-EXTRAIR-PARTE-LOCAL-FIM.
034700     EXIT.
034800*
034900 0461-PROCURAR-ARROBA-CAND SECTION.
035000     IF WS-EMAIL-CAND-MINUSC (WS-I:1) = "@"
035100         MOVE WS-I TO WS-POS-ARROBA
035200     END-IF.
035300 0461-PROCURAR-ARROBA-CAND-FIM.
035400     EXIT.
035500*
035600 0462-PROCURAR-ARROBA-EXIST SECTION.
035700     IF WS-EMAIL-EXIST-MINUSC (WS-I:1) = "@"
035800         MOVE WS-I TO WS-POS-ARROBA2
035900     END-IF.
036000 0462-PROCURAR-ARROBA-EXIST-FIM.
036100     EXIT.
036200*
036300*    07/02/1993 ASN - TAMANHO UTIL (SEM BRANCOS A DIREITA) DE     CVR205
036400*    WS-STRING-A / WS-STRING-B, USADO POR TODO O MODULO DE        CVR205
036500*    DISTANCIA                                                    CVR205
036600 0415-TAMANHO-A SECTION.
036700     MOVE 60 TO WS-LEN-A.
036800     PERFORM 0417-RETROCEDER-A
036900         VARYING WS-LEN-A FROM 60 BY -1
037000         UNTIL WS-LEN-A < 1 OR WS-CARACTER-A (WS-LEN-A) NOT =
037100             SPACE.
037200 0415-TAMANHO-A-FIM.
037300     EXIT.
037400*
037500 0416-TAMANHO-B SECTION.
037600     MOVE 60 TO WS-LEN-B.
037700     PERFORM 0418-RETROCEDER-B
037800         VARYING WS-LEN-B FROM 60 BY -1
037900         UNTIL WS-LEN-B < 1 OR WS-CARACTER-B (WS-LEN-B) NOT =
038000             SPACE.
038100 0416-TAMANHO-B-FIM.
038200     EXIT.
038300*
038400 0417-RETROCEDER-A SECTION.
038500     CONTINUE.
038600 0417-RETROCEDER-A-FIM.
038700     EXIT.
038800*
038900 0418-RETROCEDER-B SECTION.
039000     CONTINUE.
039100 0418-RETROCEDER-B-FIM.
039200     EXIT.
039300*
039400*    07/02/1993 ASN - DISTANCIA DE EDICAO ENTRE WS-STRING-A (1 A  CVR206
039500*    WS-LEN-A) E WS-STRING-B (1 A WS-LEN-B), PELO METODO CLASSICO CVR206
039600*    DE PROGRAMACAO DINAMICA COM DUAS LINHAS; A NOTA (0-100) E    CVR206
039700*    1 MENOS A DISTANCIA SOBRE O MAIOR TAMANHO, VEZES 100         CVR206
039800 0900-CALCULAR-RATIO SECTION.
039900     PERFORM 0905-INICIALIZAR-LINHA-ZERO
040000         VARYING WS-J FROM 0 BY 1 UNTIL WS-J > WS-LEN-B.
040100     PERFORM 0910-PROCESSAR-UMA-LINHA
040200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LEN-A.
040300     MOVE WS-DP-ANTERIOR (WS-LEN-B + 1) TO WS-DISTANCIA.
040400     IF WS-LEN-A > WS-LEN-B
040500         MOVE WS-LEN-A TO WS-MAIOR-TAM
040600     ELSE
040700         MOVE WS-LEN-B TO WS-MAIOR-TAM
040800     END-IF.
040900     IF WS-MAIOR-TAM = 0
041000         MOVE 100 TO WS-RATIO-CALC
041100     ELSE
041200         COMPUTE WS-RATIO-CALC ROUNDED =
041300             (1 - (WS-DISTANCIA / WS-MAIOR-TAM)) * 100
041400     END-IF.
041500 0900-CALCULAR-RATIO-FIM.
041600     EXIT.
041700*
041800 0905-INICIALIZAR-LINHA-ZERO SECTION.
041900     MOVE WS-J TO WS-DP-ANTERIOR (WS-J + 1).
042000 0905-INICIALIZAR-LINHA-ZERO-FIM.
042100     EXIT.
042200*
042300 0910-PROCESSAR-UMA-LINHA SECTION.
042400     MOVE WS-I TO WS-DP-ATUAL (1).
042500     PERFORM 0920-PROCESSAR-UMA-COLUNA
042600         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LEN-B.
042700     PERFORM 0930-COPIAR-UMA-POSICAO
042800         VARYING WS-J FROM 0 BY 1 UNTIL WS-J > WS-LEN-B.
042900 0910-PROCESSAR-UMA-LINHA-FIM.
043000     EXIT.
043100*
043200 0920-PROCESSAR-UMA-COLUNA SECTION.
043300     IF WS-CARACTER-A (WS-I) = WS-CARACTER-B (WS-J)
043400         MOVE 0 TO WS-CUSTO-SUBST
043500     ELSE
043600         MOVE 1 TO WS-CUSTO-SUBST
043700     END-IF.
043800     COMPUTE WS-VALOR-ACIMA    = WS-DP-ANTERIOR (WS-J + 1) + 1.
043900     COMPUTE WS-VALOR-ESQUERDA = WS-DP-ATUAL (WS-J) + 1.
044000     COMPUTE WS-VALOR-DIAGONAL = WS-DP-ANTERIOR (WS-J) +
044100                                  WS-CUSTO-SUBST.
044200     MOVE WS-VALOR-ACIMA TO WS-MENOR-VALOR.
044300     IF WS-VALOR-ESQUERDA < WS-MENOR-VALOR
044400         MOVE WS-VALOR-ESQUERDA TO WS-MENOR-VALOR
044500     END-IF.
044600     IF WS-VALOR-DIAGONAL < WS-MENOR-VALOR
044700         MOVE WS-VALOR-DIAGONAL TO WS-MENOR-VALOR
044800     END-IF.
044900     MOVE WS-MENOR-VALOR TO WS-DP-ATUAL (WS-J + 1).
045000 0920-PROCESSAR-UMA-COLUNA-FIM.
045100     EXIT.
045200*
045300 0930-COPIAR-UMA-POSICAO SECTION.
045400     MOVE WS-DP-ATUAL (WS-J + 1) TO WS-DP-ANTERIOR (WS-J + 1).
045500 0930-COPIAR-UMA-POSICAO-FIM.
045600     EXIT.
045700*
045800*    07/02/1993 ASN - PARTIAL-RATIO: A MELHOR NOTA ENTRE O NOME   CVR207
045900*    MAIS CURTO E TODAS AS JANELAS DO TAMANHO DELE DENTRO DO NOME CVR207
046000*    MAIS LONGO                                                   CVR207
046100 0940-CALCULAR-RATIO-PARCIAL SECTION.
046200     IF WS-LEN-A <= WS-LEN-B
046300         MOVE WS-STRING-A TO WS-STRING-CURTA
046400         MOVE WS-LEN-A    TO WS-TAM-CURTA
046500         MOVE WS-STRING-B TO WS-STRING-LONGA
046600         MOVE WS-LEN-B    TO WS-TAM-LONGA
046700     ELSE
046800         MOVE WS-STRING-B TO WS-STRING-CURTA
046900         MOVE WS-LEN-B    TO WS-TAM-CURTA
047000         MOVE WS-STRING-A TO WS-STRING-LONGA
047100         MOVE WS-LEN-A    TO WS-TAM-LONGA
047200     END-IF.
047300     MOVE ZEROS TO WS-MELHOR-RATIO.
047400     PERFORM 0945-TESTAR-UMA-JANELA
047500         VARYING WS-DESLOC FROM 0 BY 1
047600         UNTIL WS-DESLOC > (WS-TAM-LONGA - WS-TAM-CURTA).
047700     MOVE WS-MELHOR-RATIO TO WS-RATIO-PARCIAL.
047800 0940-CALCULAR-RATIO-PARCIAL-FIM.
047900     EXIT.
048000*
048100 0945-TESTAR-UMA-JANELA SECTION.
048200     MOVE SPACES TO WS-STRING-JANELA.
048300     IF WS-TAM-CURTA > 0
048400         MOVE WS-STRING-LONGA (WS-DESLOC + 1:WS-TAM-CURTA)
048500             TO WS-STRING-JANELA
048600     END-IF.
048700     MOVE WS-STRING-CURTA  TO WS-STRING-A.
048800     MOVE WS-TAM-CURTA     TO WS-LEN-A.
048900     MOVE WS-STRING-JANELA TO WS-STRING-B.
049000     MOVE WS-TAM-CURTA     TO WS-LEN-B.
049100     PERFORM 0900-CALCULAR-RATIO.
049200     IF WS-RATIO-CALC > WS-MELHOR-RATIO
049300         MOVE WS-RATIO-CALC TO WS-MELHOR-RATIO
049400     END-IF.
049500 0945-TESTAR-UMA-JANELA-FIM.
049600     EXIT.
049700*
049800*    07/02/1993 ASN - TOKEN-SORT-RATIO: PALAVRAS DE CADA NOME     CVR208
049900*    POSTAS EM ORDEM ALFABETICA E REUNIDAS ANTES DA COMPARACAO,   CVR208
050000*    PARA NAO PENALIZAR NOMES ESCRITOS FORA DE ORDEM              CVR208
050100 0950-CALCULAR-TOKEN-SORT-RATIO SECTION.
050200     MOVE WS-NOME-CAND-GUARDADO TO WS-STRING-TOKENIZAR.
050300     PERFORM 0970-TOKENIZAR.
050400     PERFORM 0980-ORDENAR-TOKENS.
050500     PERFORM 0990-JUNTAR-TOKENS.
050600     MOVE WS-STRING-JUNTA TO WS-STRING-A.
050700     MOVE WS-LEN-JUNTA    TO WS-LEN-A.
050800     MOVE WS-NOME-EXIST-GUARDADO TO WS-STRING-TOKENIZAR.
050900     PERFORM 0970-TOKENIZAR.
051000     PERFORM 0980-ORDENAR-TOKENS.
051100     PERFORM 0990-JUNTAR-TOKENS.
051200     MOVE WS-STRING-JUNTA TO WS-STRING-B.
051300     MOVE WS-LEN-JUNTA    TO WS-LEN-B.
051400     PERFORM 0900-CALCULAR-RATIO.
051500     MOVE WS-RATIO-CALC TO WS-RATIO-TOKSORT.
051600 0950-CALCULAR-TOKEN-SORT-RATIO-FIM.
051700     EXIT.
051800*
051900*    07/02/1993 ASN - TOKEN-SET-RATIO: ALEM DE ORDENAR AS         CVR209
052000*    PALAVRAS, RETIRA AS REPETIDAS DENTRO DO MESMO NOME, PARA NAO CVR209
052100*    PENALIZAR REDUNDANCIA DE PALAVRAS (EX.: NOME REPETIDO DUAS   CVR209
052200*    VEZES NO CADASTRO). A FOURSYS SIMPLIFICOU A COMPARACAO DE    CVR209
052300*    TRES VIAS DO LIVRO-TEXTO PARA UMA UNICA PASSAGEM, POR        CVR209
052400*    DESEMPENHO EM LOTE.                                          CVR209
052500 0960-CALCULAR-TOKEN-SET-RATIO SECTION.
052600     MOVE WS-NOME-CAND-GUARDADO TO WS-STRING-TOKENIZAR.
052700     PERFORM 0970-TOKENIZAR.
052800     PERFORM 0980-ORDENAR-TOKENS.
052900     IF WS-QT-TOKENS-TEMP > 0
053000         PERFORM 0985-REMOVER-DUPLICADOS
053100     END-IF.
053200     PERFORM 0990-JUNTAR-TOKENS.
053300     MOVE WS-STRING-JUNTA TO WS-STRING-A.
053400     MOVE WS-LEN-JUNTA    TO WS-LEN-A.
053500     MOVE WS-NOME-EXIST-GUARDADO TO WS-STRING-TOKENIZAR.
053600     PERFORM 0970-TOKENIZAR.
053700     PERFORM 0980-ORDENAR-TOKENS.
053800     IF WS-QT-TOKENS-TEMP > 0
053900         PERFORM 0985-REMOVER-DUPLICADOS
054000     END-IF.
054100     PERFORM 0990-JUNTAR-TOKENS.
054200     MOVE WS-STRING-JUNTA TO WS-STRING-B.
054300     MOVE WS-LEN-JUNTA    TO WS-LEN-B.
054400     PERFORM 0900-CALCULAR-RATIO.
054500     MOVE WS-RATIO-CALC TO WS-RATIO-TOKSET.
054600 0960-CALCULAR-TOKEN-SET-RATIO-FIM.
054700     EXIT.
054800*
054900 0970-TOKENIZAR SECTION.
055000     MOVE ZEROS  TO WS-QT-TOKENS-TEMP.
055100     MOVE SPACES TO WS-TOKEN-ATUAL.
055200     MOVE ZEROS  TO WS-POS-TOKEN.
055300     PERFORM 0971-EXAMINAR-UM-CARACTER-TOK
055400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 60.
055500     PERFORM 0973-FECHAR-TOKEN-ATUAL.
055600 0970-TOKENIZAR-FIM.
055700     EXIT.
055800*
055900 0971-EXAMINAR-UM-CARACTER-TOK SECTION.
056000     IF WS-CARACTER-TOKENIZAR (WS-I) = SPACE
056100         IF WS-POS-TOKEN > 0
056200             PERFORM 0973-FECHAR-TOKEN-ATUAL
056300         END-IF
056400     ELSE
056500         IF WS-POS-TOKEN < 20
056600             ADD 1 TO WS-POS-TOKEN
056700             MOVE WS-CARACTER-TOKENIZAR (WS-I)
056800                 TO WS-TOKEN-ATUAL (WS-POS-TOKEN:1)
056900         END-IF
057000     END-IF.
057100 0971-EXAMINAR-UM-CARACTER-TOK-FIM.
057200     EXIT.
057300*
057400 0973-FECHAR-TOKEN-ATUAL SECTION.
057500     IF WS-POS-TOKEN > 0 AND WS-QT-TOKENS-TEMP < 6
057600         ADD 1 TO WS-QT-TOKENS-TEMP
057700         MOVE WS-TOKEN-ATUAL TO WS-TOKEN-TEMP (WS-QT-TOKENS-TEMP)
057800     END-IF.
057900     MOVE SPACES TO WS-TOKEN-ATUAL.
058000     MOVE ZEROS  TO WS-POS-TOKEN.
058100 0973-FECHAR-TOKEN-ATUAL-FIM.
058200     EXIT.
058300*
058400 0980-ORDENAR-TOKENS SECTION.
058500     IF WS-QT-TOKENS-TEMP > 1
058600         PERFORM 0981-PASSAGEM-EXTERNA
058700             VARYING WS-IDX-TOK FROM 1 BY 1
058800             UNTIL WS-IDX-TOK >= WS-QT-TOKENS-TEMP
058900     END-IF.
059000 0980-ORDENAR-TOKENS-FIM.
059100     EXIT.
059200*
059300 0981-PASSAGEM-EXTERNA SECTION.
059400     PERFORM 0982-PASSAGEM-INTERNA
059500         VARYING WS-IDX-TOK2 FROM 1 BY 1
059600         UNTIL WS-IDX-TOK2 > (WS-QT-TOKENS-TEMP - WS-IDX-TOK).
059700 0981-PASSAGEM-EXTERNA-FIM.
059800     EXIT.
059900*
060000 0982-PASSAGEM-INTERNA SECTION.
060100     IF WS-TOKEN-TEMP (WS-IDX-TOK2) > WS-TOKEN-TEMP (WS-IDX-TOK2
060200         + 1)
060300         MOVE WS-TOKEN-TEMP (WS-IDX-TOK2)     TO WS-TOKEN-TROCA
060400         MOVE WS-TOKEN-TEMP (WS-IDX-TOK2 + 1)
060500             TO WS-TOKEN-TEMP (WS-IDX-TOK2)
060600         MOVE WS-TOKEN-TROCA TO WS-TOKEN-TEMP (WS-IDX-TOK2 + 1)
060700     END-IF.
060800 0982-PASSAGEM-INTERNA-FIM.
060900     EXIT.
061000*
061100 0985-REMOVER-DUPLICADOS SECTION.
061200     MOVE 1 TO WS-QT-TOKENS-UNICOS.
061300     PERFORM 0986-TESTAR-UM-TOKEN
061400         VARYING WS-IDX-TOK FROM 2 BY 1
061500         UNTIL WS-IDX-TOK > WS-QT-TOKENS-TEMP.
061600     MOVE WS-QT-TOKENS-UNICOS TO WS-QT-TOKENS-TEMP.
061700 0985-REMOVER-DUPLICADOS-FIM.
061800     EXIT.
061900*
062000 0986-TESTAR-UM-TOKEN SECTION.
062100     IF WS-TOKEN-TEMP (WS-IDX-TOK) NOT =
062200        WS-TOKEN-TEMP (WS-QT-TOKENS-UNICOS)
062300         ADD 1 TO WS-QT-TOKENS-UNICOS
062400         MOVE WS-TOKEN-TEMP (WS-IDX-TOK)
062500             TO WS-TOKEN-TEMP (WS-QT-TOKENS-UNICOS)
062600     END-IF.
062700 0986-TESTAR-UM-TOKEN-FIM.
062800     EXIT.
062900*
063000 0990-JUNTAR-TOKENS SECTION.
063100     MOVE SPACES TO WS-STRING-JUNTA.
063200     MOVE ZEROS  TO WS-LEN-JUNTA.
063300     PERFORM 0991-ACRESCENTAR-UM-TOKEN
063400         VARYING WS-IDX-TOK FROM 1 BY 1
063500         UNTIL WS-IDX-TOK > WS-QT-TOKENS-TEMP.
063600 0990-JUNTAR-TOKENS-FIM.
063700     EXIT.
063800*
063900 0991-ACRESCENTAR-UM-TOKEN SECTION.
064000     IF WS-LEN-JUNTA > 0 AND WS-LEN-JUNTA < 60
064100         ADD 1 TO WS-LEN-JUNTA
064200         MOVE SPACE TO WS-STRING-JUNTA (WS-LEN-JUNTA:1)
064300     END-IF.
064400     PERFORM 0992-ACRESCENTAR-UM-CARACTER
064500         VARYING WS-I FROM 1 BY 1
064600         UNTIL WS-I > 20
064700            OR WS-TOKEN-TEMP (WS-IDX-TOK) (WS-I:1) = SPACE.
064800 0991-ACRESCENTAR-UM-TOKEN-FIM.
064900     EXIT.
065000*
065100 0992-ACRESCENTAR-UM-CARACTER SECTION.
065200     IF WS-LEN-JUNTA < 60
065300         ADD 1 TO WS-LEN-JUNTA
065400         MOVE WS-TOKEN-TEMP (WS-IDX-TOK) (WS-I:1)
065500             TO WS-STRING-JUNTA (WS-LEN-JUNTA:1)
065600     END-IF.
065700 0992-ACRESCENTAR-UM-CARACTER-FIM.
065800     EXIT.
065900*
066000*    09/06/2003 ASN - NOTA COMPOSTA: MEDIA DOS FATORES REALMENTE  CVR210
066100*    DISPONIVEIS (NOME 40%, E-MAIL 35%, TELEFONE 25%); SE UM      CVR210
066200*    CAMPO NAO EXISTIR DOS DOIS LADOS, FICA FORA DA MEDIA         CVR210
066300 0800-CALCULAR-SCORE-COMPOSTO SECTION.
066400     MOVE ZEROS TO WS-SOMA-PESOS WS-QT-FATORES LK-DUP-SCORE.
066500     IF WS-NOME-CAND-GUARDADO NOT = SPACES AND
066600        WS-NOME-EXIST-GUARDADO NOT = SPACES
066700         PERFORM 0960-CALCULAR-TOKEN-SET-RATIO
066800         COMPUTE WS-SOMA-PESOS = WS-SOMA-PESOS +
066900             (WS-RATIO-TOKSET * 0.40)
067000         ADD 1 TO WS-QT-FATORES
067100     END-IF.
067200     IF WS-EMAIL-CAND-MINUSC NOT = SPACES AND
067300        WS-EMAIL-EXIST-MINUSC NOT = SPACES
067400         IF WS-EMAIL-CAND-MINUSC = WS-EMAIL-EXIST-MINUSC
067500             COMPUTE WS-SOMA-PESOS = WS-SOMA-PESOS +
067600                 (100 * 0.35)
067700         ELSE
067800             MOVE WS-EMAIL-CAND-MINUSC  TO WS-STRING-A
067900             PERFORM 0415-TAMANHO-A
068000             MOVE WS-EMAIL-EXIST-MINUSC TO WS-STRING-B
068100             PERFORM 0416-TAMANHO-B
068200             PERFORM 0900-CALCULAR-RATIO
068300             COMPUTE WS-SOMA-PESOS = WS-SOMA-PESOS +
068400                 (WS-RATIO-CALC * 0.35)
068500         END-IF
068600         ADD 1 TO WS-QT-FATORES
068700     END-IF.
068800     IF WS-TEL-NORM-CAND NOT = SPACES AND
068900        WS-TEL-NORM-EXIST NOT = SPACES
069000         IF WS-TEL-NORM-CAND = WS-TEL-NORM-EXIST
069100             COMPUTE WS-SOMA-PESOS = WS-SOMA-PESOS +
069200                 (100 * 0.25)
069300         ELSE
069400             MOVE WS-TEL-NORM-CAND  TO WS-STRING-A
069500             PERFORM 0415-TAMANHO-A
069600             MOVE WS-TEL-NORM-EXIST TO WS-STRING-B
069700             PERFORM 0416-TAMANHO-B
069800             PERFORM 0900-CALCULAR-RATIO
069900             COMPUTE WS-SOMA-PESOS = WS-SOMA-PESOS +
070000                 (WS-RATIO-CALC * 0.25)
070100         END-IF
070200         ADD 1 TO WS-QT-FATORES
070300     END-IF.
070400     IF WS-QT-FATORES > 0
070500         COMPUTE LK-DUP-SCORE ROUNDED =
070600             WS-SOMA-PESOS / WS-QT-FATORES
070700     END-IF.
070800 0800-CALCULAR-SCORE-COMPOSTO-FIM.
070900     EXIT.
