000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CVPRS01.
000400 AUTHOR.        R. ALMEIDA.
000500 INSTALLATION.  FOURSYS.
000600 DATE-WRITTEN.  11/03/1988.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.
000900*-----------------------------------------------------------------
001000*    PROGRAMADOR..: R. ALMEIDA
001100*    ANALISTA.....: J. PEIXOTO
001200*    CONSULTORIA..: FOURSYS SISTEMAS
001300*    DATA.........: 11/03/1988
001400*    OBJETIVO.....: SUBPROGRAMA CHAMADO POR CVMAN01 PARA CADA
001500*                   CURRICULO DA RELACAO DE ENTRADA. VALIDA O
001600*                   ARQUIVO, LIMPA O CONTEUDO E EXTRAI E-MAIL,
001700*                   TELEFONE E NOME CANDIDATO DO TEXTO.
001800*    ARQUIVOS.....: NENHUM (RECEBE TUDO VIA LINKAGE).
001900*    MODULOS......: NENHUM (SUBPROGRAMA FOLHA).
002000*-----------------------------------------------------------------
002100*    ALTERACOES:
002200*    11/03/1988 RAL CH-0188-015 VERSAO ORIGINAL.
002300*    02/06/1990 JSL CH-0190-041 INCLUIDA VALIDACAO DE EXTENSAO
002400*               DE ARQUIVO E DE TAMANHO MAXIMO.
002500*    14/05/1996 MAC CH-0196-032 AJUSTADA A ORDEM DE PRIORIDADE
002600*               DOS PADROES DE EXTRACAO DE NOME.
002700*    03/11/1998 LFR CH-0198-105 VIRADA DO SECULO - SEM IMPACTO
002800*               NESTE MODULO; REVISAO DE ROTINA.
002900*    22/01/1999 LFR CH-0199-012 CORRIGIDA A DETECCAO DE TELEFONE
003000*               COM DDI QUE DESCARTAVA O PRIMEIRO DIGITO.
003100*    09/06/2003 ASN CH-0203-049 INCLUIDA LIMPEZA DE TABULACOES NO
003200*               CONTEUDO ANTES DA EXTRACAO.
003300*    14/02/2004 ASN CH-0204-018 INCLUIDO O TIPO RTF NA LISTA DE
003400*               EXTENSOES AUTORIZADAS E REJEICAO DE ARQUIVO COM
003500*               MAIS DE 50MB (52428800 BYTES), A PEDIDO DO RH.
003600*    30/08/2006 PRC CH-0206-054 REFEITA A LIMPEZA DE CONTEUDO:
003700*               ALEM DAS TABULACOES, NORMALIZA QUEBRAS DE LINHA
003800*               (CR/CRLF) PARA UM SO PADRAO, COMPACTA SEQUENCIAS
003900*               DE BRANCOS EM UM UNICO ESPACO E ELIMINA LINHAS
004000*               EM BRANCO REMANESCENTES.
004100*    12/03/2009 DTV CH-0209-071 TELEFONE PASSA A SER PROCURADO
004200*               POR LISTA DE PADROES EM ORDEM DE PRIORIDADE
004300*               (CORROMPIDO, NANP, SRI LANKA +94, +1 E FORMATO
004400*               SIMPLES), COM LIMPEZA E REFORMATACAO DO RESULTADO
004500*               ACHADO, CONFORME PADRAO CORPORATIVO DE RH; A
004600*               NORMALIZACAO DE DDI PARA FINS DE DUPLICIDADE
004700*               CONTINUA SENDO FEITA SEPARADAMENTE EM CVDUP01.
004800*    19/11/2011 DTV CH-0211-098 REFEITA A EXTRACAO DE NOME: EXAME
004900*               DAS 5 PRIMEIRAS LINHAS NAO-BRANCAS, DESPREZANDO
005000*               LINHAS DE CABECALHO (CURRICULUM/RESUME/CV), COM
005100*               PADRAO DE PALAVRAS CAPITALIZADAS E RESERVA PARA
005200*               PADRAO ALFABETICO SIMPLES. ABANDONADO O ROTULO
005300*               FIXO "NOME:" USADO DESDE 1996.
005400*    19/11/2011 DTV CH-0211-103 CORRIGIDO 0431-TESTAR-NANP: O MOVE
005500*               DO 11O DIGITO ESTAVA CORTADO NA COL 72, PERDENDO
005600*               O RESTO DO NOME WS-CARACTER-TESTE E TESTANDO
005700*               CONTRA UM VALOR ERRADO.
005800*-----------------------------------------------------------------
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     CLASS CLASSE-NUMERICA IS "0" THRU "9"
006600     CLASS CLASSE-ALFA-MAI IS "A" THRU "Z"
006700     CLASS CLASSE-ALFA-MIN IS "a" THRU "z".
006800*
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100 77  WS-POS-AT                      PIC 9(04)  VALUE ZEROS COMP-3.
007200 77  WS-POS-ARROBA                  PIC 9(04)  VALUE ZEROS COMP-3.
007300 77  WS-INICIO-TOKEN                PIC 9(04)  VALUE ZEROS COMP-3.
007400 77  WS-FIM-TOKEN                   PIC 9(04)  VALUE ZEROS COMP-3.
007500 77  WS-IDX                         PIC 9(04)  VALUE ZEROS COMP-3.
007600 77  WS-ACHOU                       PIC X(01)  VALUE "N".
007700*
007800 01  WS-BUFFER-LIMPO                PIC X(4000) VALUE SPACES.
007900 01  WS-BUFFER-RED REDEFINES WS-BUFFER-LIMPO.
008000     05  WS-BUFFER-CARACTER         PIC X(01) OCCURS 4000 TIMES.
008100*
008200 01  WS-BUFFER-SAIDA                PIC X(4000) VALUE SPACES.
008300 01  WS-BUFFER-SAIDA-RED REDEFINES WS-BUFFER-SAIDA.
008400     05  WS-SAIDA-CARACTER          PIC X(01) OCCURS 4000 TIMES.
008500 77  WS-IDX-SAIDA                   PIC 9(04)  VALUE ZEROS COMP-3.
008600 77  WS-ULTIMO-BRANCO               PIC X(01)  VALUE "N".
008700 77  WS-ULTIMO-QUEBRA               PIC X(01)  VALUE "N".
008800*
008900 01  WS-EMAIL-MONTADO               PIC X(60)  VALUE SPACES.
009000 01  WS-EMAIL-RED REDEFINES WS-EMAIL-MONTADO.
009100     05  WS-EMAIL-CARACTER          PIC X(01) OCCURS 60 TIMES.
009200*
009300*    12/03/2009 DTV - AREAS DE TRABALHO PARA A PROCURA DO TELEFONE
009400*    POR LISTA DE PADROES E PARA A LIMPEZA/REFORMATACAO DO ACHADO
009500 01  WS-TEL-BRUTO                   PIC X(20)  VALUE SPACES.
009600 01  WS-TEL-BRUTO-RED REDEFINES WS-TEL-BRUTO.
009700     05  WS-TEL-BRUTO-CARACTER      PIC X(01) OCCURS 20 TIMES.
009800 01  WS-TEL-LIMPO                   PIC X(20)  VALUE SPACES.
009900 01  WS-TEL-LIMPO-RED REDEFINES WS-TEL-LIMPO.
010000     05  WS-TEL-LIMPO-CARACTER      PIC X(01) OCCURS 20 TIMES.
010100 77  WS-TEL-REFORMATADO             PIC X(20)  VALUE SPACES.
010200 77  WS-IDX-TEL-LIMPO               PIC 9(02)  VALUE ZEROS COMP-3.
010300 77  WS-CARACTER-TESTE              PIC X(01)  VALUE SPACE.
010400     88  WS-CARACTER-E-SEPARADOR    VALUE "-" "." " " "?".
010500*
010600*    19/11/2011 DTV - AREAS DE TRABALHO PARA O EXAME DAS 5
010700*    PRIMEIRAS LINHAS NAO-BRANCAS NA EXTRACAO DO NOME CANDIDATO
010800 01  WS-LINHA-ATUAL                 PIC X(80)  VALUE SPACES.
010900 01  WS-LINHA-RED REDEFINES WS-LINHA-ATUAL.
011000     05  WS-LINHA-CARACTER          PIC X(01) OCCURS 80 TIMES.
011100 01  WS-LINHA-MAIUSC                PIC X(80)  VALUE SPACES.
011200 01  WS-NOME-CAPITALIZADO           PIC X(60)  VALUE SPACES.
011300 01  WS-NOME-ALFABETICO             PIC X(60)  VALUE SPACES.
011400 77  WS-PTR-LINHA                   PIC 9(04)  VALUE 1 COMP-3.
011500 77  WS-LEN-LINHA                   PIC 9(02)  VALUE ZEROS COMP-3.
011600 77  WS-QT-LINHAS-LIDAS             PIC 9(01)  VALUE ZEROS COMP-3.
011700 77  WS-QT-PALAVRAS                 PIC 9(02)  VALUE ZEROS COMP-3.
011800 77  WS-QT-SKIP-ACHADO              PIC 9(02)  VALUE ZEROS COMP-3.
011900 77  WS-EM-PALAVRA                  PIC X(01)  VALUE "N".
012000 77  WS-LINHA-TEM-SKIP              PIC X(01)  VALUE "N".
012100 77  WS-LINHA-E-CAPITALIZADA        PIC X(01)  VALUE "N".
012200 77  WS-LINHA-E-ALFABETICA          PIC X(01)  VALUE "N".
012300 77  WS-TODAS-CAPITALIZADAS         PIC X(01)  VALUE "N".
012400 77  WS-ACHOU-CAPITALIZADO          PIC X(01)  VALUE "N".
012500 77  WS-ACHOU-ALFABETICO            PIC X(01)  VALUE "N".
012600*
012700 LINKAGE SECTION.
012800     COPY "#CVBKPRSL".
012900*
013000 PROCEDURE DIVISION USING LK-CVPRS-AREA.
013100*
013200 0000-PRINCIPAL SECTION.
013300     MOVE "N" TO LK-PRS-ERRO.
013400     MOVE SPACES TO LK-PRS-MSG-ERRO.
013500     PERFORM 0100-VALIDAR-ARQUIVO.
013600     IF LK-PRS-ERRO NOT = "S"
013700         PERFORM 0200-LIMPAR-CONTEUDO
013800         PERFORM 0300-EXTRAIR-EMAIL
013900         PERFORM 0400-EXTRAIR-TELEFONE
014000         PERFORM 0500-EXTRAIR-NOME
014100     END-IF.
014200     GOBACK.
014300 0000-PRINCIPAL-FIM.
014400     EXIT.
014500*
014600*    02/06/1990 JSL - VALIDACAO DO ARQUIVO: EXTENSAO RECONHECIDA
014700*    (PDF/DOC/DOCX/TXT/RTF), TAMANHO MAIOR QUE ZERO E NAO SUPERIOR
014800*    A 50MB (52428800 BYTES) - LIMITE INCLUIDO EM 14/02/2004
014900 0100-VALIDAR-ARQUIVO SECTION.
015000     IF LK-PRS-TAMANHO = ZEROS
015100         MOVE "S" TO LK-PRS-ERRO
015200         MOVE "ARQUIVO DE ENTRADA VAZIO" TO LK-PRS-MSG-ERRO
015300     ELSE
015400         IF LK-PRS-TAMANHO > 52428800
015500             MOVE "S" TO LK-PRS-ERRO
015600             MOVE "ARQUIVO EXCEDE O TAMANHO MAXIMO DE 50MB"
015700                 TO LK-PRS-MSG-ERRO
015800         ELSE
015900             IF LK-PRS-TIPO NOT = "PDF"
016000                     AND LK-PRS-TIPO NOT = "DOC"
016100                     AND LK-PRS-TIPO NOT = "DOCX"
016200                     AND LK-PRS-TIPO NOT = "TXT"
016300                     AND LK-PRS-TIPO NOT = "RTF"
016400                 MOVE "S" TO LK-PRS-ERRO
016500                 MOVE "TIPO DE ARQUIVO NAO SUPORTADO"
016600                     TO LK-PRS-MSG-ERRO
016700             END-IF
016800         END-IF
016900     END-IF.
017000 0100-VALIDAR-ARQUIVO-FIM.
017100     EXIT.
017200*
017300*    30/08/2006 PRC - NORMALIZA O TEXTO DO CURRICULO: CONVERTE
017400*    TABULACOES E QUEBRAS DE LINHA CR/CRLF PARA UM SO PADRAO DE
017500*    QUEBRA (X"0A"), COMPACTA SEQUENCIAS DE BRANCOS EM UM UNICO
017600*    ESPACO E DESCARTA LINHAS QUE FICAREM EM BRANCO. O BUFFER DE
017700*    TRABALHO E LIMITADO A 4000 POSICOES (NO SISTEMA ORIGEM O
017800*    LIMITE DE CONTEUDO ERA DE 1.000.000 DE CARACTERES; AQUI A
017900*    AREA DE TRABALHO FIXA REPRESENTA A MESMA REGRA DE TRUNCAGEM)
018000 0200-LIMPAR-CONTEUDO SECTION.
018100     MOVE LK-PRS-TEXTO TO WS-BUFFER-LIMPO.
018200     MOVE ZEROS TO WS-IDX.
018300     PERFORM 0210-LIMPAR-UMA-POSICAO
018400         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4000.
018500     INSPECT WS-BUFFER-LIMPO REPLACING ALL X"0D" BY X"0A".
018600     PERFORM 0220-COMPACTAR-CONTEUDO.
018700     MOVE WS-BUFFER-LIMPO TO LK-PRS-TEXTO.
018800 0200-LIMPAR-CONTEUDO-FIM.
018900     EXIT.
019000*
019100 0210-LIMPAR-UMA-POSICAO SECTION.
019200     IF WS-BUFFER-CARACTER (WS-IDX) = X"09"
019300         MOVE SPACE TO WS-BUFFER-CARACTER (WS-IDX)
019400     END-IF.
019500 0210-LIMPAR-UMA-POSICAO-FIM.
019600     EXIT.
019700*
019800*    30/08/2006 PRC - SEGUNDA PASSADA: COPIA WS-BUFFER-LIMPO PARA
019900*    WS-BUFFER-SAIDA DESPREZANDO BRANCOS REPETIDOS E QUEBRAS DE
020000*    LINHA REPETIDAS (LINHA EM BRANCO), DEVOLVENDO O RESULTADO
020100*    COMPACTADO PARA WS-BUFFER-LIMPO
020200 0220-COMPACTAR-CONTEUDO SECTION.
020300     MOVE SPACES TO WS-BUFFER-SAIDA.
020400     MOVE ZEROS TO WS-IDX-SAIDA.
020500     MOVE "N" TO WS-ULTIMO-BRANCO WS-ULTIMO-QUEBRA.
020600     PERFORM 0230-COMPACTAR-UMA-POSICAO
020700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4000.
020800     MOVE WS-BUFFER-SAIDA TO WS-BUFFER-LIMPO.
020900 0220-COMPACTAR-CONTEUDO-FIM.
021000     EXIT.
021100*
021200 0230-COMPACTAR-UMA-POSICAO SECTION.
021300     IF WS-BUFFER-CARACTER (WS-IDX) = SPACE
021400         IF WS-ULTIMO-BRANCO = "N" AND WS-ULTIMO-QUEBRA = "N"
021500             ADD 1 TO WS-IDX-SAIDA
021600             MOVE SPACE TO WS-SAIDA-CARACTER (WS-IDX-SAIDA)
021700             MOVE "S" TO WS-ULTIMO-BRANCO
021800         END-IF
021900     ELSE
022000         IF WS-BUFFER-CARACTER (WS-IDX) = X"0A"
022100             IF WS-ULTIMO-QUEBRA = "N"
022200                 ADD 1 TO WS-IDX-SAIDA
022300                 MOVE X"0A" TO WS-SAIDA-CARACTER (WS-IDX-SAIDA)
022400                 MOVE "S" TO WS-ULTIMO-QUEBRA
022500                 MOVE "N" TO WS-ULTIMO-BRANCO
022600             END-IF
022700         ELSE
022800             ADD 1 TO WS-IDX-SAIDA
022900             MOVE WS-BUFFER-CARACTER (WS-IDX)
023000                 TO WS-SAIDA-CARACTER (WS-IDX-SAIDA)
023100             MOVE "N" TO WS-ULTIMO-BRANCO WS-ULTIMO-QUEBRA
023200         END-IF
023300     END-IF.
023400 0230-COMPACTAR-UMA-POSICAO-FIM.
023500     EXIT.
023600*
023700*    11/03/1988 RAL - EXTRAI O PRIMEIRO ENDERECO DE E-MAIL DO
023800*    TEXTO, PROCURANDO O SINAL "@" E EXPANDINDO PARA OS LADOS
023900*    ATE ENCONTRAR UM ESPACO EM BRANCO DE CADA LADO DO TOKEN
024000 0300-EXTRAIR-EMAIL SECTION.
024100     MOVE SPACES TO LK-PRS-EMAIL WS-EMAIL-MONTADO.
024200     MOVE ZEROS  TO WS-POS-ARROBA.
024300     INSPECT WS-BUFFER-LIMPO TALLYING WS-POS-ARROBA
024400         FOR CHARACTERS BEFORE INITIAL "@".
024500     IF WS-POS-ARROBA < 4000 AND WS-POS-ARROBA > 0
024600         ADD 1 TO WS-POS-ARROBA GIVING WS-POS-AT
024700         PERFORM 0310-ACHAR-INICIO-TOKEN.
024800         PERFORM 0320-ACHAR-FIM-TOKEN.
024900         PERFORM 0330-MONTAR-EMAIL
025000     END-IF.
025100 0300-EXTRAIR-EMAIL-FIM.
025200     EXIT.
025300*
025400 0310-ACHAR-INICIO-TOKEN SECTION.
025500     MOVE WS-POS-AT TO WS-INICIO-TOKEN.
025600     PERFORM 0311-RETROCEDER-TOKEN
025700         VARYING WS-IDX FROM WS-POS-AT BY -1
025800         UNTIL WS-IDX < 1
025900            OR WS-BUFFER-CARACTER (WS-IDX) = SPACE.
026000 0310-ACHAR-INICIO-TOKEN-FIM.
026100     EXIT.
026200*
026300 0311-RETROCEDER-TOKEN SECTION.
026400     MOVE WS-IDX TO WS-INICIO-TOKEN.
026500 0311-RETROCEDER-TOKEN-FIM.
026600     EXIT.
026700*
026800 0320-ACHAR-FIM-TOKEN SECTION.
026900     MOVE WS-POS-AT TO WS-FIM-TOKEN.
027000     PERFORM 0321-AVANCAR-TOKEN
027100         VARYING WS-IDX FROM WS-POS-AT BY 1
027200         UNTIL WS-IDX > 4000
027300            OR WS-BUFFER-CARACTER (WS-IDX) = SPACE.
027400 0320-ACHAR-FIM-TOKEN-FIM.
027500     EXIT.
027600*
027700 0321-AVANCAR-TOKEN SECTION.
027800     MOVE WS-IDX TO WS-FIM-TOKEN.
027900 0321-AVANCAR-TOKEN-FIM.
028000     EXIT.
028100*
028200 0330-MONTAR-EMAIL SECTION.
028300     IF WS-INICIO-TOKEN < 1
028400         MOVE 1 TO WS-INICIO-TOKEN
028500     END-IF.
028600     IF WS-FIM-TOKEN > 4000
028700         MOVE 4000 TO WS-FIM-TOKEN
028800     END-IF.
028900     COMPUTE WS-IDX = WS-FIM-TOKEN - WS-INICIO-TOKEN + 1.
029000     IF WS-IDX > 0 AND WS-IDX <= 60
029100         MOVE WS-BUFFER-LIMPO (WS-INICIO-TOKEN:WS-IDX)
029200             TO WS-EMAIL-MONTADO
029300         MOVE WS-EMAIL-MONTADO TO LK-PRS-EMAIL
029400     END-IF.
029500 0330-MONTAR-EMAIL-FIM.
029600     EXIT.
029700*
029800*    12/03/2009 DTV - EXTRAI O PRIMEIRO TELEFONE RECONHECIVEL DO
029900*    TEXTO, PROCURANDO NA SEGUINTE ORDEM DE PRIORIDADE: PADRAO
030000*    CORROMPIDO "?1?###?###?####", PADRAO NANP GENERICO COM
030100*    SEPARADOR "-"/"."/BRANCO/"?", PADRAO SRI LANKA "+94" (DUAS
030200*    VARIANTES), PADRAO "+1-###-###-####" E PADRAO SIMPLES
030300*    "###-###-####". O ACHADO E LIMPO E, SE FOR "1" MAIS 10
030400*    DIGITOS, REFORMATADO PARA "+D-DDD-DDD-DDDD" (VER 0480).
030500*    A NORMALIZACAO DE DDI PARA FINS DE COMPARACAO DE DUPLICIDADE
030600*    CONTINUA SENDO FEITA SEPARADAMENTE EM CVDUP01.
030700 0400-EXTRAIR-TELEFONE SECTION.
030800     MOVE SPACES TO LK-PRS-TELEFONE WS-TEL-BRUTO.
030900     MOVE "N" TO WS-ACHOU.
031000     PERFORM 0420-PROCURAR-PADRAO-CORROMPIDO.
031100     IF WS-ACHOU = "N"
031200         PERFORM 0430-PROCURAR-PADRAO-NANP
031300     END-IF.
031400     IF WS-ACHOU = "N"
031500         PERFORM 0440-PROCURAR-PADRAO-SRILANKA-1
031600     END-IF.
031700     IF WS-ACHOU = "N"
031800         PERFORM 0450-PROCURAR-PADRAO-SRILANKA-2
031900     END-IF.
032000     IF WS-ACHOU = "N"
032100         PERFORM 0460-PROCURAR-PADRAO-MAIS1
032200     END-IF.
032300     IF WS-ACHOU = "N"
032400         PERFORM 0470-PROCURAR-PADRAO-SIMPLES
032500     END-IF.
032600     IF WS-ACHOU = "S"
032700         PERFORM 0480-LIMPAR-TELEFONE-ACHADO
032800     END-IF.
032900 0400-EXTRAIR-TELEFONE-FIM.
033000     EXIT.
033100*
033200 0420-PROCURAR-PADRAO-CORROMPIDO SECTION.
033300     PERFORM 0421-TESTAR-CORROMPIDO
033400         VARYING WS-IDX FROM 1 BY 1
033500             UNTIL WS-IDX > 3986 OR WS-ACHOU = "S".
033600 0420-PROCURAR-PADRAO-CORROMPIDO-FIM.
033700     EXIT.
033800*
033900 0421-TESTAR-CORROMPIDO SECTION.
034000     IF WS-BUFFER-CARACTER (WS-IDX)      = "?"
034100        AND WS-BUFFER-CARACTER (WS-IDX + 1)  = "1"
034200        AND WS-BUFFER-CARACTER (WS-IDX + 2)  = "?"
034300        AND WS-BUFFER-CARACTER (WS-IDX + 3)  IS NUMERIC
034400        AND WS-BUFFER-CARACTER (WS-IDX + 4)  IS NUMERIC
034500        AND WS-BUFFER-CARACTER (WS-IDX + 5)  IS NUMERIC
034600        AND WS-BUFFER-CARACTER (WS-IDX + 6)  = "?"
034700        AND WS-BUFFER-CARACTER (WS-IDX + 7)  IS NUMERIC
034800        AND WS-BUFFER-CARACTER (WS-IDX + 8)  IS NUMERIC
034900        AND WS-BUFFER-CARACTER (WS-IDX + 9)  IS NUMERIC
035000        AND WS-BUFFER-CARACTER (WS-IDX + 10) = "?"
035100        AND WS-BUFFER-CARACTER (WS-IDX + 11) IS NUMERIC
035200        AND WS-BUFFER-CARACTER (WS-IDX + 12) IS NUMERIC
035300        AND WS-BUFFER-CARACTER (WS-IDX + 13) IS NUMERIC
035400        AND WS-BUFFER-CARACTER (WS-IDX + 14) IS NUMERIC
035500         MOVE WS-BUFFER-LIMPO (WS-IDX:15) TO WS-TEL-BRUTO
035600         MOVE "S" TO WS-ACHOU
035700     END-IF.
035800 0421-TESTAR-CORROMPIDO-FIM.
035900     EXIT.
036000*
036100 0430-PROCURAR-PADRAO-NANP SECTION.
036200     PERFORM 0431-TESTAR-NANP
036300         VARYING WS-IDX FROM 1 BY 1
036400             UNTIL WS-IDX > 3986 OR WS-ACHOU = "S".
036500 0430-PROCURAR-PADRAO-NANP-FIM.
036600     EXIT.
036700*
036800 0431-TESTAR-NANP SECTION.
036900     MOVE WS-BUFFER-CARACTER (WS-IDX + 2) TO WS-CARACTER-TESTE.
037000     IF (WS-BUFFER-CARACTER (WS-IDX) = "+"
037100             OR WS-BUFFER-CARACTER (WS-IDX) = "?")
037200        AND WS-BUFFER-CARACTER (WS-IDX + 1) = "1"
037300        AND WS-CARACTER-E-SEPARADOR
037400        AND WS-BUFFER-CARACTER (WS-IDX + 3) IS NUMERIC
037500        AND WS-BUFFER-CARACTER (WS-IDX + 4) IS NUMERIC
037600        AND WS-BUFFER-CARACTER (WS-IDX + 5) IS NUMERIC
037700         MOVE WS-BUFFER-CARACTER (WS-IDX + 6) TO WS-CARACTER-TESTE
037800         IF WS-CARACTER-E-SEPARADOR
037900            AND WS-BUFFER-CARACTER (WS-IDX + 7) IS NUMERIC
038000            AND WS-BUFFER-CARACTER (WS-IDX + 8) IS NUMERIC
038100            AND WS-BUFFER-CARACTER (WS-IDX + 9) IS NUMERIC
038200             MOVE WS-BUFFER-CARACTER (WS-IDX + 10)
038300                 TO WS-CARACTER-TESTE
038400             IF WS-CARACTER-E-SEPARADOR
038500                AND WS-BUFFER-CARACTER (WS-IDX + 11) IS NUMERIC
038600                AND WS-BUFFER-CARACTER (WS-IDX + 12) IS NUMERIC
038700                AND WS-BUFFER-CARACTER (WS-IDX + 13) IS NUMERIC
038800                AND WS-BUFFER-CARACTER (WS-IDX + 14) IS NUMERIC
038900                 MOVE WS-BUFFER-LIMPO (WS-IDX:15) TO WS-TEL-BRUTO
039000                 MOVE "S" TO WS-ACHOU
039100             END-IF
039200         END-IF
039300     END-IF.
039400 0431-TESTAR-NANP-FIM.
039500     EXIT.
039600*
039700 0440-PROCURAR-PADRAO-SRILANKA-1 SECTION.
039800     PERFORM 0441-TESTAR-SRILANKA-1
039900         VARYING WS-IDX FROM 1 BY 1
040000             UNTIL WS-IDX > 3987 OR WS-ACHOU = "S".
040100 0440-PROCURAR-PADRAO-SRILANKA-1-FIM.
040200     EXIT.
040300*
040400 0441-TESTAR-SRILANKA-1 SECTION.
040500     IF WS-BUFFER-CARACTER (WS-IDX)       = "+"
040600        AND WS-BUFFER-CARACTER (WS-IDX + 1)  = "9"
040700        AND WS-BUFFER-CARACTER (WS-IDX + 2)  = "4"
040800        AND WS-BUFFER-CARACTER (WS-IDX + 3)  = "-"
040900        AND WS-BUFFER-CARACTER (WS-IDX + 4)  IS NUMERIC
041000        AND WS-BUFFER-CARACTER (WS-IDX + 5)  IS NUMERIC
041100        AND WS-BUFFER-CARACTER (WS-IDX + 6)  = "-"
041200        AND WS-BUFFER-CARACTER (WS-IDX + 7)  IS NUMERIC
041300        AND WS-BUFFER-CARACTER (WS-IDX + 8)  IS NUMERIC
041400        AND WS-BUFFER-CARACTER (WS-IDX + 9)  IS NUMERIC
041500        AND WS-BUFFER-CARACTER (WS-IDX + 10) IS NUMERIC
041600        AND WS-BUFFER-CARACTER (WS-IDX + 11) IS NUMERIC
041700        AND WS-BUFFER-CARACTER (WS-IDX + 12) IS NUMERIC
041800        AND WS-BUFFER-CARACTER (WS-IDX + 13) IS NUMERIC
041900         MOVE WS-BUFFER-LIMPO (WS-IDX:14) TO WS-TEL-BRUTO
042000         MOVE "S" TO WS-ACHOU
042100     END-IF.
042200 0441-TESTAR-SRILANKA-1-FIM.
042300     EXIT.
042400*
042500 0450-PROCURAR-PADRAO-SRILANKA-2 SECTION.
042600     PERFORM 0451-TESTAR-SRILANKA-2
042700         VARYING WS-IDX FROM 1 BY 1
042800             UNTIL WS-IDX > 3987 OR WS-ACHOU = "S".
042900 0450-PROCURAR-PADRAO-SRILANKA-2-FIM.
043000     EXIT.
043100*
043200 0451-TESTAR-SRILANKA-2 SECTION.
043300     IF WS-BUFFER-CARACTER (WS-IDX)       = "+"
043400        AND WS-BUFFER-CARACTER (WS-IDX + 1)  = "9"
043500        AND WS-BUFFER-CARACTER (WS-IDX + 2)  = "4"
043600        AND WS-BUFFER-CARACTER (WS-IDX + 3)  = "-"
043700        AND WS-BUFFER-CARACTER (WS-IDX + 4)  IS NUMERIC
043800        AND WS-BUFFER-CARACTER (WS-IDX + 5)  IS NUMERIC
043900        AND WS-BUFFER-CARACTER (WS-IDX + 6)  IS NUMERIC
044000        AND WS-BUFFER-CARACTER (WS-IDX + 7)  = "-"
044100        AND WS-BUFFER-CARACTER (WS-IDX + 8)  IS NUMERIC
044200        AND WS-BUFFER-CARACTER (WS-IDX + 9)  IS NUMERIC
044300        AND WS-BUFFER-CARACTER (WS-IDX + 10) IS NUMERIC
044400        AND WS-BUFFER-CARACTER (WS-IDX + 11) IS NUMERIC
044500        AND WS-BUFFER-CARACTER (WS-IDX + 12) IS NUMERIC
044600        AND WS-BUFFER-CARACTER (WS-IDX + 13) IS NUMERIC
044700         MOVE WS-BUFFER-LIMPO (WS-IDX:14) TO WS-TEL-BRUTO
044800         MOVE "S" TO WS-ACHOU
044900     END-IF.
045000 0451-TESTAR-SRILANKA-2-FIM.
045100     EXIT.
045200*
045300 0460-PROCURAR-PADRAO-MAIS1 SECTION.
045400     PERFORM 0461-TESTAR-MAIS1
045500         VARYING WS-IDX FROM 1 BY 1
045600             UNTIL WS-IDX > 3986 OR WS-ACHOU = "S".
045700 0460-PROCURAR-PADRAO-MAIS1-FIM.
045800     EXIT.
045900*
046000 0461-TESTAR-MAIS1 SECTION.
046100     IF WS-BUFFER-CARACTER (WS-IDX)       = "+"
046200        AND WS-BUFFER-CARACTER (WS-IDX + 1)  = "1"
046300        AND WS-BUFFER-CARACTER (WS-IDX + 2)  = "-"
046400        AND WS-BUFFER-CARACTER (WS-IDX + 3)  IS NUMERIC
046500        AND WS-BUFFER-CARACTER (WS-IDX + 4)  IS NUMERIC
046600        AND WS-BUFFER-CARACTER (WS-IDX + 5)  IS NUMERIC
046700        AND WS-BUFFER-CARACTER (WS-IDX + 6)  = "-"
046800        AND WS-BUFFER-CARACTER (WS-IDX + 7)  IS NUMERIC
046900        AND WS-BUFFER-CARACTER (WS-IDX + 8)  IS NUMERIC
047000        AND WS-BUFFER-CARACTER (WS-IDX + 9)  IS NUMERIC
047100        AND WS-BUFFER-CARACTER (WS-IDX + 10) = "-"
047200        AND WS-BUFFER-CARACTER (WS-IDX + 11) IS NUMERIC
047300        AND WS-BUFFER-CARACTER (WS-IDX + 12) IS NUMERIC
047400        AND WS-BUFFER-CARACTER (WS-IDX + 13) IS NUMERIC
047500        AND WS-BUFFER-CARACTER (WS-IDX + 14) IS NUMERIC
047600         MOVE WS-BUFFER-LIMPO (WS-IDX:15) TO WS-TEL-BRUTO
047700         MOVE "S" TO WS-ACHOU
047800     END-IF.
047900 0461-TESTAR-MAIS1-FIM.
048000     EXIT.
048100*
048200 0470-PROCURAR-PADRAO-SIMPLES SECTION.
048300     PERFORM 0471-TESTAR-SIMPLES
048400         VARYING WS-IDX FROM 1 BY 1
048500             UNTIL WS-IDX > 3989 OR WS-ACHOU = "S".
048600 0470-PROCURAR-PADRAO-SIMPLES-FIM.
048700     EXIT.
048800*
048900 0471-TESTAR-SIMPLES SECTION.
049000     IF WS-BUFFER-CARACTER (WS-IDX)       IS NUMERIC
049100        AND WS-BUFFER-CARACTER (WS-IDX + 1)  IS NUMERIC
049200        AND WS-BUFFER-CARACTER (WS-IDX + 2)  IS NUMERIC
049300        AND WS-BUFFER-CARACTER (WS-IDX + 3)  = "-"
049400        AND WS-BUFFER-CARACTER (WS-IDX + 4)  IS NUMERIC
049500        AND WS-BUFFER-CARACTER (WS-IDX + 5)  IS NUMERIC
049600        AND WS-BUFFER-CARACTER (WS-IDX + 6)  IS NUMERIC
049700        AND WS-BUFFER-CARACTER (WS-IDX + 7)  = "-"
049800        AND WS-BUFFER-CARACTER (WS-IDX + 8)  IS NUMERIC
049900        AND WS-BUFFER-CARACTER (WS-IDX + 9)  IS NUMERIC
050000        AND WS-BUFFER-CARACTER (WS-IDX + 10) IS NUMERIC
050100        AND WS-BUFFER-CARACTER (WS-IDX + 11) IS NUMERIC
050200         MOVE WS-BUFFER-LIMPO (WS-IDX:12) TO WS-TEL-BRUTO
050300         MOVE "S" TO WS-ACHOU
050400     END-IF.
050500 0471-TESTAR-SIMPLES-FIM.
050600     EXIT.
050700*
050800*    12/03/2009 DTV - LIMPA O TELEFONE ACHADO: DESCARTA "?" E
050900*    QUALQUER CARACTER QUE NAO SEJA DIGITO OU "+"; SE O RESULTADO
051000*    FOR "1" SEGUIDO DE 10 DIGITOS, REFORMATA PARA "+D-DDD-DDD-
051100*    DDDD"
051200 0480-LIMPAR-TELEFONE-ACHADO SECTION.
051300     MOVE SPACES TO WS-TEL-LIMPO.
051400     MOVE ZEROS  TO WS-IDX-TEL-LIMPO.
051500     PERFORM 0481-LIMPAR-UM-CARACTER-TEL
051600         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 20.
051700     PERFORM 0482-REFORMATAR-SE-DDI-1.
051800     MOVE WS-TEL-LIMPO TO LK-PRS-TELEFONE.
051900 0480-LIMPAR-TELEFONE-ACHADO-FIM.
052000     EXIT.
052100*
052200 0481-LIMPAR-UM-CARACTER-TEL SECTION.
052300     IF WS-TEL-BRUTO-CARACTER (WS-IDX) IS NUMERIC
052400        OR WS-TEL-BRUTO-CARACTER (WS-IDX) = "+"
052500         ADD 1 TO WS-IDX-TEL-LIMPO
052600         MOVE WS-TEL-BRUTO-CARACTER (WS-IDX)
052700             TO WS-TEL-LIMPO-CARACTER (WS-IDX-TEL-LIMPO)
052800     END-IF.
052900 0481-LIMPAR-UM-CARACTER-TEL-FIM.
053000     EXIT.
053100*
053200 0482-REFORMATAR-SE-DDI-1 SECTION.
053300     MOVE SPACES TO WS-TEL-REFORMATADO.
053400     IF WS-IDX-TEL-LIMPO = 11 AND WS-TEL-LIMPO-CARACTER (1) = "1"
053500         STRING "+" WS-TEL-LIMPO-CARACTER (1) "-"
053600                WS-TEL-LIMPO-CARACTER (2)
053700                WS-TEL-LIMPO-CARACTER (3)
053800                WS-TEL-LIMPO-CARACTER (4) "-"
053900                WS-TEL-LIMPO-CARACTER (5)
054000                WS-TEL-LIMPO-CARACTER (6)
054100                WS-TEL-LIMPO-CARACTER (7) "-"
054200                WS-TEL-LIMPO-CARACTER (8)
054300                WS-TEL-LIMPO-CARACTER (9)
054400                WS-TEL-LIMPO-CARACTER (10)
054500                WS-TEL-LIMPO-CARACTER (11)
054600             DELIMITED BY SIZE INTO WS-TEL-REFORMATADO
054700         MOVE WS-TEL-REFORMATADO TO WS-TEL-LIMPO
054800     END-IF.
054900 0482-REFORMATAR-SE-DDI-1-FIM.
055000     EXIT.
055100*
055200*    19/11/2011 DTV - EXTRAI O NOME DO CANDIDATO: EXAMINA AS 5
055300*    PRIMEIRAS LINHAS NAO-BRANCAS DO TEXTO, DESPREZANDO AS QUE
055400*    CONTENHAM "CURRICULUM"/"RESUME"/"CV", E RETORNA A PRIMEIRA
055500*    LINHA QUE CASAR COM O PADRAO DE PALAVRAS CAPITALIZADAS (DUAS
055600*    OU MAIS PALAVRAS COMECANDO POR LETRA MAIUSCULA); NA FALTA
055700*    DESSA, A PRIMEIRA LINHA SOMENTE COM LETRAS E BRANCOS, DE 3 A
055800*    50 POSICOES, COM 2 OU MAIS PALAVRAS
055900 0500-EXTRAIR-NOME SECTION.
056000     MOVE SPACES TO LK-PRS-NOME-CAND
056100                     WS-NOME-CAPITALIZADO WS-NOME-ALFABETICO.
056200     MOVE "N" TO WS-ACHOU-CAPITALIZADO WS-ACHOU-ALFABETICO.
056300     MOVE 1 TO WS-PTR-LINHA.
056400     MOVE ZEROS TO WS-QT-LINHAS-LIDAS.
056500     PERFORM 0510-EXAMINAR-UMA-LINHA
056600         UNTIL WS-PTR-LINHA > 4000 OR WS-QT-LINHAS-LIDAS >= 5.
056700     IF WS-ACHOU-CAPITALIZADO = "S"
056800         MOVE WS-NOME-CAPITALIZADO TO LK-PRS-NOME-CAND
056900     ELSE
057000         IF WS-ACHOU-ALFABETICO = "S"
057100             MOVE WS-NOME-ALFABETICO TO LK-PRS-NOME-CAND
057200         END-IF
057300     END-IF.
057400 0500-EXTRAIR-NOME-FIM.
057500     EXIT.
057600*
057700 0510-EXAMINAR-UMA-LINHA SECTION.
057800     MOVE SPACES TO WS-LINHA-ATUAL.
057900     MOVE ZEROS  TO WS-LEN-LINHA.
058000     UNSTRING WS-BUFFER-LIMPO DELIMITED BY X"0A"
058100         INTO WS-LINHA-ATUAL
058200         COUNT IN WS-LEN-LINHA
058300         WITH POINTER WS-PTR-LINHA
058400         ON OVERFLOW MOVE 4001 TO WS-PTR-LINHA
058500     END-UNSTRING.
058600     IF WS-LEN-LINHA > 0
058700         ADD 1 TO WS-QT-LINHAS-LIDAS
058800         PERFORM 0520-ANALISAR-LINHA
058900     END-IF.
059000 0510-EXAMINAR-UMA-LINHA-FIM.
059100     EXIT.
059200*
059300 0520-ANALISAR-LINHA SECTION.
059400     MOVE WS-LINHA-ATUAL TO WS-LINHA-MAIUSC.
059500     INSPECT WS-LINHA-MAIUSC CONVERTING
059600         "abcdefghijklmnopqrstuvwxyz" TO
059700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
059800     MOVE ZEROS TO WS-QT-SKIP-ACHADO.
059900     INSPECT WS-LINHA-MAIUSC TALLYING WS-QT-SKIP-ACHADO
060000         FOR ALL "CURRICULUM".
060100     IF WS-QT-SKIP-ACHADO = 0
060200         INSPECT WS-LINHA-MAIUSC TALLYING WS-QT-SKIP-ACHADO
060300             FOR ALL "RESUME"
060400     END-IF.
060500     IF WS-QT-SKIP-ACHADO = 0
060600         INSPECT WS-LINHA-MAIUSC TALLYING WS-QT-SKIP-ACHADO
060700             FOR ALL "CV"
060800     END-IF.
060900     IF WS-QT-SKIP-ACHADO > 0
061000         MOVE "S" TO WS-LINHA-TEM-SKIP
061100     ELSE
061200         MOVE "N" TO WS-LINHA-TEM-SKIP
061300     END-IF.
061400     IF WS-LINHA-TEM-SKIP = "N"
061500         PERFORM 0530-CLASSIFICAR-LINHA
061600         IF WS-LINHA-E-CAPITALIZADA = "S" AND WS-ACHOU-CAPITALIZAD
061700             MOVE WS-LINHA-ATUAL (1:60) TO WS-NOME-CAPITALIZADO
061800             MOVE "S" TO WS-ACHOU-CAPITALIZADO
061900         END-IF
062000         IF WS-LINHA-E-ALFABETICA = "S" AND WS-ACHOU-ALFABETICO =
062100             MOVE WS-LINHA-ATUAL (1:60) TO WS-NOME-ALFABETICO
062200             MOVE "S" TO WS-ACHOU-ALFABETICO
062300         END-IF
062400     END-IF.
062500 0520-ANALISAR-LINHA-FIM.
062600     EXIT.
062700*
062800 0530-CLASSIFICAR-LINHA SECTION.
062900     MOVE ZEROS TO WS-QT-PALAVRAS.
063000     MOVE "N" TO WS-EM-PALAVRA.
063100     MOVE "S" TO WS-LINHA-E-ALFABETICA WS-TODAS-CAPITALIZADAS.
063200     PERFORM 0531-EXAMINAR-UM-CARACTER-LINHA
063300         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-LEN-LINHA.
063400     IF WS-TODAS-CAPITALIZADAS = "S" AND WS-QT-PALAVRAS >= 2
063500         MOVE "S" TO WS-LINHA-E-CAPITALIZADA
063600     ELSE
063700         MOVE "N" TO WS-LINHA-E-CAPITALIZADA
063800     END-IF.
063900     IF WS-LINHA-E-ALFABETICA = "S" AND WS-QT-PALAVRAS >= 2
064000             AND WS-LEN-LINHA >= 3 AND WS-LEN-LINHA <= 50
064100         CONTINUE
064200     ELSE
064300         MOVE "N" TO WS-LINHA-E-ALFABETICA
064400     END-IF.
064500 0530-CLASSIFICAR-LINHA-FIM.
064600     EXIT.
064700*
064800 0531-EXAMINAR-UM-CARACTER-LINHA SECTION.
064900     IF WS-LINHA-CARACTER (WS-IDX) = SPACE
065000         MOVE "N" TO WS-EM-PALAVRA
065100     ELSE
065200         IF WS-EM-PALAVRA = "N"
065300             ADD 1 TO WS-QT-PALAVRAS
065400             MOVE "S" TO WS-EM-PALAVRA
065500             IF WS-LINHA-CARACTER (WS-IDX) IS NOT CLASSE-ALFA-MAI
065600                 MOVE "N" TO WS-TODAS-CAPITALIZADAS
065700             END-IF
065800         END-IF
065900         IF WS-LINHA-CARACTER (WS-IDX) IS NOT CLASSE-ALFA-MAI
066000                 AND WS-LINHA-CARACTER (WS-IDX) IS NOT CLASSE-ALFA
066100             MOVE "N" TO WS-LINHA-E-ALFABETICA
066200         END-IF
066300     END-IF.
066400 0531-EXAMINAR-UM-CARACTER-LINHA-FIM.
066500     EXIT.
