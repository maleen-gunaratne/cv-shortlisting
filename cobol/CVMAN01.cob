000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CVMAN01.
000400 AUTHOR.        R. ALMEIDA.
000500 INSTALLATION.  FOURSYS.
000600 DATE-WRITTEN.  04/03/1988.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.
000900*-----------------------------------------------------------------
001000*    PROGRAMADOR..: R. ALMEIDA
001100*    ANALISTA.....: J. PEIXOTO
001200*    CONSULTORIA..: FOURSYS SISTEMAS
001300*    DATA.........: 04/03/1988
001400*    OBJETIVO.....: PASSO PRINCIPAL DO LOTE CVSHORT - TRIAGEM DE
001500*                   CURRICULOS (CV) RECEBIDOS NO PERIODO. LE A
001600*                   RELACAO DE ARQUIVOS (CVFLIST), CHAMA OS
001700*                   MODULOS DE EXTRACAO (CVPRS01), CASAMENTO DE
001800*                   PALAVRAS-CHAVE (CVMCH01) E DETECCAO DE
001900*                   DUPLICIDADE (CVDUP01), GRAVA O MESTRE DE
002000*                   CURRICULOS (CVMAST) E A INSTRUCAO DE
002100*                   ORGANIZACAO FISICA DO DOCUMENTO (CVDISP),
002200*                   VIA CVFOR01.
002300*    ARQUIVOS.....: CVFLIST (ENTRADA), CVMAST (I-O, RELATIVO),
002400*                   CVDISP (SAIDA), CVSKILF (ENTRADA P/ CVMCH01),
002500*                   CVCTOT (SAIDA - TOTAIS P/ CVSUM01).
002600*    MODULOS......: CVPRS01, CVMCH01, CVDUP01, CVFOR01.
002700*-----------------------------------------------------------------
002800*    ALTERACOES:
002900*    04/03/1988 RAL CH-0188-014 VERSAO ORIGINAL DO PASSO.
003000*    19/09/1989 RAL CH-0189-077 INCLUSA ACUMULACAO DE CONTROLE
003100*               DE LOTE (CVCTOT) PARA O RELATORIO DE FECHAMENTO.
003200*    11/02/1991 JSL CH-0191-009 CORRIGIDA CHAMADA A CVPRS01 QUE
003300*               NAO REPASSAVA O TAMANHO DO ARQUIVO.
003400*    25/07/1993 JSL CH-0193-062 INCLUSA A VERIFICACAO DE
003500*               DUPLICIDADE CONTRA O MESTRE JA GRAVADO.
003600*    14/05/1996 MAC CH-0196-031 AJUSTADO ENSURE-REQUIRED-FIELDS
003700*               PARA DERIVAR NOME DO ARQUIVO QUANDO AUSENTE.
003800*    03/11/1998 LFR CH-0198-104 VIRADA DO SECULO - CAMPO DE DATA
003900*               DO LOTE PASSADO DE 2 PARA 4 DIGITOS NO ANO (AAAA).
004000*    22/01/1999 LFR CH-0199-011 REVISAO GERAL POS-VIRADA; TESTES
004100*               DE REGRESSAO NAS ROTINAS DE DATA.
004200*    09/06/2003 ASN CH-0203-048 INCLUSA GRAVACAO DA INSTRUCAO DE
004300*               ORGANIZACAO FISICA (CVDISP) VIA NOVO MODULO
004400*               CVFOR01, ANTES FEITA EM LINHA NESTE PROGRAMA.
004500*    17/08/2011 PRC CH-0211-073 INCLUSO SWITCH UPSI PARA LIGAR/
004600*               DESLIGAR A PASTA DE DATA NA ORGANIZACAO FISICA.
004700*    19/11/2011 DTV CH-0211-102 OS SWITCHES UPSI-0/UPSI-1 (LIGADOS
004800*               PELA JCL) FORAM SUBSTITUIDOS POR FLAGS INTERNAS
004900*               COM VALOR-PADRAO: A ORGANIZACAO FISICA RODA
005000*               SEMPRE, SALVO DESLIGADA EXPLICITAMENTE, E A PASTA
005100*               DE DATA VEM LIGADA POR PADRAO.
005200*-----------------------------------------------------------------
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASSE-ALFA-MAI IS "A" THRU "Z"
006100     CLASS CLASSE-ALFA-MIN IS "a" THRU "z"
006200     CLASS CLASSE-NUMERICA IS "0" THRU "9".
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CVFLIST  ASSIGN TO CVFLIST
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-CVFLIST.
006800     SELECT CVMAST   ASSIGN TO CVMAST
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS RANDOM
007100         RELATIVE KEY IS WS-CVMAST-CHAVE
007200         FILE STATUS IS FS-CVMAST.
007300     SELECT CVDISP   ASSIGN TO CVDISP
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-CVDISP.
007600     SELECT CVCTOT   ASSIGN TO CVCTOT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-CVCTOT.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  CVFLIST
008300     LABEL RECORDS ARE STANDARD.
008400     COPY "#CVBKINPT".
008500*
008600 FD  CVMAST
008700     LABEL RECORDS ARE STANDARD.
008800     COPY "#CVBKMAST".
008900*
009000 FD  CVDISP
009100     LABEL RECORDS ARE STANDARD.
009200     COPY "#CVBKDISP".
009300*
009400 FD  CVCTOT
009500     LABEL RECORDS ARE STANDARD.
009600     COPY "#CVBKCTOT".
009700*
009800 WORKING-STORAGE SECTION.
009900 77  FS-CVFLIST                     PIC X(02)  VALUE "00".
010000 77  FS-CVMAST                      PIC X(02)  VALUE "00".
010100 77  FS-CVDISP                      PIC X(02)  VALUE "00".
010200 77  FS-CVCTOT                      PIC X(02)  VALUE "00".
010300 77  WS-CVMAST-CHAVE                PIC 9(09)  VALUE ZEROS COMP-3.
010400 77  WS-PROX-ID                     PIC 9(09)  VALUE ZEROS COMP-3.
010500 77  WS-IDX-DUP                     PIC 9(09)  VALUE ZEROS COMP-3.
010600 77  WS-IDX-HAB                     PIC 9(03)  VALUE ZEROS COMP-3.
010700 77  WS-DUP-ENCONTRADO              PIC X(01)  VALUE "N".
010800 77  WS-DUP-ID                      PIC 9(09)  VALUE ZEROS COMP-3.
010900 77  WS-DUP-SCORE                   PIC 9(03)V9(02) VALUE ZEROS.
011000 77  WS-FIM-MANIFESTO               PIC X(01)  VALUE "N".
011100*
011200*    19/11/2011 DTV CH-0211-102 FLAGS DE CONTROLE DA ORGANIZACAO
011300*    FISICA - SUBSTITUEM OS ANTIGOS SWITCHES UPSI-0/UPSI-1; O
011400*    VALOR-PADRAO E O QUE O PASSO DEVE FAZER QUANDO NADA FOR
011500*    AJUSTADO EM 0100-INICIAR
011600 01  WS-SW-ORGANIZA-ARQUIVO         PIC X(01)  VALUE "S".
011700     88  SW-ORGANIZA-LIGADO                    VALUE "S".
011800     88  SW-ORGANIZA-DESLIGADO                 VALUE "N".
011900 01  WS-SW-PASTA-DATA               PIC X(01)  VALUE "S".
012000     88  SW-DATA-LIGADO                         VALUE "S".
012100     88  SW-DATA-DESLIGADO                      VALUE "N".
012200 77  WS-MARCA-TEMPO-CV              PIC 9(08)  VALUE ZEROS COMP-3.
012300*
012400 01  WS-HORA-INICIO                 PIC 9(08)  VALUE ZEROS.
012500 01  WS-HI-RED REDEFINES WS-HORA-INICIO.
012600     05  WS-HI-HH                   PIC 9(02).
012700     05  WS-HI-MM                   PIC 9(02).
012800     05  WS-HI-SS                   PIC 9(02).
012900     05  WS-HI-CS                   PIC 9(02).
013000*
013100 01  WS-HORA-FIM                    PIC 9(08)  VALUE ZEROS.
013200 01  WS-HF-RED REDEFINES WS-HORA-FIM.
013300     05  WS-HF-HH                   PIC 9(02).
013400     05  WS-HF-MM                   PIC 9(02).
013500     05  WS-HF-SS                   PIC 9(02).
013600     05  WS-HF-CS                   PIC 9(02).
013700*
013800 01  WS-DATA-HOJE                   PIC 9(08)  VALUE ZEROS.
013900 01  WS-DH-RED REDEFINES WS-DATA-HOJE.
014000     05  WS-DH-AAAA                 PIC 9(04).
014100     05  WS-DH-MM                   PIC 9(02).
014200     05  WS-DH-DD                   PIC 9(02).
014300*
014400 01  WS-AREA-TRABALHO.
014500     05  WS-ID-LOTE                 PIC X(20)  VALUE SPACES.
014600     05  WS-ID-LOTE-RED REDEFINES WS-ID-LOTE.
014700         10  WS-LOTE-LIT            PIC X(04).
014800         10  WS-LOTE-DATA           PIC 9(08).
014900         10  WS-LOTE-HORA           PIC 9(06).
015000         10  WS-LOTE-FILLER         PIC X(02).
015100     05  WS-TEXTO-DOC               PIC X(4000) VALUE SPACES.
015200     05  WS-NOME-ORIGINAL           PIC X(80)  VALUE SPACES.
015300     05  FILLER                     PIC X(10)  VALUE SPACES.
015400*
015500* ----------------------------------------------------------------
015600*    ACUMULADORES DE CONTROLE DO LOTE (REPASSADOS EM CVCTOT)
015700* ----------------------------------------------------------------
015800 01  WS-ACUMULADORES.
015900     05  ACU-LIDOS                  PIC 9(07)  VALUE ZEROS COMP-3.
016000     05  ACU-GRAVADOS               PIC 9(07)  VALUE ZEROS COMP-3.
016100     05  ACU-DESCARTADOS            PIC 9(07)  VALUE ZEROS COMP-3.
016200     05  ACU-APROVADOS              PIC 9(07)  VALUE ZEROS COMP-3.
016300     05  ACU-DUPLICADOS             PIC 9(07)  VALUE ZEROS COMP-3.
016400     05  ACU-REJEITADOS             PIC 9(07)  VALUE ZEROS COMP-3.
016500     05  ACU-ERROS                  PIC 9(07)  VALUE ZEROS COMP-3.
016600     05  FILLER                     PIC X(10)  VALUE SPACES.
016700*
016800*    19/11/2011 DTV CH-0211-101 AREA DE TRABALHO DA DERIVACAO DE
016900*    NOME A PARTIR DO NOME DO ARQUIVO (ENSURE-REQUIRED-FIELDS) -
017000*    TABELA DE PADROES SEPARADOR/SUFIXO, AREA DO NOME SEM
017100*    EXTENSAO E TOKENS DO RATEIO DE RESERVA (0250 E SEGUINTES)
017200 01  WS-NOME-SEM-EXT                PIC X(80)  VALUE SPACES.
017300 01  WS-NOME-SEM-EXT-RED REDEFINES WS-NOME-SEM-EXT.
017400     05  WS-NSE-CARACTER             PIC X(01) OCCURS 80 TIMES.
017500*
017600 01  WS-NOME-DERIVADO               PIC X(60)  VALUE SPACES.
017700 01  WS-TOKEN-1-NOME                PIC X(30)  VALUE SPACES.
017800 01  WS-TOKEN-1-NOME-RED REDEFINES WS-TOKEN-1-NOME.
017900     05  WS-TK1-CARACTER             PIC X(01) OCCURS 30 TIMES.
018000 01  WS-TOKEN-2-NOME                PIC X(30)  VALUE SPACES.
018100 01  WS-TOKEN-2-NOME-RED REDEFINES WS-TOKEN-2-NOME.
018200     05  WS-TK2-CARACTER             PIC X(01) OCCURS 30 TIMES.
018300*
018400*    TABELA COM OS 6 PADROES DE NOME, NA ORDEM DE PRIORIDADE: CADA
018500*    LINHA TEM O SEPARADOR ENTRE AS DUAS PALAVRAS (B=BRANCO(S);
018600*    "_" OU "-" = O PROPRIO CARACTER SEPARADOR; C=CONCATENADO/SEM
018700*    SEPARADOR), SE EXIGE SUFIXO LOGO APOS A 2A PALAVRA (S/N) E
018800*    QUAL E O SUFIXO EXIGIDO
018900 01  WS-PAD-NOME-FLAT  PIC X(18) VALUE "BS__S_CS-BN _N -N ".
019000 01  WS-PAD-NOME-RED REDEFINES WS-PAD-NOME-FLAT.
019100     05  WS-PADRAO-NOME OCCURS 6 TIMES.
019200         10  WS-PAD-SEPARADOR       PIC X(01).
019300         10  WS-PAD-EXIGE-SUFIXO    PIC X(01).
019400         10  WS-PAD-SUFIXO          PIC X(01).
019500*
019600 77  WS-POS-PONTO-NOME              PIC 9(02) VALUE ZEROS COMP-3.
019700 77  WS-IDX-NOME                    PIC 9(02) VALUE ZEROS COMP-3.
019800 77  WS-IDX-PADRAO-ATUAL            PIC 9(01) VALUE ZEROS COMP-3.
019900 77  WS-POS-MEDIR                   PIC 9(02) VALUE ZEROS COMP-3.
020000 77  WS-POS-VARRER                  PIC 9(02) VALUE ZEROS COMP-3.
020100 77  WS-LEN-PALAVRA                 PIC 9(02) VALUE ZEROS COMP-3.
020200 77  WS-LEN-PALAVRA-1               PIC 9(02) VALUE ZEROS COMP-3.
020300 77  WS-LEN-PALAVRA-2               PIC 9(02) VALUE ZEROS COMP-3.
020400 77  WS-POS-SEP-NOME                PIC 9(02) VALUE ZEROS COMP-3.
020500 77  WS-POS-APOS-SEP-NOME           PIC 9(02) VALUE ZEROS COMP-3.
020600 77  WS-POS-FIM-NOME                PIC 9(02) VALUE ZEROS COMP-3.
020700 77  WS-ACHOU-NOME-PADRAO           PIC X(01) VALUE "N".
020800 77  WS-QT-TOKENS-NOME              PIC 9(01) VALUE ZEROS COMP-3.
020900 77  WS-EM-TOKEN-NOME               PIC X(01) VALUE "N".
021000*
021100     COPY "#CVBKPRSL".
021200     COPY "#CVBKMCHL".
021300     COPY "#CVBKDUPL".
021400     COPY "#CVBKFORL".
021500     COPY "#CVBKERRO".
021600*
021700 PROCEDURE DIVISION.
021800*
021900 0000-PRINCIPAL SECTION.
022000     PERFORM 0100-INICIAR.
022100     PERFORM 0200-PROCESSAR-CV
022200         UNTIL WS-FIM-MANIFESTO = "S".
022300     PERFORM 0300-FINALIZAR.
022400     STOP RUN.
022500 0000-PRINCIPAL-FIM.
022600     EXIT.
022700*
022800*    04/03/1988 RAL - ABERTURA DOS ARQUIVOS E APURACAO DO
022900*    PROXIMO NUMERO DE CV-ID LIVRE NO MESTRE (CVMAST)
023000 0100-INICIAR SECTION.
023100     ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.
023200     ACCEPT WS-HORA-INICIO FROM TIME.
023300     MOVE "LOTE"            TO WS-LOTE-LIT.
023400     MOVE WS-DATA-HOJE      TO WS-LOTE-DATA.
023500     MOVE WS-HI-HH          TO WS-LOTE-HORA (1:2).
023600     MOVE WS-HI-MM          TO WS-LOTE-HORA (3:2).
023700     MOVE WS-HI-SS          TO WS-LOTE-HORA (5:2).
023800     MOVE SPACES            TO WS-LOTE-FILLER.
023900     OPEN INPUT CVFLIST.
024000     IF FS-CVFLIST NOT = "00"
024100         MOVE CV-MSG-ERRO-ABERTURA TO CV-ERRO-DESCRICAO
024200         MOVE "0100-INICIAR"       TO CV-ERRO-PARAGRAFO
024300         PERFORM 9999-TRATA-ERRO
024400     END-IF.
024500     PERFORM 0110-APURAR-PROXIMO-ID.
024600     OPEN I-O CVMAST.
024700     IF FS-CVMAST NOT = "00"
024800         MOVE CV-MSG-ERRO-ABERTURA TO CV-ERRO-DESCRICAO
024900         MOVE "0100-INICIAR"       TO CV-ERRO-PARAGRAFO
025000         PERFORM 9999-TRATA-ERRO
025100     END-IF.
025200     OPEN OUTPUT CVDISP.
025300     OPEN OUTPUT CVCTOT.
025400     PERFORM 0140-LER-MANIFESTO.
025500 0100-INICIAR-FIM.
025600     EXIT.
025700*
025800*    19/09/1989 RAL - O MESTRE E ARQUIVO RELATIVO; PARA SABER O
025900*    PROXIMO CV-ID LIVRE, PERCORRE-SE O MESTRE UMA VEZ NA ABERTURA
026000 0110-APURAR-PROXIMO-ID SECTION.
026100     MOVE ZEROS TO WS-PROX-ID.
026200     OPEN INPUT CVMAST.
026300     IF FS-CVMAST = "00" OR FS-CVMAST = "05"
026400         PERFORM 0115-CONTAR-MESTRE
026500             UNTIL FS-CVMAST = "10"
026600     END-IF.
026700     CLOSE CVMAST.
026800 0110-APURAR-PROXIMO-ID-FIM.
026900     EXIT.
027000*
027100 0115-CONTAR-MESTRE SECTION.
027200     READ CVMAST NEXT RECORD
027300         AT END MOVE "10" TO FS-CVMAST
027400     END-READ.
027500     IF FS-CVMAST = "00"
027600         ADD 1 TO WS-PROX-ID
027700     END-IF.
027800 0115-CONTAR-MESTRE-FIM.
027900     EXIT.
028000*
028100*    25/07/1993 JSL - LEITURA DA RELACAO DE CURRICULOS RECEBIDOS
028200 0140-LER-MANIFESTO SECTION.
028300     READ CVFLIST
028400         AT END MOVE "S" TO WS-FIM-MANIFESTO
028500     END-READ.
028600     IF WS-FIM-MANIFESTO NOT = "S"
028700         MOVE CVL-NOME-ARQUIVO    TO LK-PRS-NOME-ARQ
028800                                     WS-NOME-ORIGINAL
028900         MOVE CVL-CAMINHO-ARQUIVO TO LK-PRS-CAMINHO
029000         MOVE CVL-TAMANHO-ARQUIVO TO LK-PRS-TAMANHO
029100         MOVE CVL-TIPO-ARQUIVO    TO LK-PRS-TIPO
029200     END-IF.
029300 0140-LER-MANIFESTO-FIM.
029400     EXIT.
029500*
029600*    04/03/1988 RAL - PROCESSA UM CURRICULO: EXTRACAO, CASAMENTO
029700*    DE PALAVRAS-CHAVE, DUPLICIDADE E GRAVACAO NO MESTRE
029800 0200-PROCESSAR-CV SECTION.
029900     ADD 1 TO ACU-LIDOS.
030000     PERFORM 0205-INICIALIZAR-CV.
030100     CALL "CVPRS01" USING LK-CVPRS-AREA.
030200     IF LK-PRS-ERRO = "S"
030300         SET CV-SIT-ERRO TO TRUE
030400         MOVE LK-PRS-MSG-ERRO TO CV-MSG-ERRO
030500         ADD 1 TO ACU-ERROS
030600     ELSE
030700         MOVE LK-PRS-EMAIL     TO CV-EMAIL
030800         MOVE LK-PRS-TELEFONE  TO CV-TELEFONE
030900         MOVE LK-PRS-NOME-CAND TO CV-NOME-COMPLETO
031000         MOVE LK-PRS-TEXTO     TO WS-TEXTO-DOC
031100         PERFORM 0230-CASAR-PALAVRAS-CHAVE
031200         PERFORM 0240-VERIFICAR-DUPLICIDADE
031300         PERFORM 0250-COMPLETAR-CAMPOS
031400     END-IF.
031500     PERFORM 0260-MEDIR-TEMPO-CV.
031600     PERFORM 0270-GRAVAR-CV.
031700     IF SW-ORGANIZA-LIGADO
031800         PERFORM 0280-ORGANIZAR-ARQUIVO
031900     END-IF.
032000     PERFORM 0140-LER-MANIFESTO.
032100 0200-PROCESSAR-CV-FIM.
032200     EXIT.
032300*
032400 0205-INICIALIZAR-CV SECTION.
032500     ADD 1 TO WS-PROX-ID.
032600     MOVE WS-PROX-ID        TO CV-ID.
032700     MOVE WS-NOME-ORIGINAL  TO CV-NOME-ARQUIVO.
032800     MOVE LK-PRS-CAMINHO    TO CV-CAMINHO-ARQUIVO.
032900     MOVE LK-PRS-TAMANHO    TO CV-TAMANHO-ARQUIVO.
033000     MOVE LK-PRS-TIPO       TO CV-TIPO-ARQUIVO.
033100     SET CV-SIT-PROCESSANDO TO TRUE.
033200     MOVE ZEROS             TO CV-QTD-HABILIDADES
033300                                CV-DUPLICADO-DE
033400                                CV-SCORE-SIMILARIDADE
033500                                CV-TEMPO-PROCESSO-MS.
033600     MOVE SPACES            TO CV-MSG-ERRO
033700                                CV-EMAIL CV-TELEFONE
033800                                CV-NOME-COMPLETO.
033900     MOVE WS-ID-LOTE        TO CV-ID-LOTE.
034000     PERFORM 0206-LIMPAR-UMA-HABILIDADE
034100         VARYING WS-IDX-HAB FROM 1 BY 1 UNTIL WS-IDX-HAB > 20.
034200     ACCEPT WS-MARCA-TEMPO-CV FROM TIME.
034300 0205-INICIALIZAR-CV-FIM.
034400     EXIT.
034500*
034600 0206-LIMPAR-UMA-HABILIDADE SECTION.
034700     MOVE SPACES TO CV-HABILIDADES (WS-IDX-HAB).
034800 0206-LIMPAR-UMA-HABILIDADE-FIM.
034900     EXIT.
035000*
035100*    14/05/1996 MAC - CHAMA O CASADOR DE PALAVRAS-CHAVE E DECIDE
035200*    SE O CURRICULO E APROVADO (SHORTLIST) OU REJEITADO
035300 0230-CASAR-PALAVRAS-CHAVE SECTION.
035400     MOVE WS-TEXTO-DOC      TO LK-MCH-TEXTO.
035500     CALL "CVMCH01" USING LK-CVMCH-AREA.
035600     MOVE LK-MCH-QTD-HAB    TO CV-QTD-HABILIDADES.
035700     PERFORM 0231-COPIAR-UMA-HABILIDADE
035800         VARYING WS-IDX-HAB FROM 1 BY 1 UNTIL WS-IDX-HAB > 20.
035900     IF LK-MCH-APROVADO = "S"
036000         SET CV-SIT-APROVADO TO TRUE
036100         ADD 1 TO ACU-APROVADOS
036200     ELSE
036300         SET CV-SIT-REJEITADO TO TRUE
036400         ADD 1 TO ACU-REJEITADOS
036500     END-IF.
036600 0230-CASAR-PALAVRAS-CHAVE-FIM.
036700     EXIT.
036800*
036900 0231-COPIAR-UMA-HABILIDADE SECTION.
037000     MOVE LK-MCH-HABILIDADES (WS-IDX-HAB)
037100         TO CV-HABILIDADES (WS-IDX-HAB).
037200 0231-COPIAR-UMA-HABILIDADE-FIM.
037300     EXIT.
037400*
037500*    25/07/1993 JSL - PERCORRE O MESTRE JA GRAVADO PROCURANDO UM
037600*    CURRICULO DUPLICADO DO QUE ACABOU DE SER EXTRAIDO
037700 0240-VERIFICAR-DUPLICIDADE SECTION.
037800     MOVE "N" TO WS-DUP-ENCONTRADO.
037900     IF WS-PROX-ID > 1
038000         MOVE CV-NOME-COMPLETO TO LK-DUP-NOME-CAND
038100         MOVE CV-EMAIL         TO LK-DUP-EMAIL-CAND
038200         MOVE CV-TELEFONE      TO LK-DUP-TEL-CAND
038300         PERFORM 0245-COMPARAR-UM-REGISTRO
038400             VARYING WS-IDX-DUP FROM 1 BY 1
038500             UNTIL WS-IDX-DUP >= WS-PROX-ID
038600                OR WS-DUP-ENCONTRADO = "S"
038700     END-IF.
038800     IF WS-DUP-ENCONTRADO = "S"
038900         SET CV-SIT-DUPLICADO  TO TRUE
039000         MOVE WS-DUP-ID        TO CV-DUPLICADO-DE
039100         MOVE WS-DUP-SCORE     TO CV-SCORE-SIMILARIDADE
039200         ADD 1 TO ACU-DUPLICADOS
039300     END-IF.
039400 0240-VERIFICAR-DUPLICIDADE-FIM.
039500     EXIT.
039600*
039700 0245-COMPARAR-UM-REGISTRO SECTION.
039800     MOVE WS-IDX-DUP TO WS-CVMAST-CHAVE.
039900     READ CVMAST RANDOM
040000         INVALID KEY MOVE "N" TO WS-DUP-ENCONTRADO
040100     END-READ.
040200     IF FS-CVMAST = "00" AND WS-DUP-ENCONTRADO NOT = "S"
040300         MOVE CV-NOME-COMPLETO TO LK-DUP-NOME-EXIST
040400         MOVE CV-EMAIL         TO LK-DUP-EMAIL-EXIST
040500         MOVE CV-TELEFONE      TO LK-DUP-TEL-EXIST
040600         CALL "CVDUP01" USING LK-CVDUP-AREA
040700         IF LK-DUP-BATEU = "S"
040800             MOVE "S"          TO WS-DUP-ENCONTRADO
040900             MOVE WS-IDX-DUP   TO WS-DUP-ID
041000             MOVE LK-DUP-SCORE TO WS-DUP-SCORE
041100         END-IF
041200     END-IF.
041300 0245-COMPARAR-UM-REGISTRO-FIM.
041400     EXIT.
041500*
041600*    14/05/1996 MAC - ENSURE-REQUIRED-FIELDS: QUANDO A EXTRACAO
041700*    NAO ACHA NOME OU CONTATO, DERIVA UM VALOR A PARTIR DO NOME
041800*    DO PROPRIO ARQUIVO RECEBIDO
041900*    19/11/2011 DTV CH-0211-101 O NOME JA NAO E MAIS COPIADO CRU
042000*    DO ARQUIVO; PASSA PELA DERIVACAO DOS 6 PADROES (0251/0252)
042100*    E OS DEFAULTS DE E-MAIL/TELEFONE PASSAM A SER OS LITERAIS
042200*    PADRAO DO CONTRATO DE INTEGRACAO COM O EXTRATOR
042300 0250-COMPLETAR-CAMPOS SECTION.
042400     IF CV-NOME-COMPLETO = SPACES
042500         PERFORM 0251-PREPARAR-NOME-ARQUIVO
042600         PERFORM 0252-DERIVAR-NOME-DE-ARQUIVO
042700         MOVE WS-NOME-DERIVADO TO CV-NOME-COMPLETO
042800     END-IF.
042900     IF CV-EMAIL = SPACES
043000         MOVE "unknown@example.com" TO CV-EMAIL
043100     END-IF.
043200     IF CV-TELEFONE = SPACES
043300         MOVE "N/A" TO CV-TELEFONE
043400     END-IF.
043500 0250-COMPLETAR-CAMPOS-FIM.
043600     EXIT.
043700*
043800*    19/11/2011 DTV CH-0211-101 RETIRA A EXTENSAO DO NOME DO
043900*    ARQUIVO ANTES DE PROCURAR OS PADROES DE NOME (MESMA TECNICA
044000*    DE VARREDURA DE TRAS PARA FRENTE USADA EM CVFOR01)
044100 0251-PREPARAR-NOME-ARQUIVO SECTION.
044200     MOVE WS-NOME-ORIGINAL TO WS-NOME-SEM-EXT.
044300     MOVE ZEROS TO WS-POS-PONTO-NOME.
044400     PERFORM 0251A-EXAMINAR-PONTO-NOME
044500         VARYING WS-IDX-NOME FROM 80 BY -1
044600         UNTIL WS-IDX-NOME < 1 OR WS-POS-PONTO-NOME > 0.
044700     IF WS-POS-PONTO-NOME > 1
044800         MOVE WS-NOME-ORIGINAL (1:WS-POS-PONTO-NOME - 1)
044900             TO WS-NOME-SEM-EXT
045000     END-IF.
045100 0251-PREPARAR-NOME-ARQUIVO-FIM.
045200     EXIT.
045300*
045400 0251A-EXAMINAR-PONTO-NOME SECTION.
045500     IF WS-NSE-CARACTER (WS-IDX-NOME) = "."
045600         MOVE WS-IDX-NOME TO WS-POS-PONTO-NOME
045700     END-IF.
045800 0251A-EXAMINAR-PONTO-NOME-FIM.
045900     EXIT.
046000*
046100*    19/11/2011 DTV CH-0211-101 PROCURA, NA ORDEM DE PRIORIDADE,
046200*    O PRIMEIRO DOS 6 PADROES DE WS-PAD-NOME-FLAT QUE CASA EM
046300*    QUALQUER POSICAO DO NOME DO ARQUIVO SEM EXTENSAO; SE NENHUM
046400*    CASAR, CAI NO RATEIO GENERICO DE DOIS TOKENS (0258)
046500 0252-DERIVAR-NOME-DE-ARQUIVO SECTION.
046600     MOVE SPACES TO WS-NOME-DERIVADO.
046700     MOVE "N"    TO WS-ACHOU-NOME-PADRAO.
046800     PERFORM 0253-TESTAR-UM-PADRAO
046900         VARYING WS-IDX-PADRAO-ATUAL FROM 1 BY 1
047000         UNTIL WS-IDX-PADRAO-ATUAL > 6
047100             OR WS-ACHOU-NOME-PADRAO = "S".
047200     IF WS-ACHOU-NOME-PADRAO = "N"
047300         PERFORM 0258-SEPARAR-DOIS-TOKENS
047400     END-IF.
047500 0252-DERIVAR-NOME-DE-ARQUIVO-FIM.
047600     EXIT.
047700*
047800 0253-TESTAR-UM-PADRAO SECTION.
047900     MOVE ZEROS TO WS-POS-SEP-NOME.
048000     PERFORM 0254-EXAMINAR-UMA-POSICAO-PADRAO
048100         VARYING WS-POS-MEDIR FROM 1 BY 1
048200         UNTIL WS-POS-MEDIR > 79 OR WS-POS-SEP-NOME > 0.
048300     IF WS-POS-SEP-NOME > 0
048400         MOVE "S" TO WS-ACHOU-NOME-PADRAO
048500         PERFORM 0255-MONTAR-NOME-DO-PADRAO
048600     END-IF.
048700 0253-TESTAR-UM-PADRAO-FIM.
048800     EXIT.
048900*
049000 0254-EXAMINAR-UMA-POSICAO-PADRAO SECTION.
049100     MOVE WS-POS-MEDIR TO WS-POS-VARRER.
049200     PERFORM 0256-MEDIR-PALAVRA-CAP.
049300     MOVE WS-LEN-PALAVRA TO WS-LEN-PALAVRA-1.
049400     IF WS-LEN-PALAVRA-1 > 0
049500         COMPUTE WS-POS-VARRER = WS-POS-MEDIR + WS-LEN-PALAVRA-1
049600         EVALUATE WS-PAD-SEPARADOR (WS-IDX-PADRAO-ATUAL)
049700             WHEN "B"
049800                 PERFORM 0254A-PULAR-BRANCOS
049900             WHEN "C"
050000                 CONTINUE
050100             WHEN OTHER
050200                 PERFORM 0254B-TESTAR-SEPARADOR-FIXO
050300         END-EVALUATE
050400         IF WS-POS-VARRER > 0 AND WS-POS-VARRER < 81
050500             MOVE WS-POS-VARRER TO WS-POS-APOS-SEP-NOME
050600             PERFORM 0256-MEDIR-PALAVRA-CAP
050700             MOVE WS-LEN-PALAVRA TO WS-LEN-PALAVRA-2
050800             IF WS-LEN-PALAVRA-2 > 0
050900                 PERFORM 0254C-TESTAR-SUFIXO-EXIGIDO
051000             END-IF
051100         END-IF
051200     END-IF.
051300 0254-EXAMINAR-UMA-POSICAO-PADRAO-FIM.
051400     EXIT.
051500*
051600 0254A-PULAR-BRANCOS SECTION.
051700     IF WS-NSE-CARACTER (WS-POS-VARRER) NOT = SPACE
051800         MOVE ZEROS TO WS-POS-VARRER
051900     ELSE
052000         PERFORM 0254A1-AVANCAR-BRANCO
052100             VARYING WS-POS-VARRER FROM WS-POS-VARRER BY 1
052200             UNTIL WS-POS-VARRER > 80
052300                OR WS-NSE-CARACTER (WS-POS-VARRER) NOT = SPACE
052400     END-IF.
052500 0254A-PULAR-BRANCOS-FIM.
052600     EXIT.
052700*
052800 0254A1-AVANCAR-BRANCO SECTION.
052900     CONTINUE.
053000 0254A1-AVANCAR-BRANCO-FIM.
053100     EXIT.
053200*
053300 0254B-TESTAR-SEPARADOR-FIXO SECTION.
053400     IF WS-NSE-CARACTER (WS-POS-VARRER) =
053500         WS-PAD-SEPARADOR (WS-IDX-PADRAO-ATUAL)
053600         ADD 1 TO WS-POS-VARRER
053700     ELSE
053800         MOVE ZEROS TO WS-POS-VARRER
053900     END-IF.
054000 0254B-TESTAR-SEPARADOR-FIXO-FIM.
054100     EXIT.
054200*
054300 0254C-TESTAR-SUFIXO-EXIGIDO SECTION.
054400     COMPUTE WS-POS-FIM-NOME = WS-POS-APOS-SEP-NOME + WS-LEN-PALAV
054500     IF WS-PAD-EXIGE-SUFIXO (WS-IDX-PADRAO-ATUAL) = "S"
054600         IF WS-POS-FIM-NOME < 81
054700             IF WS-NSE-CARACTER (WS-POS-FIM-NOME) =
054800                 WS-PAD-SUFIXO (WS-IDX-PADRAO-ATUAL)
054900                 MOVE WS-POS-MEDIR TO WS-POS-SEP-NOME
055000             END-IF
055100         END-IF
055200     ELSE
055300         MOVE WS-POS-MEDIR TO WS-POS-SEP-NOME
055400     END-IF.
055500 0254C-TESTAR-SUFIXO-EXIGIDO-FIM.
055600     EXIT.
055700*
055800 0255-MONTAR-NOME-DO-PADRAO SECTION.
055900     MOVE SPACES TO WS-TOKEN-1-NOME.
056000     MOVE SPACES TO WS-TOKEN-2-NOME.
056100     MOVE WS-NOME-SEM-EXT (WS-POS-MEDIR:WS-LEN-PALAVRA-1)
056200         TO WS-TOKEN-1-NOME.
056300     MOVE WS-NOME-SEM-EXT (WS-POS-APOS-SEP-NOME:WS-LEN-PALAVRA-2)
056400         TO WS-TOKEN-2-NOME.
056500     MOVE SPACES TO WS-NOME-DERIVADO.
056600     STRING WS-TOKEN-1-NOME DELIMITED BY SPACE
056700            " "             DELIMITED BY SIZE
056800            WS-TOKEN-2-NOME DELIMITED BY SPACE
056900            INTO WS-NOME-DERIVADO.
057000 0255-MONTAR-NOME-DO-PADRAO-FIM.
057100     EXIT.
057200*
057300 0256-MEDIR-PALAVRA-CAP SECTION.
057400     MOVE ZEROS TO WS-LEN-PALAVRA.
057500     IF WS-POS-VARRER > 0 AND WS-POS-VARRER < 81
057600         IF WS-NSE-CARACTER (WS-POS-VARRER) IS CLASSE-ALFA-MAI
057700             MOVE 1 TO WS-LEN-PALAVRA
057800             ADD 1 TO WS-POS-VARRER
057900             PERFORM 0257-VARRER-MINUSCULA
058000                 UNTIL WS-POS-VARRER > 80
058100                    OR WS-NSE-CARACTER (WS-POS-VARRER)
058200                       IS NOT CLASSE-ALFA-MIN
058300         END-IF
058400     END-IF.
058500 0256-MEDIR-PALAVRA-CAP-FIM.
058600     EXIT.
058700*
058800 0257-VARRER-MINUSCULA SECTION.
058900     ADD 1 TO WS-LEN-PALAVRA.
059000     ADD 1 TO WS-POS-VARRER.
059100 0257-VARRER-MINUSCULA-FIM.
059200     EXIT.
059300*
059400*    19/11/2011 DTV CH-0211-101 QUANDO NENHUM DOS 6 PADROES CASA,
059500*    TIRA OS 2 PRIMEIROS "TOKENS" ALFANUMERICOS DO NOME DO ARQUIVO
059600*    (MESMA TECNICA DE VARREDURA DE PALAVRA USADA EM CVPRS01)
059700 0258-SEPARAR-DOIS-TOKENS SECTION.
059800     MOVE SPACES TO WS-TOKEN-1-NOME.
059900     MOVE SPACES TO WS-TOKEN-2-NOME.
060000     MOVE ZEROS  TO WS-QT-TOKENS-NOME.
060100     MOVE "N"    TO WS-EM-TOKEN-NOME.
060200     MOVE ZEROS  TO WS-POS-VARRER.
060300     PERFORM 0259-EXAMINAR-CARACTER-TOKEN
060400         VARYING WS-POS-MEDIR FROM 1 BY 1
060500         UNTIL WS-POS-MEDIR > 80 OR WS-QT-TOKENS-NOME > 2.
060600     EVALUATE WS-QT-TOKENS-NOME
060700         WHEN 1
060800             MOVE WS-TOKEN-1-NOME TO WS-NOME-DERIVADO
060900         WHEN 2
061000         WHEN 3
061100             STRING WS-TOKEN-1-NOME DELIMITED BY SPACE
061200                    " "             DELIMITED BY SIZE
061300                    WS-TOKEN-2-NOME DELIMITED BY SPACE
061400                    INTO WS-NOME-DERIVADO
061500         WHEN OTHER
061600             MOVE WS-NOME-SEM-EXT TO WS-NOME-DERIVADO
061700     END-EVALUATE.
061800 0258-SEPARAR-DOIS-TOKENS-FIM.
061900     EXIT.
062000*
062100 0259-EXAMINAR-CARACTER-TOKEN SECTION.
062200     IF WS-NSE-CARACTER (WS-POS-MEDIR) IS CLASSE-ALFA-MAI
062300     OR WS-NSE-CARACTER (WS-POS-MEDIR) IS CLASSE-ALFA-MIN
062400     OR WS-NSE-CARACTER (WS-POS-MEDIR) IS CLASSE-NUMERICA
062500         IF WS-EM-TOKEN-NOME = "N"
062600             ADD 1 TO WS-QT-TOKENS-NOME
062700             MOVE "S" TO WS-EM-TOKEN-NOME
062800             MOVE ZEROS TO WS-POS-VARRER
062900         END-IF
063000         IF WS-QT-TOKENS-NOME = 1
063100             ADD 1 TO WS-POS-VARRER
063200             IF WS-POS-VARRER < 31
063300                 MOVE WS-NSE-CARACTER (WS-POS-MEDIR)
063400                     TO WS-TK1-CARACTER (WS-POS-VARRER)
063500             END-IF
063600         END-IF
063700         IF WS-QT-TOKENS-NOME = 2
063800             ADD 1 TO WS-POS-VARRER
063900             IF WS-POS-VARRER < 31
064000                 MOVE WS-NSE-CARACTER (WS-POS-MEDIR)
064100                     TO WS-TK2-CARACTER (WS-POS-VARRER)
064200             END-IF
064300         END-IF
064400     ELSE
064500         MOVE "N" TO WS-EM-TOKEN-NOME
064600     END-IF.
064700 0259-EXAMINAR-CARACTER-TOKEN-FIM.
064800     EXIT.
064900*
065000*    09/06/2003 ASN - TEMPO DE PROCESSO DO CURRICULO, EM CENTE-
065100*    SIMOS DE SEGUNDO, CONVERTIDO PARA MILISSEGUNDOS. A CONTA E
065200*    FEITA DENTRO DO MESMO MINUTO; SEM FUNCAO INTRINSECA NESTE
065300*    COMPILADOR, A VIRADA DE MINUTO E TRATADA DE FORMA APROXIMADA
065400 0260-MEDIR-TEMPO-CV SECTION.
065500     ACCEPT WS-HORA-FIM FROM TIME.
065600     IF WS-HORA-FIM >= WS-MARCA-TEMPO-CV
065700         COMPUTE CV-TEMPO-PROCESSO-MS =
065800             (WS-HORA-FIM - WS-MARCA-TEMPO-CV) * 10
065900     ELSE
066000         MOVE 10 TO CV-TEMPO-PROCESSO-MS
066100     END-IF.
066200 0260-MEDIR-TEMPO-CV-FIM.
066300     EXIT.
066400*
066500*    04/03/1988 RAL - GRAVACAO NO MESTRE; SE A PRIMEIRA GRAVACAO
066600*    FALHAR, O REGISTRO E REBAIXADO PARA SITUACAO ERROR E
066700*    REGRAVADO UMA UNICA VEZ (REGRA DE FALLBACK)
066800 0270-GRAVAR-CV SECTION.
066900     MOVE CV-ID TO WS-CVMAST-CHAVE.
067000     WRITE REG-CVMAST.
067100     IF FS-CVMAST NOT = "00"
067200         SET CV-SIT-ERRO TO TRUE
067300         MOVE CV-MSG-ERRO-GRAVACAO TO CV-MSG-ERRO
067400         WRITE REG-CVMAST
067500         IF FS-CVMAST NOT = "00"
067600             MOVE CV-MSG-ERRO-REGRAVACAO TO CV-ERRO-DESCRICAO
067700             MOVE "0270-GRAVAR-CV"        TO CV-ERRO-PARAGRAFO
067800             PERFORM 9999-TRATA-ERRO
067900         END-IF
068000         ADD 1 TO ACU-DESCARTADOS
068100     ELSE
068200         ADD 1 TO ACU-GRAVADOS
068300     END-IF.
068400 0270-GRAVAR-CV-FIM.
068500     EXIT.
068600*
068700*    09/06/2003 ASN - CHAMA O MODULO DE ORGANIZACAO FISICA E
068800*    GRAVA A INSTRUCAO DE DESTINO PARA O PASSO EXTERNO (JCL)
068900 0280-ORGANIZAR-ARQUIVO SECTION.
069000     MOVE CV-SITUACAO       TO LK-FOR-SITUACAO.
069100     MOVE CV-NOME-ARQUIVO   TO LK-FOR-NOME-ARQ.
069200     IF SW-DATA-LIGADO
069300         MOVE "S" TO LK-FOR-DATA-SW
069400     ELSE
069500         MOVE "N" TO LK-FOR-DATA-SW
069600     END-IF.
069700     MOVE WS-DATA-HOJE TO LK-FOR-DATA-HOJE.
069800     MOVE "F"          TO LK-FOR-FUNCAO.
069900     CALL "CVFOR01" USING LK-CVFOR-AREA.
070000     MOVE CV-ID               TO CVD-ID.
070100     MOVE CV-NOME-ARQUIVO     TO CVD-NOME-ORIGEM.
070200     MOVE CV-CAMINHO-ARQUIVO  TO CVD-CAMINHO-ORIGEM.
070300     MOVE CV-SITUACAO         TO CVD-SITUACAO.
070400     MOVE LK-FOR-DIRETORIO    TO CVD-DIRETORIO-DESTINO.
070500     MOVE LK-FOR-PASTA-DATA   TO CVD-PASTA-DATA.
070600     MOVE LK-FOR-NOME-DESTINO TO CVD-NOME-DESTINO.
070700     MOVE LK-FOR-SUFIXO       TO CVD-SUFIXO-USADO.
070800     WRITE REG-CVDISP.
070900 0280-ORGANIZAR-ARQUIVO-FIM.
071000     EXIT.
071100*
071200*    19/09/1989 RAL - FECHAMENTO DO PASSO: GRAVA OS TOTAIS DE
071300*    CONTROLE (CVCTOT) PARA O PASSO DE FECHAMENTO (CVSUM01)
071400 0300-FINALIZAR SECTION.
071500     ACCEPT WS-HORA-FIM FROM TIME.
071600     MOVE WS-ID-LOTE        TO CVC-ID-LOTE.
071700     MOVE ACU-LIDOS         TO CVC-QTD-LIDOS.
071800     MOVE ACU-GRAVADOS      TO CVC-QTD-GRAVADOS.
071900     MOVE ACU-DESCARTADOS   TO CVC-QTD-DESCARTADOS.
072000     IF WS-HORA-FIM >= WS-HORA-INICIO
072100         COMPUTE CVC-DURACAO-SEGUNDOS =
072200             (WS-HORA-FIM - WS-HORA-INICIO) / 100
072300     ELSE
072400         MOVE 1 TO CVC-DURACAO-SEGUNDOS
072500     END-IF.
072600     IF CVC-DURACAO-SEGUNDOS = ZEROS
072700         MOVE 1 TO CVC-DURACAO-SEGUNDOS
072800     END-IF.
072900     WRITE REG-CVCTOT.
073000     CLOSE CVFLIST CVMAST CVDISP CVCTOT.
073100     DISPLAY "CVMAN01 - LOTE " WS-ID-LOTE " ENCERRADO".
073200     DISPLAY "  LIDOS ......: " ACU-LIDOS.
073300     DISPLAY "  GRAVADOS ...: " ACU-GRAVADOS.
073400     DISPLAY "  APROVADOS ..: " ACU-APROVADOS.
073500     DISPLAY "  DUPLICADOS .: " ACU-DUPLICADOS.
073600     DISPLAY "  REJEITADOS .: " ACU-REJEITADOS.
073700     DISPLAY "  ERROS ......: " ACU-ERROS.
073800 0300-FINALIZAR-FIM.
073900     EXIT.
074000*
074100*    04/03/1988 RAL - TRATAMENTO GENERICO DE ERRO DE ARQUIVO,
074200*    PADRAO FOURSYS (VIDE PROGCALL/RELASSIN)
074300 9999-TRATA-ERRO SECTION.
074400     MOVE "CVMAN01" TO CV-ERRO-PROGRAMA.
074500     DISPLAY "*** ERRO EM CVMAN01 ***".
074600     DISPLAY "    PARAGRAFO: " CV-ERRO-PARAGRAFO.
074700     DISPLAY "    DESCRICAO: " CV-ERRO-DESCRICAO.
074800     DISPLAY "    FILE STATUS: " FS-CVFLIST " / " FS-CVMAST
074900             " / " FS-CVDISP " / " FS-CVCTOT.
075000     CLOSE CVFLIST CVMAST CVDISP CVCTOT.
075100     STOP RUN.
075200 9999-TRATA-ERRO-FIM.
075300     EXIT.
