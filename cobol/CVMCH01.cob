000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CVMCH01.
000400 AUTHOR.        J. SILVA.
000500 INSTALLATION.  FOURSYS.
000600 DATE-WRITTEN.  30/05/1990.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.
000900*-----------------------------------------------------------------
001000*    PROGRAMADOR..: J. SILVA
001100*    ANALISTA.....: J. PEIXOTO
001200*    CONSULTORIA..: FOURSYS SISTEMAS
001300*    DATA.........: 30/05/1990
001400*    OBJETIVO.....: SUBPROGRAMA CHAMADO POR CVMAN01 PARA CADA
001500*                   CURRICULO. NA PRIMEIRA CHAMADA, CARREGA A
001600*                   TABELA DE CATEGORIAS DE HABILIDADE (CVSKILF)
001700*                   E OS PARAMETROS PADRAO DE CASAMENTO DE
001800*                   PALAVRAS-CHAVE. A CADA CHAMADA, EXTRAI AS
001900*                   HABILIDADES DO TEXTO E DECIDE SE O CURRICULO
002000*                   E APROVADO (SHORTLIST) OU REJEITADO.
002100*    ARQUIVOS.....: CVSKILF (ENTRADA, CARGA UNICA).
002200*    MODULOS......: NENHUM (SUBPROGRAMA FOLHA).
002300*-----------------------------------------------------------------
002400*    ALTERACOES:
002500*    30/05/1990 JSL CH-0190-042 VERSAO ORIGINAL - MODO AND.
002600*    19/04/1994 MAC CH-0194-028 INCLUIDOS OS MODOS OR E WEIGHTED.
002700*    14/05/1996 MAC CH-0196-033 INCLUIDA A LISTA DE PALAVRAS
002800*               EXCLUIDAS, COM PRIORIDADE SOBRE OS DEMAIS MODOS.
002900*    03/11/1998 LFR CH-0198-106 VIRADA DO SECULO - SEM IMPACTO
003000*               NESTE MODULO; REVISAO DE ROTINA.
003100*    09/06/2003 ASN CH-0203-050 CORRIGIDA A BUSCA DE PALAVRA
003200*               INTEIRA, QUE CASAVA SUBSTRING DENTRO DE OUTRA
003300*               PALAVRA (EX.: "JAVA" DENTRO DE "JAVASCRIPT").
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CVSKILF  ASSIGN TO CVSKILF
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-CVSKILF.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CVSKILF
005100     LABEL RECORDS ARE STANDARD.
005200     COPY "#CVBKSKIL".
005300*
005400 WORKING-STORAGE SECTION.
005500 77  FS-CVSKILF                     PIC X(02)  VALUE "00".
005600 77  WS-PRIMEIRA-VEZ                PIC X(01)  VALUE "S".
005700 77  WS-QT-SKILLS                   PIC 9(03)  VALUE ZEROS COMP-3.
005800 77  WS-IDX-SKL                     PIC 9(03)  VALUE ZEROS COMP-3.
005900 77  WS-IDX-VAR                     PIC 9(02)  VALUE ZEROS COMP-3.
006000 77  WS-IDX-KEY                     PIC 9(02)  VALUE ZEROS COMP-3.
006100 77  WS-ACHOU-PALAVRA               PIC X(01)  VALUE "N".
006200 77  WS-QT-REQ-ACHADOS              PIC 9(02)  VALUE ZEROS COMP-3.
006300 77  WS-QT-OPC-ACHADOS              PIC 9(02)  VALUE ZEROS COMP-3.
006400 77  WS-NOTA-PONDERADA              PIC 9(03)V9(02) VALUE ZEROS.
006500 77  WS-QT-PONTOS                   PIC 9(05)  VALUE ZEROS COMP-3.
006600 77  WS-QT-MAX-PONTOS               PIC 9(05)  VALUE ZEROS COMP-3.
006700*
006800*    19/11/2011 DTV CH-0211-106 TAMANHO REAL DA PALAVRA-CHAVE, SEM
006900*    OS BRANCOS DE PREENCHIMENTO DE WS-PALAVRA-TEXTO, USADO PARA
007000*    ENQUADRAR A JANELA DE COMPARACAO EM 0910
007100 77  WS-LEN-CHAVE                   PIC 9(02)  VALUE ZEROS COMP-3.
007200 77  WS-IDX-LEN-CHAVE               PIC 9(02)  VALUE ZEROS COMP-3.
007300*
007400 01  WS-TABELA-SKILLS.
007500     05  WS-SKILL-ENTRADA OCCURS 50 TIMES
007600             INDEXED BY WS-SKL-IDX.
007700         10  WS-SKL-NOME            PIC X(20).
007800         10  WS-SKL-QTD-VAR         PIC 9(02).
007900         10  WS-SKL-VARIANTES       PIC X(20) OCCURS 10 TIMES.
008000*
008100*    09/06/2003 ASN - VISAO LINEAR DA TABELA, USADA SO PARA
008200*    DISPLAY DE DIAGNOSTICO EM CASO DE ERRO DE CARGA
008300 01  WS-TABELA-SKILLS-RED REDEFINES WS-TABELA-SKILLS.
008400     05  WS-SKILL-LINHA             PIC X(222) OCCURS 50 TIMES.
008500*
008600 01  WS-AREA-BUSCA.
008700     05  WS-TEXTO-COM-BORDAS        PIC X(4002) VALUE SPACES.
008800     05  WS-BORDAS-RED REDEFINES WS-TEXTO-COM-BORDAS.
008900         10  WS-BORDA-INICIAL       PIC X(01).
009000         10  WS-TEXTO-MEIO          PIC X(4000).
009100         10  WS-BORDA-FINAL         PIC X(01).
009200     05  FILLER                     PIC X(18)  VALUE SPACES.
009300*
009400 01  WS-PALAVRA-PROCURADA.
009500     05  WS-PALAVRA                 PIC X(22)  VALUE SPACES.
009600     05  WS-PALAVRA-RED REDEFINES WS-PALAVRA.
009700         10  WS-PALAVRA-BORDA-1     PIC X(01).
009800         10  WS-PALAVRA-TEXTO       PIC X(20).
009900         10  WS-PALAVRA-BORDA-2     PIC X(01).
010000     05  FILLER                     PIC X(18)  VALUE SPACES.
010100*
010200 LINKAGE SECTION.
010300     COPY "#CVBKMCHL".
010400*
010500 PROCEDURE DIVISION USING LK-CVMCH-AREA.
010600*
010700 0000-PRINCIPAL SECTION.
010800     IF WS-PRIMEIRA-VEZ = "S"
010900         PERFORM 0100-CARREGAR-TABELA
011000         PERFORM 0110-INICIAR-PARAMETROS
011100         MOVE "N" TO WS-PRIMEIRA-VEZ
011200     END-IF.
011300     MOVE SPACE             TO WS-BORDA-INICIAL WS-BORDA-FINAL.
011400     MOVE LK-MCH-TEXTO      TO WS-TEXTO-MEIO.
011500     PERFORM 0400-EXTRAIR-SKILLS.
011600     PERFORM 0500-VERIFICAR-EXCLUIDAS.
011700     IF WS-ACHOU-PALAVRA = "S"
011800         MOVE "N" TO LK-MCH-APROVADO
011900     ELSE
012000         EVALUATE CVP-MODO
012100             WHEN "AND"
012200                 PERFORM 0600-AVALIAR-AND
012300             WHEN "OR"
012400                 PERFORM 0610-AVALIAR-OR
012500             WHEN "WEIGHTED"
012600                 PERFORM 0620-AVALIAR-WEIGHTED
012700             WHEN OTHER
012800                 PERFORM 0600-AVALIAR-AND
012900         END-EVALUATE
013000     END-IF.
013100     GOBACK.
013200 0000-PRINCIPAL-FIM.
013300     EXIT.
013400*
013500*    30/05/1990 JSL - CARGA UNICA DA TABELA DE CATEGORIAS DE
013600*    HABILIDADE, FEITA NA PRIMEIRA CHAMADA DO LOTE
013700 0100-CARREGAR-TABELA SECTION.
013800     MOVE ZEROS TO WS-QT-SKILLS.
013900     OPEN INPUT CVSKILF.
014000     IF FS-CVSKILF = "00"
014100         PERFORM 0105-LER-UMA-SKILL
014200             UNTIL FS-CVSKILF = "10" OR WS-QT-SKILLS = 50
014300         CLOSE CVSKILF
014400     END-IF.
014500 0100-CARREGAR-TABELA-FIM.
014600     EXIT.
014700*
014800 0105-LER-UMA-SKILL SECTION.
014900     READ CVSKILF
015000         AT END MOVE "10" TO FS-CVSKILF
015100     END-READ.
015200     IF FS-CVSKILF = "00"
015300         ADD 1 TO WS-QT-SKILLS
015400         MOVE SKL-NOME        TO WS-SKL-NOME (WS-QT-SKILLS)
015500         MOVE SKL-QTD-VARIANTES
015600                              TO WS-SKL-QTD-VAR (WS-QT-SKILLS)
015700         PERFORM 0106-COPIAR-UMA-VARIANTE
015800             VARYING WS-IDX-VAR FROM 1 BY 1 UNTIL WS-IDX-VAR > 10
015900     END-IF.
016000 0105-LER-UMA-SKILL-FIM.
016100     EXIT.
016200*
016300 0106-COPIAR-UMA-VARIANTE SECTION.
016400     MOVE SKL-VARIANTES (WS-IDX-VAR)
016500         TO WS-SKL-VARIANTES (WS-QT-SKILLS, WS-IDX-VAR).
016600 0106-COPIAR-UMA-VARIANTE-FIM.
016700     EXIT.
016800*
016900*    30/05/1990 JSL - PARAMETROS PADRAO DO LOTE CVSHORT: EXIGE
017000*    JAVA E SPRING; VALORIZA AWS, DOCKER E MICROSERVICES; DESCARTA
017100*    CURRICULOS DE ESTAGIO/TRAINEE
017200 0110-INICIAR-PARAMETROS SECTION.
017300     MOVE 2           TO CVP-REQ-QTD.
017400     MOVE "JAVA"      TO CVP-REQ-KEYWORDS (1).
017500     MOVE "SPRING"    TO CVP-REQ-KEYWORDS (2).
017600     MOVE 3           TO CVP-OPC-QTD.
017700     MOVE "AWS"              TO CVP-OPC-KEYWORDS (1).
017800     MOVE "DOCKER"           TO CVP-OPC-KEYWORDS (2).
017900     MOVE "MICROSERVICES"    TO CVP-OPC-KEYWORDS (3).
018000     MOVE 3           TO CVP-EXC-QTD.
018100     MOVE "INTERN"       TO CVP-EXC-KEYWORDS (1).
018200     MOVE "INTERNSHIP"   TO CVP-EXC-KEYWORDS (2).
018300     MOVE "FRESHER"      TO CVP-EXC-KEYWORDS (3).
018400     MOVE "AND"       TO CVP-MODO.
018500     MOVE 070         TO CVP-LIMIAR.
018600 0110-INICIAR-PARAMETROS-FIM.
018700     EXIT.
018800*
018900*    30/05/1990 JSL - VARRE A TABELA DE SKILLS CONTRA O TEXTO DO
019000*    CURRICULO, PROCURANDO PALAVRA INTEIRA (DELIMITADA POR
019100*    ESPACO DE CADA LADO) PARA CADA VARIANTE CADASTRADA
019200 0400-EXTRAIR-SKILLS SECTION.
019300     MOVE ZEROS TO LK-MCH-QTD-HAB.
019400     PERFORM 0401-LIMPAR-UMA-HABILIDADE
019500         VARYING WS-IDX-KEY FROM 1 BY 1 UNTIL WS-IDX-KEY > 20.
019600     PERFORM 0410-EXAMINAR-UMA-SKILL
019700         VARYING WS-IDX-SKL FROM 1 BY 1
019800         UNTIL WS-IDX-SKL > WS-QT-SKILLS
019900            OR LK-MCH-QTD-HAB = 20.
020000 0400-EXTRAIR-SKILLS-FIM.
020100     EXIT.
020200*
020300 0401-LIMPAR-UMA-HABILIDADE SECTION.
020400     MOVE SPACES TO LK-MCH-HABILIDADES (WS-IDX-KEY).
020500 0401-LIMPAR-UMA-HABILIDADE-FIM.
020600     EXIT.
020700*
020800 0410-EXAMINAR-UMA-SKILL SECTION.
020900     MOVE "N" TO WS-ACHOU-PALAVRA.
021000     PERFORM 0411-EXAMINAR-UMA-VARIANTE
021100         VARYING WS-IDX-VAR FROM 1 BY 1
021200         UNTIL WS-IDX-VAR > WS-SKL-QTD-VAR (WS-IDX-SKL)
021300            OR WS-ACHOU-PALAVRA = "S".
021400     IF WS-ACHOU-PALAVRA = "S"
021500         ADD 1 TO LK-MCH-QTD-HAB
021600         MOVE WS-SKL-NOME (WS-IDX-SKL)
021700             TO LK-MCH-HABILIDADES (LK-MCH-QTD-HAB)
021800     END-IF.
021900 0410-EXAMINAR-UMA-SKILL-FIM.
022000     EXIT.
022100*
022200 0411-EXAMINAR-UMA-VARIANTE SECTION.
022300     IF WS-SKL-VARIANTES (WS-IDX-SKL, WS-IDX-VAR) NOT = SPACES
022400         MOVE WS-SKL-VARIANTES (WS-IDX-SKL, WS-IDX-VAR)
022500             TO WS-PALAVRA-TEXTO
022600         PERFORM 0900-PROCURAR-PALAVRA-INTEIRA
022700         IF WS-ACHOU-PALAVRA = "S"
022800             CONTINUE
022900         END-IF
023000     END-IF.
023100 0411-EXAMINAR-UMA-VARIANTE-FIM.
023200     EXIT.
023300*
023400*    14/05/1996 MAC - SE QUALQUER PALAVRA EXCLUIDA APARECER NO
023500*    TEXTO, O CURRICULO E REJEITADO DE IMEDIATO, INDEPENDENTE DO
023600*    MODO DE CASAMENTO CONFIGURADO
023700 0500-VERIFICAR-EXCLUIDAS SECTION.
023800     MOVE "N" TO WS-ACHOU-PALAVRA.
023900     PERFORM 0510-EXAMINAR-UMA-EXCLUIDA
024000         VARYING WS-IDX-KEY FROM 1 BY 1
024100         UNTIL WS-IDX-KEY > CVP-EXC-QTD
024200            OR WS-ACHOU-PALAVRA = "S".
024300 0500-VERIFICAR-EXCLUIDAS-FIM.
024400     EXIT.
024500*
024600 0510-EXAMINAR-UMA-EXCLUIDA SECTION.
024700     MOVE CVP-EXC-KEYWORDS (WS-IDX-KEY) TO WS-PALAVRA-TEXTO.
024800     PERFORM 0900-PROCURAR-PALAVRA-INTEIRA.
024900 0510-EXAMINAR-UMA-EXCLUIDA-FIM.
025000     EXIT.
025100*
025200*    30/05/1990 JSL - MODO AND: TODAS AS PALAVRAS-CHAVE OBRIGA-
025300*    TORIAS PRECISAM APARECER NO TEXTO
025400 0600-AVALIAR-AND SECTION.
025500     MOVE ZEROS TO WS-QT-REQ-ACHADOS.
025600     PERFORM 0630-CONTAR-UMA-REQUERIDA
025700         VARYING WS-IDX-KEY FROM 1 BY 1
025800             UNTIL WS-IDX-KEY > CVP-REQ-QTD
025900     IF WS-QT-REQ-ACHADOS = CVP-REQ-QTD AND CVP-REQ-QTD > 0
026000         MOVE "S" TO LK-MCH-APROVADO
026100     ELSE
026200         MOVE "N" TO LK-MCH-APROVADO
026300     END-IF.
026400 0600-AVALIAR-AND-FIM.
026500     EXIT.
026600*
026700*    19/04/1994 MAC - MODO OR: BASTA UMA PALAVRA-CHAVE OBRIGA-
026800*    TORIA APARECER NO TEXTO
026900*    19/11/2011 DTV CH-0211-104 RETIRADA A APROVACAO POR PALAVRA
027000*    OPCIONAL ISOLADA - O MODO OR SO OLHA AS OBRIGATORIAS; AS
027100*    OPCIONAIS FICAM RESERVADAS AO MODO WEIGHTED (0620)
027200 0610-AVALIAR-OR SECTION.
027300     MOVE ZEROS TO WS-QT-REQ-ACHADOS.
027400     PERFORM 0630-CONTAR-UMA-REQUERIDA
027500         VARYING WS-IDX-KEY FROM 1 BY 1
027600             UNTIL WS-IDX-KEY > CVP-REQ-QTD
027700     IF WS-QT-REQ-ACHADOS > 0
027800         MOVE "S" TO LK-MCH-APROVADO
027900     ELSE
028000         MOVE "N" TO LK-MCH-APROVADO
028100     END-IF.
028200 0610-AVALIAR-OR-FIM.
028300     EXIT.
028400*
028500*    19/04/1994 MAC - MODO WEIGHTED: PONTUACAO = 10 POR PALAVRA
028600*    OBRIGATORIA ACHADA + 5 POR OPCIONAL ACHADA; NOTA = PONTUACAO
028700*    SOBRE A PONTUACAO MAXIMA POSSIVEL, EM PERCENTUAL; APROVA SE
028800*    A NOTA ATINGIR O LIMIAR CONFIGURADO
028900*    21/05/2007 PRC CH-0207-018 A FORMULA ANTERIOR (70% SOBRE A
029000*    PROPORCAO DE OBRIGATORIAS, 30% SOBRE A DE OPCIONAIS) FOI
029100*    SUBSTITUIDA PELA REGRA OFICIAL DE PONTOS ACIMA, A PEDIDO DO
029200*    CLIENTE - OS DOIS CALCULOS DIVERGIAM EM CASOS DE POUCAS
029300*    PALAVRAS OBRIGATORIAS ACHADAS.
029400*    19/11/2011 DTV CH-0211-105 RETIRADO O ROUNDED DO CALCULO DA
029500*    NOTA - O LIMIAR DEVE SER COMPARADO CONTRA A NOTA TRUNCADA,
029600*    SEM ARREDONDAR PARA CIMA A FAVOR DO CANDIDATO.
029700 0620-AVALIAR-WEIGHTED SECTION.
029800     MOVE ZEROS TO WS-QT-REQ-ACHADOS WS-QT-OPC-ACHADOS.
029900     PERFORM 0630-CONTAR-UMA-REQUERIDA
030000         VARYING WS-IDX-KEY FROM 1 BY 1
030100             UNTIL WS-IDX-KEY > CVP-REQ-QTD
030200     PERFORM 0640-CONTAR-UMA-OPCIONAL
030300         VARYING WS-IDX-KEY FROM 1 BY 1
030400             UNTIL WS-IDX-KEY > CVP-OPC-QTD
030500     MOVE ZEROS TO WS-NOTA-PONDERADA WS-QT-PONTOS WS-QT-MAX-PONTOS
030600     COMPUTE WS-QT-PONTOS =
030700         WS-QT-REQ-ACHADOS * 10 + WS-QT-OPC-ACHADOS * 5.
030800     COMPUTE WS-QT-MAX-PONTOS =
030900         CVP-REQ-QTD * 10 + CVP-OPC-QTD * 5.
031000     IF WS-QT-MAX-PONTOS > 0
031100         COMPUTE WS-NOTA-PONDERADA =
031200             (WS-QT-PONTOS * 100) / WS-QT-MAX-PONTOS
031300     END-IF.
031400     IF WS-QT-MAX-PONTOS > 0 AND WS-NOTA-PONDERADA >= CVP-LIMIAR
031500         MOVE "S" TO LK-MCH-APROVADO
031600     ELSE
031700         MOVE "N" TO LK-MCH-APROVADO
031800     END-IF.
031900 0620-AVALIAR-WEIGHTED-FIM.
032000     EXIT.
032100*
032200 0630-CONTAR-UMA-REQUERIDA SECTION.
032300     MOVE CVP-REQ-KEYWORDS (WS-IDX-KEY) TO WS-PALAVRA-TEXTO.
032400     PERFORM 0900-PROCURAR-PALAVRA-INTEIRA.
032500     IF WS-ACHOU-PALAVRA = "S"
032600         ADD 1 TO WS-QT-REQ-ACHADOS
032700     END-IF.
032800 0630-CONTAR-UMA-REQUERIDA-FIM.
032900     EXIT.
033000*
033100 0640-CONTAR-UMA-OPCIONAL SECTION.
033200     MOVE CVP-OPC-KEYWORDS (WS-IDX-KEY) TO WS-PALAVRA-TEXTO.
033300     PERFORM 0900-PROCURAR-PALAVRA-INTEIRA.
033400     IF WS-ACHOU-PALAVRA = "S"
033500         ADD 1 TO WS-QT-OPC-ACHADOS
033600     END-IF.
033700 0640-CONTAR-UMA-OPCIONAL-FIM.
033800     EXIT.
033900*
034000*    09/06/2003 ASN - PROCURA A PALAVRA ARMADA EM WS-PALAVRA-TEXTO
034100*    DENTRO DO TEXTO DO CURRICULO, EXIGINDO ESPACO (OU BORDA DO
034200*    BUFFER) DE CADA LADO PARA NAO CASAR SUBSTRING DENTRO DE
034300*    OUTRA PALAVRA (EX.: "JAVA" DENTRO DE "JAVASCRIPT")
034400*    19/11/2011 DTV CH-0211-106 A JANELA DE COMPARACAO EM 0910 ERA
034500*    SEMPRE DE 22 POSICOES (OS 20 DE WS-PALAVRA-TEXTO); PALAVRAS-
034600*    CHAVE MAIS CURTAS SO CASAVAM SE SEGUIDAS DE BRANCOS DE
034700*    PREENCHIMENTO ATE COMPLETAR 20, O QUE QUASE NUNCA OCORRE NO
034800*    TEXTO REAL. A JANELA PASSA A TER O TAMANHO REAL DA PALAVRA
034900*    MAIS A BORDA DE 1 BRANCO DE CADA LADO (WS-LEN-CHAVE + 2).
035000 0900-PROCURAR-PALAVRA-INTEIRA SECTION.
035100     MOVE "N" TO WS-ACHOU-PALAVRA.
035200     IF WS-PALAVRA-TEXTO NOT = SPACES
035300         MOVE SPACE TO WS-PALAVRA-BORDA-1 WS-PALAVRA-BORDA-2
035400         MOVE ZEROS TO WS-LEN-CHAVE
035500         PERFORM 0901-MEDIR-PALAVRA-CHAVE
035600             VARYING WS-IDX-LEN-CHAVE FROM 20 BY -1
035700             UNTIL WS-IDX-LEN-CHAVE < 1 OR WS-LEN-CHAVE > 0
035800         PERFORM 0910-TESTAR-UMA-POSICAO
035900             VARYING WS-IDX-VAR FROM 1 BY 1
036000             UNTIL WS-IDX-VAR > 4001 - WS-LEN-CHAVE
036100                OR WS-ACHOU-PALAVRA = "S"
036200     END-IF.
036300 0900-PROCURAR-PALAVRA-INTEIRA-FIM.
036400     EXIT.
036500*
036600 0901-MEDIR-PALAVRA-CHAVE SECTION.
036700     IF WS-PALAVRA-TEXTO (WS-IDX-LEN-CHAVE:1) NOT = SPACE
036800         MOVE WS-IDX-LEN-CHAVE TO WS-LEN-CHAVE
036900     END-IF.
037000 0901-MEDIR-PALAVRA-CHAVE-FIM.
037100     EXIT.
037200*
037300 0910-TESTAR-UMA-POSICAO SECTION.
037400     IF WS-TEXTO-COM-BORDAS (WS-IDX-VAR:WS-LEN-CHAVE + 2) =
037500         WS-PALAVRA (1:WS-LEN-CHAVE + 2)
037600         MOVE "S" TO WS-ACHOU-PALAVRA
037700     END-IF.
037800 0910-TESTAR-UMA-POSICAO-FIM.
037900     EXIT.
