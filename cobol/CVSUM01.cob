000100* IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CVSUM01.
000400 AUTHOR.        M. CARDOSO.
000500 INSTALLATION.  FOURSYS.
000600 DATE-WRITTEN.  19/04/1988.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO FOURSYS.
000900*-----------------------------------------------------------------
001000*    PROGRAMADOR..: M. CARDOSO
001100*    ANALISTA.....: J. PEIXOTO
001200*    CONSULTORIA..: FOURSYS SISTEMAS
001300*    DATA.........: 19/04/1988
001400*    OBJETIVO.....: SEGUNDO PASSO DO LOTE CVSHORT, EXECUTADO APOS
001500*                   O CVMAN01. LE O TOTALIZADOR DE CONTROLE
001600*                   (CVCTOT) E PERCORRE O MESTRE DE CURRICULOS
001700*                   (CVMAST) CONTANDO SITUACOES E SOMANDO TEMPOS
001800*                   DE PROCESSAMENTO, PARA MONTAR A LINHA-RESUMO
001900*                   DO LOTE (PERCENTUAIS, MEDIA E VAZAO).
002000*    ARQUIVOS.....: CVCTOT (ENTRADA), CVMAST (ENTRADA), CVRPT
002100*                   (SAIDA).
002200*    MODULOS......: NENHUM.
002300*-----------------------------------------------------------------
002400*    ALTERACOES:
002500*    19/04/1988 MAC CH-0188-031 VERSAO ORIGINAL.
002600*    08/09/1992 RAL CH-0192-070 INCLUIDO O CALCULO DE VAZAO
002700*               (CURRICULOS POR SEGUNDO).
002800*    03/11/1998 LFR CH-0198-109 VIRADA DO SECULO - SEM IMPACTO
002900*               NESTE MODULO; REVISAO DE ROTINA.
003000*    22/01/1999 LFR CH-0199-004 TESTE DE VIRADA DE MILENIO EM
003100*               AMBIENTE DE HOMOLOGACAO - NENHUM AJUSTE NECESSARIO
003200*    17/08/2004 PRC CH-0204-037 A MEDIA DE TEMPO DE PROCESSO SO
003300*               CONSIDERA REGISTROS COM TEMPO MAIOR QUE ZERO.
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CVCTOT ASSIGN TO CVCTOT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-CVCTOT.
004700     SELECT CVMAST ASSIGN TO CVMAST
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS FS-CVMAST.
005100     SELECT CVRPT ASSIGN TO CVRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-CVRPT.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CVCTOT
005800     LABEL RECORDS ARE STANDARD.
005900     COPY "#CVBKCTOT".
006000 FD  CVMAST
006100     LABEL RECORDS ARE STANDARD.
006200     COPY "#CVBKMAST".
006300 FD  CVRPT
006400     LABEL RECORDS ARE STANDARD.
006500     COPY "#CVBKRPT".
006600*
006700 WORKING-STORAGE SECTION.
006800 77  FS-CVCTOT                      PIC X(02)  VALUE "00".
006900 77  FS-CVMAST                      PIC X(02)  VALUE "00".
007000 77  FS-CVRPT                       PIC X(02)  VALUE "00".
007100 77  WS-ID-LOTE                     PIC X(20)  VALUE SPACES.
007200 77  WS-QT-LIDOS                    PIC 9(07)  VALUE ZEROS COMP-3.
007300 77  WS-QT-GRAVADOS                 PIC 9(07)  VALUE ZEROS COMP-3.
007400 77  WS-QT-DESCARTADOS              PIC 9(07)  VALUE ZEROS COMP-3.
007500 77  WS-DURACAO-SEGUNDOS            PIC 9(07)  VALUE ZEROS COMP-3.
007600 77  WS-DURACAO-EFETIVA             PIC 9(07)  VALUE ZEROS COMP-3.
007700 77  WS-VAZAO                       PIC 9(05)V9(02) VALUE ZEROS
007800                                                COMP-3.
007900*
008000 01  WS-ACUMULADORES.
008100     05  WS-QT-TOTAL                 PIC 9(07)  VALUE ZEROS
008200                                                COMP-3.
008300     05  WS-QT-SHORT                 PIC 9(07)  VALUE ZEROS
008400                                                COMP-3.
008500     05  WS-QT-DUP                   PIC 9(07)  VALUE ZEROS
008600                                                COMP-3.
008700     05  WS-QT-REJ                   PIC 9(07)  VALUE ZEROS
008800                                                COMP-3.
008900     05  WS-QT-ERR                   PIC 9(07)  VALUE ZEROS
009000                                                COMP-3.
009100     05  FILLER                      PIC X(04)  VALUE SPACES.
009200 01  WS-ACUMULADORES-RED REDEFINES WS-ACUMULADORES.
009300     05  WS-ACUM-LINHA               PIC X(39).
009400*
009500 01  WS-AREA-PERCENTUAIS.
009600     05  WS-PCT-SHORT                PIC 9(03)V9(02) VALUE ZEROS
009700                                                COMP-3.
009800     05  WS-PCT-DUP                  PIC 9(03)V9(02) VALUE ZEROS
009900                                                COMP-3.
010000     05  WS-PCT-REJ                  PIC 9(03)V9(02) VALUE ZEROS
010100                                                COMP-3.
010200     05  WS-PCT-ERR                  PIC 9(03)V9(02) VALUE ZEROS
010300                                                COMP-3.
010400 01  WS-PERCENTUAIS-RED REDEFINES WS-AREA-PERCENTUAIS.
010500     05  WS-PCT-LINHA                PIC X(20).
010600*
010700 01  WS-AREA-TEMPOS.
010800     05  WS-SOMA-TEMPO               PIC 9(11)  VALUE ZEROS
010900                                                COMP-3.
011000     05  WS-QT-COM-TEMPO             PIC 9(07)  VALUE ZEROS
011100                                                COMP-3.
011200     05  WS-MEDIA-TEMPO              PIC 9(09)V9(02) VALUE ZEROS
011300                                                COMP-3.
011400 01  WS-AREA-TEMPOS-RED REDEFINES WS-AREA-TEMPOS.
011500     05  WS-TEMPOS-LINHA             PIC X(19).
011600 PROCEDURE DIVISION.
011700*
011800 0000-PRINCIPAL SECTION.
011900     PERFORM 0100-LER-TOTAIS-LOTE.
012000     PERFORM 0200-VARRER-MESTRE.
012100     PERFORM 0300-CALCULAR-PERCENTUAIS.
012200     PERFORM 0400-CALCULAR-MEDIA-VAZAO.
012300     PERFORM 0500-GRAVAR-RELATORIO.
012400     PERFORM 0600-EXIBIR-RESUMO.
012500     STOP RUN.
012600 0000-PRINCIPAL-FIM.
012700     EXIT.
012800*
012900 0100-LER-TOTAIS-LOTE SECTION.
013000     OPEN INPUT CVCTOT.
013100     IF FS-CVCTOT NOT = "00"
013200         DISPLAY "CVSUM01 - CVCTOT NAO ABRIU - FS=" FS-CVCTOT
013300     ELSE
013400         READ CVCTOT
013500             AT END MOVE "10" TO FS-CVCTOT
013600         END-READ
013700         IF FS-CVCTOT = "00"
013800             MOVE CVC-ID-LOTE          TO WS-ID-LOTE
013900             MOVE CVC-QTD-LIDOS        TO WS-QT-LIDOS
014000             MOVE CVC-QTD-GRAVADOS     TO WS-QT-GRAVADOS
014100             MOVE CVC-QTD-DESCARTADOS  TO WS-QT-DESCARTADOS
014200             MOVE CVC-DURACAO-SEGUNDOS TO WS-DURACAO-SEGUNDOS
014300         END-IF
014400         CLOSE CVCTOT
014500     END-IF.
014600 0100-LER-TOTAIS-LOTE-FIM.
014700     EXIT.
014800*
014900*    19/04/1988 MAC - PERCORRE O MESTRE DO INICIO AO FIM, EM
015000*    ORDEM DE CHAVE RELATIVA (ORDEM DE GRAVACAO), CONTANDO AS
015100*    SITUACOES FINAIS E ACUMULANDO O TEMPO DE PROCESSAMENTO
015200 0200-VARRER-MESTRE SECTION.
015300     OPEN INPUT CVMAST.
015400     IF FS-CVMAST NOT = "00"
015500         DISPLAY "CVSUM01 - CVMAST NAO ABRIU - FS=" FS-CVMAST
015600     ELSE
015700         PERFORM 0210-LER-UM-REGISTRO
015800             UNTIL FS-CVMAST = "10"
015900         CLOSE CVMAST
016000     END-IF.
016100 0200-VARRER-MESTRE-FIM.
016200     EXIT.
016300*
016400 0210-LER-UM-REGISTRO SECTION.
016500     READ CVMAST
016600         AT END MOVE "10" TO FS-CVMAST
016700     END-READ.
016800     IF FS-CVMAST = "00"
016900         PERFORM 0220-ACUMULAR-REGISTRO
017000     END-IF.
017100 0210-LER-UM-REGISTRO-FIM.
017200     EXIT.
017300*
017400 0220-ACUMULAR-REGISTRO SECTION.
017500     ADD 1 TO WS-QT-TOTAL.
017600     EVALUATE TRUE
017700         WHEN CV-SIT-APROVADO
017800             ADD 1 TO WS-QT-SHORT
017900         WHEN CV-SIT-DUPLICADO
018000             ADD 1 TO WS-QT-DUP
018100         WHEN CV-SIT-REJEITADO
018200             ADD 1 TO WS-QT-REJ
018300         WHEN CV-SIT-ERRO
018400             ADD 1 TO WS-QT-ERR
018500         WHEN OTHER
018600             CONTINUE
018700     END-EVALUATE.
018800     IF CV-TEMPO-PROCESSO-MS > 0
018900         ADD CV-TEMPO-PROCESSO-MS TO WS-SOMA-TEMPO
019000         ADD 1 TO WS-QT-COM-TEMPO
019100     END-IF.
019200 0220-ACUMULAR-REGISTRO-FIM.
019300     EXIT.
019400*
019500 0300-CALCULAR-PERCENTUAIS SECTION.
019600     IF WS-QT-TOTAL > 0
019700         COMPUTE WS-PCT-SHORT ROUNDED =
019800             WS-QT-SHORT * 100 / WS-QT-TOTAL
019900         COMPUTE WS-PCT-DUP   ROUNDED =
020000             WS-QT-DUP   * 100 / WS-QT-TOTAL
020100         COMPUTE WS-PCT-REJ   ROUNDED =
020200             WS-QT-REJ   * 100 / WS-QT-TOTAL
020300         COMPUTE WS-PCT-ERR   ROUNDED =
020400             WS-QT-ERR   * 100 / WS-QT-TOTAL
020500     ELSE
020600         MOVE ZEROS TO WS-PCT-SHORT WS-PCT-DUP WS-PCT-REJ
020700             WS-PCT-ERR
020800     END-IF.
020900 0300-CALCULAR-PERCENTUAIS-FIM.
021000     EXIT.
021100*
021200*    08/09/1992 RAL - VAZAO = TOTAL DE CURRICULOS DIVIDIDO PELA
021300*    DURACAO DO LOTE EM SEGUNDOS, NUNCA MENOR QUE 1 SEGUNDO
021400 0400-CALCULAR-MEDIA-VAZAO SECTION.
021500     IF WS-QT-COM-TEMPO > 0
021600         COMPUTE WS-MEDIA-TEMPO ROUNDED =
021700             WS-SOMA-TEMPO / WS-QT-COM-TEMPO
021800     ELSE
021900         MOVE ZEROS TO WS-MEDIA-TEMPO
022000     END-IF.
022100     IF WS-DURACAO-SEGUNDOS > 1
022200         MOVE WS-DURACAO-SEGUNDOS TO WS-DURACAO-EFETIVA
022300     ELSE
022400         MOVE 1 TO WS-DURACAO-EFETIVA
022500     END-IF.
022600     COMPUTE WS-VAZAO ROUNDED = WS-QT-TOTAL / WS-DURACAO-EFETIVA.
022700 0400-CALCULAR-MEDIA-VAZAO-FIM.
022800     EXIT.
022900*
023000 0500-GRAVAR-RELATORIO SECTION.
023100     MOVE WS-ID-LOTE     TO CVR-BATCH-ID.
023200     MOVE WS-QT-TOTAL    TO CVR-TOTAL-CVS.
023300     MOVE WS-QT-SHORT    TO CVR-SHORT-CNT.
023400     MOVE WS-PCT-SHORT   TO CVR-SHORT-PCT.
023500     MOVE WS-QT-DUP      TO CVR-DUP-CNT.
023600     MOVE WS-PCT-DUP     TO CVR-DUP-PCT.
023700     MOVE WS-QT-REJ      TO CVR-REJ-CNT.
023800     MOVE WS-PCT-REJ     TO CVR-REJ-PCT.
023900     MOVE WS-QT-ERR      TO CVR-ERR-CNT.
024000     MOVE WS-PCT-ERR     TO CVR-ERR-PCT.
024100     MOVE WS-MEDIA-TEMPO TO CVR-AVG-TIME-MS.
024200     MOVE WS-VAZAO       TO CVR-THROUGHPUT.
024300     MOVE WS-QT-LIDOS       TO CVR-READ-CNT.
024400     MOVE WS-QT-GRAVADOS    TO CVR-WRITE-CNT.
024500     MOVE WS-QT-DESCARTADOS TO CVR-SKIP-CNT.
024600     OPEN OUTPUT CVRPT.
024700     IF FS-CVRPT = "00"
024800         WRITE REG-CVRPT
024900         CLOSE CVRPT
025000     ELSE
025100         DISPLAY "CVSUM01 - CVRPT NAO ABRIU - FS=" FS-CVRPT
025200     END-IF.
025300 0500-GRAVAR-RELATORIO-FIM.
025400     EXIT.
025500*
025600 0600-EXIBIR-RESUMO SECTION.
025700     DISPLAY "CVSUM01 - RESUMO DO LOTE " WS-ID-LOTE.
025800     DISPLAY "CVSUM01 - LIDOS......: " WS-QT-LIDOS.
025900     DISPLAY "CVSUM01 - GRAVADOS...: " WS-QT-GRAVADOS.
026000     DISPLAY "CVSUM01 - DESCARTADOS: " WS-QT-DESCARTADOS.
026100     DISPLAY "CVSUM01 - SHORTLIST..: " WS-QT-SHORT.
026200     DISPLAY "CVSUM01 - DUPLICADOS.: " WS-QT-DUP.
026300     DISPLAY "CVSUM01 - REJEITADOS.: " WS-QT-REJ.
026400     DISPLAY "CVSUM01 - ERROS......: " WS-QT-ERR.
026500     DISPLAY "CVSUM01 - TEMPO MEDIO: " WS-MEDIA-TEMPO.
026600     DISPLAY "CVSUM01 - VAZAO/SEG..: " WS-VAZAO.
026700 0600-EXIBIR-RESUMO-FIM.
026800     EXIT.
